000100 IDENTIFICATION DIVISION.                                       NP0001
000200 PROGRAM-ID.  NETPRI.                                           NP0002
000300 AUTHOR. JON SAYLES.                                            NP0003
000400 INSTALLATION. COBOL DEV CENTER.                                NP0004
000500 DATE-WRITTEN. 03/08/04.                                        NP0005
000600 DATE-COMPILED. 03/08/04.                                       NP0006
000700 SECURITY. NON-CONFIDENTIAL.                                    NP0007
000800******************************************************************
000900*REMARKS.
001000*
001100*          GIVEN A SWITCH ROLE (TOR1/TOR2/BMC), RETURNS THE
001200*          ROLE-DEFAULT HSRP/MLAG/MST PRIORITIES NETXREF ATTACHES
001300*          TO THE STANDARD SWITCH RECORD.  SAME CALLING SHAPE AS
001400*          THE OLD COST-CALCULATION ROUTINE THIS SUITE ALREADY USED.
001500*
001600******************************************************************
001700* 03/08/04  RLP  ORIGINAL - TICKET NE-0869, SPLIT OUT OF NETXREF
001800*                SO THE PRIORITY TABLE HAD ONE HOME INSTEAD OF
001900*                BEING COPY-PASTED INTO EVERY CALLER                *
002000* 11/30/04  KMH  BMC ROLE CARRIES NO HSRP/MLAG PRIORITY, ONLY MST -*
002100*                CONFIRMED WITH NETWORK ENGINEERING - NE-0887      *
002200* 06/14/05  RLP  ADDED NETPRI-ROLE-VALID-SW SO CALLERS DO NOT HAVE *
002300*                TO RE-VALIDATE THE ROLE THEMSELVES - NE-0894      *
002400******************************************************************
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SOURCE-COMPUTER. IBM-390.
002800 OBJECT-COMPUTER. IBM-390.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100 INPUT-OUTPUT SECTION.
003200
003300 DATA DIVISION.
003400 FILE SECTION.
003500
003600 WORKING-STORAGE SECTION.
003700*--------------------------------------------------------------*
003800*    ROLE-DEFAULT PRIORITY TABLE - ONE ROW PER KNOWN ROLE.      *
003900*--------------------------------------------------------------*
004000 01  WS-ROLE-PRI-VALUES.
004100     05  FILLER                      PIC X(04) VALUE "TOR1".
004200     05  FILLER                      PIC 9(03) VALUE 150.
004300     05  FILLER                      PIC 9(05) VALUE 00001.
004400     05  FILLER                      PIC 9(05) VALUE 08192.
004500     05  FILLER                      PIC X(04) VALUE "TOR2".
004600     05  FILLER                      PIC 9(03) VALUE 100.
004700     05  FILLER                      PIC 9(05) VALUE 32667.
004800     05  FILLER                      PIC 9(05) VALUE 16384.
004900     05  FILLER                      PIC X(04) VALUE "BMC ".
005000     05  FILLER                      PIC 9(03) VALUE 000.
005100     05  FILLER                      PIC 9(05) VALUE 00000.
005200     05  FILLER                      PIC 9(05) VALUE 32768.
005300
005400 01  WS-ROLE-PRI-TABLE REDEFINES WS-ROLE-PRI-VALUES.
005500     05  WS-ROLE-PRI-ROW OCCURS 3 TIMES
005600                         INDEXED BY WS-ROLE-IDX.
005700         10  WS-ROLE-PRI-ROLE        PIC X(04).
005800         10  WS-ROLE-PRI-HSRP        PIC 9(03).
005900         10  WS-ROLE-PRI-MLAG        PIC 9(05).
006000         10  WS-ROLE-PRI-MST         PIC 9(05).
006100
006200 01  WS-WORK-AREA.
006300     05  WS-FOUND-SW                 PIC X(01).
006400         88  WS-ROLE-FOUND               VALUE "Y".
006500     05  FILLER                      PIC X(10).
006550
006560 01  WS-WORK-AREA-R REDEFINES WS-WORK-AREA.
006570     05  WS-FOUND-SW-DEBUG           PIC X(01).
006580     05  FILLER                      PIC X(10).
006600
006700 01  WS-DATE-WORK.
006800     05  WS-CURRENT-DATE             PIC 9(06).
006900     05  FILLER                      PIC X(04).
007000
007100 01  WS-DATE-WORK-R REDEFINES WS-DATE-WORK.
007200     05  WS-CURRENT-DATE-YY          PIC 9(02).
007300     05  WS-CURRENT-DATE-MM          PIC 9(02).
007400     05  WS-CURRENT-DATE-DD          PIC 9(02).
007500     05  FILLER                      PIC X(04).
007600
007700 LINKAGE SECTION.
007800 01  NETPRI-PARM-REC.
007900     05  NETPRI-ROLE                 PIC X(04).
008000     05  NETPRI-ROLE-VALID-SW        PIC X(01).
008100         88  NETPRI-ROLE-IS-VALID        VALUE "Y".
008200     05  NETPRI-HSRP-PRI             PIC 9(03).
008300     05  NETPRI-MLAG-PRI             PIC 9(05).
008400     05  NETPRI-MST-PRI              PIC 9(05).
008500     05  FILLER                      PIC X(05).
008600
008700 01  NETPRI-RETURN-CD                PIC S9(04) COMP.
008800
008900 PROCEDURE DIVISION USING NETPRI-PARM-REC, NETPRI-RETURN-CD.
009000 0000-MAINLINE.
009100     MOVE ZERO TO NETPRI-HSRP-PRI.
009200     MOVE ZERO TO NETPRI-MLAG-PRI.
009300     MOVE ZERO TO NETPRI-MST-PRI.
009400     MOVE "N" TO NETPRI-ROLE-VALID-SW.
009500     MOVE "N" TO WS-FOUND-SW.
009600     SET WS-ROLE-IDX TO 1.
009700     SEARCH WS-ROLE-PRI-ROW
009800         AT END
009900             MOVE "N" TO WS-FOUND-SW
010000         WHEN WS-ROLE-PRI-ROLE(WS-ROLE-IDX) = NETPRI-ROLE
010100             MOVE "Y" TO WS-FOUND-SW
010200     END-SEARCH.
010300     IF WS-ROLE-FOUND
010400         MOVE "Y" TO NETPRI-ROLE-VALID-SW
010500         MOVE WS-ROLE-PRI-HSRP(WS-ROLE-IDX) TO NETPRI-HSRP-PRI
010600         MOVE WS-ROLE-PRI-MLAG(WS-ROLE-IDX) TO NETPRI-MLAG-PRI
010700         MOVE WS-ROLE-PRI-MST(WS-ROLE-IDX)  TO NETPRI-MST-PRI
010800     END-IF.
010900     MOVE ZERO TO NETPRI-RETURN-CD.
011000     GOBACK.
