000100 IDENTIFICATION DIVISION.                                       NM0001
000200 PROGRAM-ID.  NETMASK.                                          NM0002
000300 AUTHOR. RON PETRELLA.                                          NM0003
000400 INSTALLATION. COBOL DEV CENTER.                                NM0004
000500 DATE-WRITTEN. 03/02/96.                                        NM0005
000600 DATE-COMPILED. 03/02/96.                                       NM0006
000700 SECURITY. NON-CONFIDENTIAL.                                    NM0007
000800******************************************************************
000900*REMARKS.
001000*
001100*          GIVEN A CIDR PREFIX LENGTH (0-32), RETURNS THE
001200*          EQUIVALENT DOTTED-DECIMAL SUBNET MASK.  PULLED OUT OF
001300*          NETXREF/NETRPT AS A COMMON SUBROUTINE THE FIRST TIME
001400*          TWO STEPS NEEDED THE SAME OCTET TABLE.
001500*
001600******************************************************************
001700* 03/02/96  RLP  ORIGINAL - LIFTED FROM STRLTH'S CALLING SHAPE SO
001800*                THE SWITCH SUITE'S UTILITY CALLS ALL LOOK ALIKE
001900* 11/20/98  TGD  Y2K - NO DATE FIELDS ON THIS SUBPROGRAM, LOGGED *
002000*                FOR THE AUDIT, NO CHANGE REQUIRED                *
002100* 07/09/04  KMH  WIDENED NETMASK-DOTTED TO X(15) - A CALLER WAS  *
002200*                TRUNCATING 255.255.255.255 - TICKET NE-0859     *
002300******************************************************************
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SOURCE-COMPUTER. IBM-390.
002700 OBJECT-COMPUTER. IBM-390.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000 INPUT-OUTPUT SECTION.
003100
003200 DATA DIVISION.
003300 FILE SECTION.
003400
003500 WORKING-STORAGE SECTION.
003600*--------------------------------------------------------------*
003700*    OCTET VALUE TABLE - INDEX 1 = 0 BITS SET ... INDEX 9 = 8   *
003800*    BITS SET.  AVOIDS AN EXPONENTIATION OR BIT-SHIFT OPERATOR. *
003900*--------------------------------------------------------------*
004000 01  WS-MASK-OCTET-VALUES.
004100     05  FILLER                      PIC 9(03) VALUE 000.
004200     05  FILLER                      PIC 9(03) VALUE 128.
004300     05  FILLER                      PIC 9(03) VALUE 192.
004400     05  FILLER                      PIC 9(03) VALUE 224.
004500     05  FILLER                      PIC 9(03) VALUE 240.
004600     05  FILLER                      PIC 9(03) VALUE 248.
004700     05  FILLER                      PIC 9(03) VALUE 252.
004800     05  FILLER                      PIC 9(03) VALUE 254.
004900     05  FILLER                      PIC 9(03) VALUE 255.
005000     05  FILLER                      PIC X(05).
005100
005200 01  WS-MASK-OCTET-TABLE REDEFINES WS-MASK-OCTET-VALUES.
005300     05  WS-MASK-OCTET-VAL          PIC 9(03) OCCURS 9 TIMES.
005400     05  FILLER                      PIC X(05).
005500
005600 01  WS-WORK-AREA.
005700     05  WS-BITS-LEFT                PIC 9(02) COMP.
005800     05  WS-BITS-THIS-OCTET          PIC 9(02) COMP.
005900     05  WS-OCTET-SUB                PIC 9(02) COMP.
006000     05  WS-TABLE-SUB                PIC 9(02) COMP.
006100     05  WS-OCT1                     PIC 9(03).
006200     05  WS-OCT2                     PIC 9(03).
006300     05  WS-OCT3                     PIC 9(03).
006400     05  WS-OCT4                     PIC 9(03).
006500     05  FILLER                      PIC X(10).
006550
006560 01  WS-WORK-AREA-R REDEFINES WS-WORK-AREA.
006570     05  FILLER                      PIC X(06).
006580     05  WS-DOTTED-DEBUG             PIC X(12).
006590     05  FILLER                      PIC X(10).
006600
006700 01  WS-DATE-WORK.
006800     05  WS-CURRENT-DATE             PIC 9(06).
006900     05  FILLER                      PIC X(04).
007000
007100 01  WS-DATE-WORK-R REDEFINES WS-DATE-WORK.
007200     05  WS-CURRENT-DATE-YY          PIC 9(02).
007300     05  WS-CURRENT-DATE-MM          PIC 9(02).
007400     05  WS-CURRENT-DATE-DD          PIC 9(02).
007500     05  FILLER                      PIC X(04).
007600
007700 LINKAGE SECTION.
007800 01  NETMASK-PARM-REC.
007900     05  NETMASK-CIDR                PIC 9(02).
008000     05  NETMASK-DOTTED              PIC X(15).
008100     05  FILLER                      PIC X(05).
008200
008300 01  NETMASK-RETURN-CD               PIC S9(04) COMP.
008400
008500 PROCEDURE DIVISION USING NETMASK-PARM-REC, NETMASK-RETURN-CD.
008600 0000-MAINLINE.
008700     MOVE SPACES TO NETMASK-DOTTED.
008800     MOVE NETMASK-CIDR TO WS-BITS-LEFT.
008900     PERFORM 0100-BUILD-OCTET THRU 0100-EXIT
009000             VARYING WS-OCTET-SUB FROM 1 BY 1
009100             UNTIL WS-OCTET-SUB > 4.
009200     STRING WS-OCT1 DELIMITED BY SIZE "." DELIMITED BY SIZE
009300            WS-OCT2 DELIMITED BY SIZE "." DELIMITED BY SIZE
009400            WS-OCT3 DELIMITED BY SIZE "." DELIMITED BY SIZE
009500            WS-OCT4 DELIMITED BY SIZE
009600            INTO NETMASK-DOTTED.
009700     MOVE ZERO TO NETMASK-RETURN-CD.
009800     GOBACK.
009900
010000******************************************************************
010100*    ONE OCTET PER CALL.  WHATEVER BITS ARE LEFT TO GIVE OUT,
010200*    UP TO 8, GO INTO THIS OCTET; THE TABLE LOOKUP TURNS A BIT
010300*    COUNT INTO THE ZONED-DECIMAL OCTET VALUE.
010400******************************************************************
010500 0100-BUILD-OCTET.
010600     IF WS-BITS-LEFT > 8
010700         MOVE 8 TO WS-BITS-THIS-OCTET
010800         SUBTRACT 8 FROM WS-BITS-LEFT
010900     ELSE
011000         MOVE WS-BITS-LEFT TO WS-BITS-THIS-OCTET
011100         MOVE ZERO TO WS-BITS-LEFT
011200     END-IF.
011300     COMPUTE WS-TABLE-SUB = WS-BITS-THIS-OCTET + 1.
011400     EVALUATE WS-OCTET-SUB
011500         WHEN 1  MOVE WS-MASK-OCTET-VAL(WS-TABLE-SUB) TO WS-OCT1
011600         WHEN 2  MOVE WS-MASK-OCTET-VAL(WS-TABLE-SUB) TO WS-OCT2
011700         WHEN 3  MOVE WS-MASK-OCTET-VAL(WS-TABLE-SUB) TO WS-OCT3
011800         WHEN 4  MOVE WS-MASK-OCTET-VAL(WS-TABLE-SUB) TO WS-OCT4
011900     END-EVALUATE.
012000 0100-EXIT.
012100     EXIT.
