000100 IDENTIFICATION DIVISION.                                         NR0001
000200 PROGRAM-ID.  NETRPT.                                             NR0002
000300 AUTHOR. JON SAYLES.                                              NR0003
000400 INSTALLATION. COBOL DEV CENTER.                                  NR0004
000500 DATE-WRITTEN. 09/10/96.                                          NR0005
000600 DATE-COMPILED. 09/10/96.                                         NR0006
000700 SECURITY. NON-CONFIDENTIAL.                                      NR0007
000800******************************************************************
000900*REMARKS.
001000*
001100*          READS THE VALIDATED/ENRICHED STANDARDIZED SWITCH
001200*          RECORD SET OUT OF NETXREF AND PRINTS THE PER-SWITCH
001300*          CONFIGURATION LISTING - ONE PAGE/BLOCK PER SWITCH -
001400*          PLUS THE END-OF-RUN BATCH SUMMARY.  SAME PAGE-HEADER
001500*          AND CONTROL-BREAK SHAPE THIS SHOP USES ON ITS OTHER
001600*          BATCH LISTING REPORTS.
001700*
001800******************************************************************
001900* 09/10/96  JRS  ORIGINAL - TICKET NE-0533, SPLIT OUT OF NETCNVRT
002000*                SO THE REPORT STEP RUNS AFTER NETXREF INSTEAD OF
002100*                BEFORE THE CROSS-REFERENCE CHECK
002200* 11/18/98  TGD  Y2K - NO TWO-DIGIT YEAR LOGIC ON THIS PROGRAM,
002300*                LOGGED FOR THE AUDIT, NO CHANGE REQUIRED
002400* 03/08/04  RLP  ADDED THE COMPUTED-PRIORITY LINE TO THE SWITCH
002500*                HEADER BLOCK ONCE NETXREF STARTED ATTACHING THE
002600*                COMPUTED-PRIORITY GROUP - TICKET NE-0869
002700* 11/30/04  KMH  BMC ROLE PRINTS SPACES, NOT 000/00000, FOR THE
002800*                HSRP/MLAG PRIORITIES IT DOES NOT CARRY - NE-0887
002900* 08/19/05  RLP  SWITCHES THAT FAILED CROSS-REFERENCE STILL PRINT -
003000*                HEADER BLOCK NOW SHOWS "FAILED" SO THE REVIEWER
003100*                CANNOT MISS ONE - TICKET NE-0912
003200* 08/09/26  SMT  MORE-SWITCH-SW MOVED TO A 77-LEVEL SCRATCH ITEM,
003300*                SHOP STANDARD FOR A BARE AVAILABILITY FLAG -
003400*                TICKET NE-1241
003500******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 SPECIAL-NAMES.
004100     C01 IS NEXT-PAGE.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT SYSOUT
004500     ASSIGN TO UT-S-SYSOUT
004600       ORGANIZATION IS SEQUENTIAL.
004700
004800     SELECT STDSWVAL
004900     ASSIGN TO UT-S-STDSWVAL
005000       ACCESS MODE IS SEQUENTIAL
005100       FILE STATUS IS SWVALCODE.
005200
005300     SELECT NETRPT
005400     ASSIGN TO UT-S-NETRPT
005500       ACCESS MODE IS SEQUENTIAL
005600       FILE STATUS IS RPTCODE.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  SYSOUT
006100     RECORDING MODE IS F
006200     LABEL RECORDS ARE STANDARD
006300     RECORD CONTAINS 130 CHARACTERS
006400     BLOCK CONTAINS 0 RECORDS
006500     DATA RECORD IS SYSOUT-REC.
006600 01  SYSOUT-REC                      PIC X(130).
006700
006800******* ONE RECORD PER BMC/TOR1/TOR2 SWITCH, ALREADY ENRICHED AND
006900******* CROSS-REFERENCE CHECKED BY NETXREF - SEE COPY NETSTD BELOW
007000 FD  STDSWVAL
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 20148 CHARACTERS
007400     BLOCK CONTAINS 0 RECORDS
007500     DATA RECORD IS STD-SWITCH-VAL-REC.
007600 01  STD-SWITCH-VAL-REC              PIC X(20148).
007700
007800 FD  NETRPT
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 132 CHARACTERS
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS RPT-REC.
008400 01  RPT-REC                         PIC X(132).
008500
008600 WORKING-STORAGE SECTION.
008700 01  FILE-STATUS-CODES.
008800     05  SWVALCODE                   PIC X(02).
008900         88  SWVAL-CODE-OK               VALUE "00".
009000     05  RPTCODE                     PIC X(02).
009100         88  RPT-CODE-OK                 VALUE "00".
009200     05  FILLER                      PIC X(01).
009300
009400 COPY NETSTD.
009500
009600 COPY NETABND.
009700
009800 01  WS-DATE-WORK.
009900     05  WS-CURRENT-DATE             PIC 9(06).
010000     05  FILLER                      PIC X(04).
010100
010200 01  WS-DATE-WORK-R REDEFINES WS-DATE-WORK.
010300     05  WS-CURRENT-DATE-YY          PIC 9(02).
010400     05  WS-CURRENT-DATE-MM          PIC 9(02).
010500     05  WS-CURRENT-DATE-DD          PIC 9(02).
010600     05  FILLER                      PIC X(04).
010700
010800*--------------------------------------------------------------*
010900*    PARAMETER AREA FOR THE CALL TO NETMASK - SAME SHAPE AS     *
011000*    NETMASK'S OWN LINKAGE SECTION RECORD.                      *
011100*--------------------------------------------------------------*
011200 01  WS-NETMASK-PARM.
011300     05  WS-NETMASK-CIDR             PIC 9(02).
011400     05  WS-NETMASK-DOTTED           PIC X(15).
011500     05  FILLER                      PIC X(05).
011600
011700 01  WS-NETMASK-PARM-R REDEFINES WS-NETMASK-PARM.
011800     05  WS-NETMASK-CIDR-DEBUG       PIC X(02).
011900     05  FILLER                      PIC X(20).
012000
012100 01  WS-NETMASK-RETURN-CD            PIC S9(04) COMP.
012200
012300*--------------------------------------------------------------*
012400*    PAGE HEADER - LINE 1, SWITCH IDENTITY AND PASS/FAIL STATUS *
012500*--------------------------------------------------------------*
012600 01  WS-HDR-REC1.
012700     05  FILLER                      PIC X(01) VALUE SPACE.
012800     05  FILLER                      PIC X(10) VALUE "HOSTNAME: ".
012900     05  HDR1-HOSTNAME-O             PIC X(24).
013000     05  FILLER                      PIC X(03) VALUE SPACES.
013100     05  FILLER                      PIC X(08) VALUE "STATUS: ".
013200     05  HDR1-STATUS-O               PIC X(07).
013300     05  FILLER                      PIC X(05) VALUE SPACES.
013400     05  FILLER                      PIC X(13) VALUE "ERROR COUNT: ".
013500     05  HDR1-ERR-CNT-O              PIC ZZ9.
013600     05  FILLER                      PIC X(01) VALUE SPACES.
013700     05  FILLER                      PIC X(12) VALUE "PAGE NUMBER:".
013800     05  HDR1-PAGE-NBR-O             PIC ZZ9.
013900     05  FILLER                      PIC X(42) VALUE SPACES.
014000
014100*--------------------------------------------------------------*
014200*    PAGE HEADER - LINE 2, MAKE/MODEL/ROLE/FIRMWARE/SITE        *
014300*--------------------------------------------------------------*
014400 01  WS-HDR-REC2.
014500     05  FILLER                      PIC X(01) VALUE SPACE.
014600     05  FILLER                      PIC X(06) VALUE "MAKE: ".
014700     05  HDR2-MAKE-O                 PIC X(10).
014800     05  FILLER                      PIC X(02) VALUE SPACES.
014900     05  FILLER                      PIC X(07) VALUE "MODEL: ".
015000     05  HDR2-MODEL-O                PIC X(16).
015100     05  FILLER                      PIC X(02) VALUE SPACES.
015200     05  FILLER                      PIC X(06) VALUE "ROLE: ".
015300     05  HDR2-ROLE-O                 PIC X(04).
015400     05  FILLER                      PIC X(02) VALUE SPACES.
015500     05  FILLER                      PIC X(10) VALUE "FIRMWARE: ".
015600     05  HDR2-FIRMWARE-O             PIC X(08).
015700     05  FILLER                      PIC X(02) VALUE SPACES.
015800     05  FILLER                      PIC X(06) VALUE "SITE: ".
015900     05  HDR2-SITE-O                 PIC X(12).
016000     05  FILLER                      PIC X(46) VALUE SPACES.
016100
016200*--------------------------------------------------------------*
016300*    PAGE HEADER - LINE 3, COMPUTED ROLE-DEFAULT PRIORITIES     *
016400*--------------------------------------------------------------*
016500 01  WS-HDR-REC3.
016600     05  FILLER                      PIC X(01) VALUE SPACE.
016700     05  FILLER                      PIC X(11) VALUE "HSRP-PRI: ".
016800     05  HDR3-HSRP-O                 PIC X(03).
016900     05  FILLER                      PIC X(03) VALUE SPACES.
017000     05  FILLER                      PIC X(11) VALUE "MLAG-PRI: ".
017100     05  HDR3-MLAG-O                 PIC X(05).
017200     05  FILLER                      PIC X(03) VALUE SPACES.
017300     05  FILLER                      PIC X(10) VALUE "MST-PRI: ".
017400     05  HDR3-MST-O                  PIC X(05).
017500     05  FILLER                      PIC X(90) VALUE SPACES.
017600
017700 01  WS-BLANK-LINE.
017800     05  FILLER                      PIC X(132) VALUE SPACES.
017900
018000*--------------------------------------------------------------*
018100*    VLAN SECTION - COLUMN HEADER AND DETAIL LINE               *
018200*--------------------------------------------------------------*
018300 01  WS-VLAN-HDR.
018400     05  FILLER                      PIC X(133)
018500                 VALUE "VLANS:   ID    NAME                     SHUT"
018600                 & "  SVI-IP           SVI-MASK         SVI-MTU".
018700
018800 01  WS-VLAN-RPT-REC.
018900     05  FILLER                      PIC X(03) VALUE SPACES.
019000     05  VLAN-ID-O                   PIC ZZZ9.
019100     05  FILLER                      PIC X(02) VALUE SPACES.
019200     05  VLAN-NAME-O                 PIC X(24).
019300     05  FILLER                      PIC X(01) VALUE SPACES.
019400     05  VLAN-SHUTDOWN-O             PIC X(01).
019500     05  FILLER                      PIC X(02) VALUE SPACES.
019600     05  VLAN-SVI-IP-O               PIC X(15).
019700     05  FILLER                      PIC X(02) VALUE SPACES.
019800     05  VLAN-SVI-MASK-O             PIC X(15).
019900     05  FILLER                      PIC X(02) VALUE SPACES.
020000     05  VLAN-SVI-MTU-O              PIC ZZZ9.
020100     05  FILLER                      PIC X(56) VALUE SPACES.
020200
020300*--------------------------------------------------------------*
020400*    INTERFACE SECTION - COLUMN HEADER AND DETAIL LINE          *
020500*--------------------------------------------------------------*
020600 01  WS-INTF-HDR.
020700     05  FILLER                      PIC X(133)
020800                 VALUE "INTFS:   NAME                     PORT      "
020900                 & "  TYPE      ACC   NATV  TAGGED-VLANS".
021000
021100 01  WS-INTF-RPT-REC.
021200     05  FILLER                      PIC X(03) VALUE SPACES.
021300     05  INTF-NAME-O                 PIC X(24).
021400     05  FILLER                      PIC X(02) VALUE SPACES.
021500     05  INTF-PORT-O                 PIC X(12).
021600     05  FILLER                      PIC X(02) VALUE SPACES.
021700     05  INTF-TYPE-O                 PIC X(08).
021800     05  FILLER                      PIC X(02) VALUE SPACES.
021900     05  INTF-ACCESS-O               PIC X(04).
022000     05  FILLER                      PIC X(02) VALUE SPACES.
022100     05  INTF-NATIVE-O               PIC X(04).
022200     05  FILLER                      PIC X(02) VALUE SPACES.
022300     05  INTF-TAGGED-O               PIC X(40).
022400     05  FILLER                      PIC X(23) VALUE SPACES.
022500
022600*--------------------------------------------------------------*
022700*    PORT-CHANNEL SECTION - COLUMN HEADER AND DETAIL LINE       *
022800*--------------------------------------------------------------*
022900 01  WS-PC-HDR.
023000     05  FILLER                      PIC X(133)
023100                 VALUE "PC:      ID    DESCRIPTION              TYPE"
023200                 & "      NATV  TAGGED-VLANS               MEMBERS".
023300
023400 01  WS-PC-RPT-REC.
023500     05  FILLER                      PIC X(03) VALUE SPACES.
023600     05  PC-ID-O                     PIC ZZZ9.
023700     05  FILLER                      PIC X(02) VALUE SPACES.
023800     05  PC-DESC-O                   PIC X(24).
023900     05  FILLER                      PIC X(01) VALUE SPACES.
024000     05  PC-TYPE-O                   PIC X(08).
024100     05  FILLER                      PIC X(02) VALUE SPACES.
024200     05  PC-NATIVE-O                 PIC X(04).
024300     05  FILLER                      PIC X(02) VALUE SPACES.
024400     05  PC-TAGGED-O                 PIC X(27).
024500     05  FILLER                      PIC X(01) VALUE SPACES.
024600     05  PC-MEMBERS-O                PIC X(54).
024700
024800 01  WS-PC-MEMBER-WORK.
024900     05  WS-PC-MEMBER-TEXT           PIC X(54).
025000     05  FILLER                      PIC X(08).
025100
025200 01  WS-PC-MEMBER-WORK-R REDEFINES WS-PC-MEMBER-WORK.
025300     05  WS-PC-MEMBER-CHUNK          PIC X(12) OCCURS 5 TIMES.
025400     05  FILLER                      PIC X(02).
025500
025600*--------------------------------------------------------------*
025700*    STATIC-ROUTE SECTION - COLUMN HEADER AND DETAIL LINE       *
025800*--------------------------------------------------------------*
025900 01  WS-RTE-HDR.
026000     05  FILLER                      PIC X(133)
026100                 VALUE "ROUTES:  PREFIX              NEXT-HOP       "
026200                 & "  DESCRIPTION".
026300
026400 01  WS-RTE-RPT-REC.
026500     05  FILLER                      PIC X(03) VALUE SPACES.
026600     05  RTE-PREFIX-O                PIC X(18).
026700     05  FILLER                      PIC X(02) VALUE SPACES.
026800     05  RTE-NEXT-HOP-O              PIC X(15).
026900     05  FILLER                      PIC X(02) VALUE SPACES.
027000     05  RTE-DESC-O                  PIC X(30).
027100     05  FILLER                      PIC X(62) VALUE SPACES.
027200
027300*--------------------------------------------------------------*
027400*    BATCH SUMMARY BLOCK - PRINTED ONCE AT THE END OF THE RUN   *
027500*--------------------------------------------------------------*
027600 01  WS-SUMMARY-HDR.
027700     05  FILLER                      PIC X(132)
027800                 VALUE "**** NETRPT BATCH SUMMARY ****".
027900
028000 01  WS-SUMMARY-LINE.
028100     05  FILLER                      PIC X(01) VALUE SPACE.
028200     05  SUMM-LABEL-O                PIC X(30).
028300     05  SUMM-VALUE-O                PIC ZZZ,ZZ9.
028400     05  FILLER                      PIC X(94) VALUE SPACES.
028500
028600 01  COUNTERS-AND-ACCUMULATORS.
028700     05  WS-PAGES                    PIC 9(05) COMP.
028800     05  SWITCHES-PROCESSED          PIC 9(05) COMP.
028900     05  SWITCHES-SUCCESSFUL         PIC 9(05) COMP.
029000     05  SWITCHES-FAILED             PIC 9(05) COMP.
029100     05  TOTAL-VLANS-WRITTEN         PIC 9(07) COMP.
029200     05  TOTAL-INTFS-WRITTEN         PIC 9(07) COMP.
029300     05  TOTAL-PC-WRITTEN            PIC 9(07) COMP.
029400     05  TOTAL-ROUTES-WRITTEN        PIC 9(07) COMP.
029500     05  WS-PC-MEMBER-SUB            PIC 9(02) COMP.
029600     05  WS-PC-TEXT-PTR              PIC 9(02) COMP.
029700     05  FILLER                      PIC X(01).
029800
029900 77  MORE-SWITCH-SW              PIC X(01) VALUE "Y".
030000     88  NO-MORE-SWITCH-DATA         VALUE "N".
030100     88  MORE-SWITCH-DATA            VALUE "Y".
030200
030300 01  FLAGS-AND-SWITCHES.
030400     05  FILLER                      PIC X(10).
030500
030600 PROCEDURE DIVISION.
030700 0000-MAINLINE.
030800     PERFORM 0100-HOUSEKEEPING THRU 0100-EXIT.
030900     PERFORM 0200-MAIN-LOOP THRU 0200-EXIT
031000             UNTIL NO-MORE-SWITCH-DATA.
031100     PERFORM 0870-WRITE-BATCH-SUMMARY THRU 0870-EXIT.
031200     PERFORM 0900-CLEANUP THRU 0900-EXIT.
031300     IF SWITCHES-FAILED > ZERO
031400         MOVE +4 TO RETURN-CODE
031500     ELSE
031600         MOVE +0 TO RETURN-CODE
031700     END-IF.
031800     GOBACK.
031900
032000 0100-HOUSEKEEPING.
032100     DISPLAY "******** BEGIN JOB NETRPT ********".
032200     ACCEPT  WS-CURRENT-DATE FROM DATE.
032300     INITIALIZE COUNTERS-AND-ACCUMULATORS.
032400     PERFORM 0800-OPEN-FILES THRU 0800-EXIT.
032500     PERFORM 0910-READ-STDSWVAL THRU 0910-EXIT.
032600 0100-EXIT.
032700     EXIT.
032800
032900 0200-MAIN-LOOP.
033000     ADD +1 TO SWITCHES-PROCESSED.
033100     IF SWR-VALID-SWITCH
033200         ADD +1 TO SWITCHES-SUCCESSFUL
033300     ELSE
033400         ADD +1 TO SWITCHES-FAILED
033500     END-IF.
033600     ADD SWR-VLAN-COUNT      TO TOTAL-VLANS-WRITTEN.
033700     ADD SWR-INTERFACE-COUNT TO TOTAL-INTFS-WRITTEN.
033800     ADD SWR-PC-COUNT        TO TOTAL-PC-WRITTEN.
033900     ADD SWR-ROUTE-COUNT     TO TOTAL-ROUTES-WRITTEN.
034000     PERFORM 0300-WRITE-SWITCH-HDR  THRU 0300-EXIT.
034100     PERFORM 0400-WRITE-VLAN-SECTION THRU 0400-EXIT.
034200     PERFORM 0500-WRITE-INTF-SECTION THRU 0500-EXIT.
034300     PERFORM 0600-WRITE-PC-SECTION   THRU 0600-EXIT.
034400     PERFORM 0700-WRITE-ROUTE-SECTION THRU 0700-EXIT.
034500     PERFORM 0910-READ-STDSWVAL THRU 0910-EXIT.
034600 0200-EXIT.
034700     EXIT.
034800
034900******************************************************************
035000*    WRITES THE THREE-LINE HEADER BLOCK AND ADVANCES TO A NEW    *
035100*    PAGE FOR EVERY SWITCH - THE REPORT'S ONLY CONTROL BREAK.    *
035200******************************************************************
035300 0300-WRITE-SWITCH-HDR.
035400     ADD +1 TO WS-PAGES.
035500     MOVE SWR-HOSTNAME  TO HDR1-HOSTNAME-O.
035600     MOVE SWR-ERROR-COUNT TO HDR1-ERR-CNT-O.
035700     MOVE WS-PAGES      TO HDR1-PAGE-NBR-O.
035800     IF SWR-VALID-SWITCH
035900         MOVE "VALID  " TO HDR1-STATUS-O
036000     ELSE
036100         MOVE "FAILED " TO HDR1-STATUS-O
036200     END-IF.
036300     WRITE RPT-REC FROM WS-HDR-REC1
036400         AFTER ADVANCING NEXT-PAGE.
036500
036600     MOVE SWR-MAKE      TO HDR2-MAKE-O.
036700     MOVE SWR-MODEL     TO HDR2-MODEL-O.
036800     MOVE SWR-TYPE      TO HDR2-ROLE-O.
036900     MOVE SWR-FIRMWARE  TO HDR2-FIRMWARE-O.
037000     MOVE SWR-SITE      TO HDR2-SITE-O.
037100     WRITE RPT-REC FROM WS-HDR-REC2
037200         AFTER ADVANCING 1.
037300
037400     IF SWR-COMPUTED-PRI-PRESENT
037500         IF SWR-HSRP-PRI = ZERO AND SWR-MLAG-PRI = ZERO
037600             MOVE SPACES TO HDR3-HSRP-O, HDR3-MLAG-O
037700         ELSE
037800             MOVE SWR-HSRP-PRI TO HDR3-HSRP-O
037900             MOVE SWR-MLAG-PRI TO HDR3-MLAG-O
038000         END-IF
038100         MOVE SWR-MST-PRI  TO HDR3-MST-O
038200     ELSE
038300         MOVE SPACES TO HDR3-HSRP-O, HDR3-MLAG-O, HDR3-MST-O
038400     END-IF.
038500     WRITE RPT-REC FROM WS-HDR-REC3
038600         AFTER ADVANCING 1.
038700     WRITE RPT-REC FROM WS-BLANK-LINE
038800         AFTER ADVANCING 1.
038900 0300-EXIT.
039000     EXIT.
039100
039200 0400-WRITE-VLAN-SECTION.
039300     IF SWR-VLAN-COUNT = ZERO
039400         GO TO 0400-EXIT.
039500     WRITE RPT-REC FROM WS-VLAN-HDR
039600         AFTER ADVANCING 1.
039700     PERFORM 0410-WRITE-ONE-VLAN THRU 0410-EXIT
039800             VARYING SWR-VLAN-IDX FROM 1 BY 1
039900             UNTIL SWR-VLAN-IDX > SWR-VLAN-COUNT.
040000     WRITE RPT-REC FROM WS-BLANK-LINE
040100         AFTER ADVANCING 1.
040200 0400-EXIT.
040300     EXIT.
040400
040500 0410-WRITE-ONE-VLAN.
040600     MOVE SWR-VLAN-ID(SWR-VLAN-IDX)      TO VLAN-ID-O.
040700     MOVE SWR-VLAN-NAME(SWR-VLAN-IDX)    TO VLAN-NAME-O.
040800     MOVE SWR-VLAN-SHUTDOWN(SWR-VLAN-IDX) TO VLAN-SHUTDOWN-O.
040900     MOVE SWR-VLAN-SVI-MTU(SWR-VLAN-IDX) TO VLAN-SVI-MTU-O.
041000     IF SWR-VLAN-SVI-PRESENT(SWR-VLAN-IDX)
041100         MOVE SWR-VLAN-SVI-IP(SWR-VLAN-IDX) TO VLAN-SVI-IP-O
041200         MOVE SWR-VLAN-SVI-CIDR(SWR-VLAN-IDX) TO WS-NETMASK-CIDR
041300         PERFORM 0420-RENDER-SVI-MASK THRU 0420-EXIT
041400         MOVE WS-NETMASK-DOTTED TO VLAN-SVI-MASK-O
041500     ELSE
041600         MOVE SPACES TO VLAN-SVI-IP-O, VLAN-SVI-MASK-O
041700     END-IF.
041800     WRITE RPT-REC FROM WS-VLAN-RPT-REC
041900         AFTER ADVANCING 1.
042000 0410-EXIT.
042100     EXIT.
042200
042300 0420-RENDER-SVI-MASK.
042400     MOVE SPACES TO WS-NETMASK-DOTTED.
042500     CALL "NETMASK" USING WS-NETMASK-PARM, WS-NETMASK-RETURN-CD.
042600 0420-EXIT.
042700     EXIT.
042800
042900 0500-WRITE-INTF-SECTION.
043000     IF SWR-INTERFACE-COUNT = ZERO
043100         GO TO 0500-EXIT.
043200     WRITE RPT-REC FROM WS-INTF-HDR
043300         AFTER ADVANCING 1.
043400     PERFORM 0510-WRITE-ONE-INTF THRU 0510-EXIT
043500             VARYING SWR-INTF-IDX FROM 1 BY 1
043600             UNTIL SWR-INTF-IDX > SWR-INTERFACE-COUNT.
043700     WRITE RPT-REC FROM WS-BLANK-LINE
043800         AFTER ADVANCING 1.
043900 0500-EXIT.
044000     EXIT.
044100
044200 0510-WRITE-ONE-INTF.
044300     MOVE SWR-INTF-NAME(SWR-INTF-IDX)    TO INTF-NAME-O.
044400     MOVE SWR-INTF-PORT(SWR-INTF-IDX)    TO INTF-PORT-O.
044500     MOVE SWR-INTF-TYPE(SWR-INTF-IDX)    TO INTF-TYPE-O.
044600     MOVE SWR-INTF-ACCESS-VLAN(SWR-INTF-IDX) TO INTF-ACCESS-O.
044700     MOVE SWR-INTF-NATIVE-VLAN(SWR-INTF-IDX) TO INTF-NATIVE-O.
044800     MOVE SWR-INTF-TAGGED-VLANS(SWR-INTF-IDX) TO INTF-TAGGED-O.
044900     WRITE RPT-REC FROM WS-INTF-RPT-REC
045000         AFTER ADVANCING 1.
045100 0510-EXIT.
045200     EXIT.
045300
045400 0600-WRITE-PC-SECTION.
045500     IF SWR-PC-COUNT = ZERO
045600         GO TO 0600-EXIT.
045700     WRITE RPT-REC FROM WS-PC-HDR
045800         AFTER ADVANCING 1.
045900     PERFORM 0610-WRITE-ONE-PC THRU 0610-EXIT
046000             VARYING SWR-PC-IDX FROM 1 BY 1
046100             UNTIL SWR-PC-IDX > SWR-PC-COUNT.
046200     WRITE RPT-REC FROM WS-BLANK-LINE
046300         AFTER ADVANCING 1.
046400 0600-EXIT.
046500     EXIT.
046600
046700 0610-WRITE-ONE-PC.
046800     MOVE SWR-PC-ID(SWR-PC-IDX)           TO PC-ID-O.
046900     MOVE SWR-PC-DESC(SWR-PC-IDX)         TO PC-DESC-O.
047000     MOVE SWR-PC-TYPE(SWR-PC-IDX)         TO PC-TYPE-O.
047100     MOVE SWR-PC-NATIVE-VLAN(SWR-PC-IDX)  TO PC-NATIVE-O.
047200     MOVE SWR-PC-TAGGED-VLANS(SWR-PC-IDX)(1:27) TO PC-TAGGED-O.
047300     PERFORM 0620-BUILD-PC-MEMBER-LIST THRU 0620-EXIT.
047400     MOVE WS-PC-MEMBER-TEXT TO PC-MEMBERS-O.
047500     WRITE RPT-REC FROM WS-PC-RPT-REC
047600         AFTER ADVANCING 1.
047700 0610-EXIT.
047800     EXIT.
047900
048000******************************************************************
048100*    BUILDS ONE SPACE-SEPARATED MEMBER LIST FOR THE CURRENT       *
048200*    PORT-CHANNEL ROW - UP TO SWR-PC-MEMBER-COUNT MEMBERS.        *
048300******************************************************************
048400 0620-BUILD-PC-MEMBER-LIST.
048500     MOVE SPACES TO WS-PC-MEMBER-WORK.
048600     MOVE 1 TO WS-PC-TEXT-PTR.
048700     PERFORM 0621-ADD-ONE-MEMBER THRU 0621-EXIT
048800             VARYING WS-PC-MEMBER-SUB FROM 1 BY 1
048900             UNTIL WS-PC-MEMBER-SUB > SWR-PC-MEMBER-COUNT(SWR-PC-IDX).
049000 0620-EXIT.
049100     EXIT.
049200
049300 0621-ADD-ONE-MEMBER.
049400     IF SWR-PC-MEMBERS(SWR-PC-IDX, WS-PC-MEMBER-SUB) NOT = SPACES
049500       AND WS-PC-TEXT-PTR < 44
049600         STRING SWR-PC-MEMBERS(SWR-PC-IDX, WS-PC-MEMBER-SUB)
049700                     DELIMITED BY SPACE
049800                 " " DELIMITED BY SIZE
049900             INTO WS-PC-MEMBER-TEXT
050000             WITH POINTER WS-PC-TEXT-PTR
050100     END-IF.
050200 0621-EXIT.
050300     EXIT.
050400
050500 0700-WRITE-ROUTE-SECTION.
050600     IF SWR-ROUTE-COUNT = ZERO
050700         GO TO 0700-EXIT.
050800     WRITE RPT-REC FROM WS-RTE-HDR
050900         AFTER ADVANCING 1.
051000     PERFORM 0710-WRITE-ONE-ROUTE THRU 0710-EXIT
051100             VARYING SWR-RTE-IDX FROM 1 BY 1
051200             UNTIL SWR-RTE-IDX > SWR-ROUTE-COUNT.
051300     WRITE RPT-REC FROM WS-BLANK-LINE
051400         AFTER ADVANCING 1.
051500 0700-EXIT.
051600     EXIT.
051700
051800 0710-WRITE-ONE-ROUTE.
051900     MOVE SWR-RTE-PREFIX(SWR-RTE-IDX)    TO RTE-PREFIX-O.
052000     MOVE SWR-RTE-NEXT-HOP(SWR-RTE-IDX)  TO RTE-NEXT-HOP-O.
052100     MOVE SWR-RTE-DESC(SWR-RTE-IDX)      TO RTE-DESC-O.
052200     WRITE RPT-REC FROM WS-RTE-RPT-REC
052300         AFTER ADVANCING 1.
052400 0710-EXIT.
052500     EXIT.
052600
052700 0800-OPEN-FILES.
052800     OPEN INPUT STDSWVAL.
052900     OPEN OUTPUT NETRPT, SYSOUT.
053000     DISPLAY SWVALCODE, RPTCODE.
053100 0800-EXIT.
053200     EXIT.
053300
053400 0850-CLOSE-FILES.
053500     CLOSE STDSWVAL, NETRPT, SYSOUT.
053600     DISPLAY SWVALCODE, RPTCODE.
053700 0850-EXIT.
053800     EXIT.
053900
054000******************************************************************
054100*    END-OF-RUN BATCH TOTALS - PRINTED EVEN WHEN SOME SWITCHES   *
054200*    FAILED, SO THE FAILURE COUNT ALWAYS SHOWS ON THE REPORT.    *
054300******************************************************************
054400 0870-WRITE-BATCH-SUMMARY.
054500     WRITE RPT-REC FROM WS-SUMMARY-HDR
054600         AFTER ADVANCING NEXT-PAGE.
054700     WRITE RPT-REC FROM WS-BLANK-LINE
054800         AFTER ADVANCING 1.
054900     MOVE "SWITCHES PROCESSED:          " TO SUMM-LABEL-O.
055000     MOVE SWITCHES-PROCESSED TO SUMM-VALUE-O.
055100     WRITE RPT-REC FROM WS-SUMMARY-LINE
055200         AFTER ADVANCING 1.
055300     MOVE "SWITCHES SUCCESSFUL:         " TO SUMM-LABEL-O.
055400     MOVE SWITCHES-SUCCESSFUL TO SUMM-VALUE-O.
055500     WRITE RPT-REC FROM WS-SUMMARY-LINE
055600         AFTER ADVANCING 1.
055700     MOVE "SWITCHES FAILED:              " TO SUMM-LABEL-O.
055800     MOVE SWITCHES-FAILED TO SUMM-VALUE-O.
055900     WRITE RPT-REC FROM WS-SUMMARY-LINE
056000         AFTER ADVANCING 1.
056100     MOVE "TOTAL VLANS WRITTEN:          " TO SUMM-LABEL-O.
056200     MOVE TOTAL-VLANS-WRITTEN TO SUMM-VALUE-O.
056300     WRITE RPT-REC FROM WS-SUMMARY-LINE
056400         AFTER ADVANCING 1.
056500     MOVE "TOTAL INTERFACES WRITTEN:     " TO SUMM-LABEL-O.
056600     MOVE TOTAL-INTFS-WRITTEN TO SUMM-VALUE-O.
056700     WRITE RPT-REC FROM WS-SUMMARY-LINE
056800         AFTER ADVANCING 1.
056900     MOVE "TOTAL PORT-CHANNELS WRITTEN:  " TO SUMM-LABEL-O.
057000     MOVE TOTAL-PC-WRITTEN TO SUMM-VALUE-O.
057100     WRITE RPT-REC FROM WS-SUMMARY-LINE
057200         AFTER ADVANCING 1.
057300     MOVE "TOTAL STATIC ROUTES WRITTEN:  " TO SUMM-LABEL-O.
057400     MOVE TOTAL-ROUTES-WRITTEN TO SUMM-VALUE-O.
057500     WRITE RPT-REC FROM WS-SUMMARY-LINE
057600         AFTER ADVANCING 1.
057700 0870-EXIT.
057800     EXIT.
057900
058000 0900-CLEANUP.
058100     PERFORM 0850-CLOSE-FILES THRU 0850-EXIT.
058200     DISPLAY "** SWITCHES PROCESSED **".
058300     DISPLAY SWITCHES-PROCESSED.
058400     DISPLAY "** SWITCHES FAILED **".
058500     DISPLAY SWITCHES-FAILED.
058600     DISPLAY "******** NORMAL END OF JOB NETRPT ********".
058700 0900-EXIT.
058800     EXIT.
058900
059000 0910-READ-STDSWVAL.
059100     INITIALIZE NET-STANDARD-SWITCH-REC.
059200     READ STDSWVAL INTO NET-STANDARD-SWITCH-REC
059300         AT END MOVE "N" TO MORE-SWITCH-SW
059400         GO TO 0910-EXIT
059500     END-READ.
059600 0910-EXIT.
059700     EXIT.
059800
059900 1000-ABEND-RTN.
060000     WRITE SYSOUT-REC FROM NET-ABEND-REC.
060100     PERFORM 0850-CLOSE-FILES THRU 0850-EXIT.
060200     DISPLAY "*** ABNORMAL END OF JOB-NETRPT ***" UPON CONSOLE.
060300     MOVE +8 TO RETURN-CODE.
060400     GOBACK.
