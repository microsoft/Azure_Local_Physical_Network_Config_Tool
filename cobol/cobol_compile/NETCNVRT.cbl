000100 IDENTIFICATION DIVISION.                                        NC0001
000200 PROGRAM-ID.  NETCNVRT.                                          NC0002
000300 AUTHOR. JON SAYLES.                                             NC0003
000400 INSTALLATION. COBOL DEV CENTER.                                 NC0004
000500 DATE-WRITTEN. 06/02/95.                                         NC0005
000600 DATE-COMPILED. 06/02/95.                                        NC0006
000700 SECURITY. NON-CONFIDENTIAL.                                     NC0007
000800******************************************************************
000900*REMARKS.
001000*
001100*          THIS PROGRAM CONVERTS A LAB-FORMAT SITE DEPLOYMENT
001200*          (EDITED BY NETEDIT) INTO STANDARD-FORMAT SWITCH
001300*          CONFIGURATION RECORDS.
001400*
001500*          EACH BMC SWITCH AT THE SITE GETS ITS VLAN LIST BUILT
001600*          FROM THE SITE'S SUPERNET TABLE, ITS COMMON INTERFACES
001700*          AND PORT-CHANNELS COPIED FROM THE MODEL TEMPLATE FILE,
001800*          AND A DEFAULT STATIC ROUTE DERIVED FROM THE BMC
001900*          SUPERNET'S GATEWAY.  TOR1/TOR2 SWITCHES ARE ALREADY
002000*          STANDARD AND PASS THROUGH WITH THE MAKE/FIRMWARE
002100*          NORMALIZATION ONLY.
002200*
002300******************************************************************
002400*
002500*          INPUT FILE      -  NETCFG.SWITCHEDT   (FROM NETEDIT)
002600*          INPUT FILE      -  NETCFG.SUPERNETEDT (FROM NETEDIT)
002700*          TEMPLATE FILE   -  NETCFG.MODLTMPL (VSAM, KEY=MODEL)
002800*          OUTPUT FILE     -  NETCFG.STDSWOUT (NETSTD LAYOUT)
002900*          DUMP FILE       -  SYSOUT
003000*
003100******************************************************************
003200* CHANGE LOG
003300******************************************************************
003400* 06/02/95  JRS  ORIGINAL - CONVERTED FROM THE OLD SWITCH-        *
003500*                TEMPLATE LOOKUP STEP, VSAM RANDOM READ BY MODEL  *
003600*                REPLACED THE OLD RANDOM READ BY SERIAL NUMBER    *
003700* 01/14/97  JRS  ADDED 320-BUILD-VLAN-TABLE, SORT-ON-INSERT SO    *
003800*                VLANS CAME OUT ASCENDING WITHOUT A SEPARATE SORT *
003900*                STEP - TICKET NE-0203                            *
004000* 11/12/98  TGD  Y2K - NO DATE ARITHMETIC ON THIS PROGRAM, LOGGED *
004100*                FOR THE AUDIT, NO CHANGE REQUIRED                *
004200* 05/27/00  RLP  ADDED 330-COMPUTE-BMC-SVI - OPS WANTED THE BMC   *
004300*                MANAGEMENT VLAN TO GET A REAL SVI ADDRESS        *
004400*                INSTEAD OF A HAND-TYPED ONE - TICKET NE-0544     *
004500* 02/02/03  RLP  ADDED 360-BUILD-STATIC-ROUTE FOR THE BMC DEFAULT *
004600*                GATEWAY ROUTE - TICKET NE-0812                   *
004700* 10/08/05  KMH  PASS-THROUGH OF TOR1/TOR2 RECORDS ADDED SO THE   *
004800*                STANDARD OUTPUT FILE CARRIES THE WHOLE SITE, NOT *
004900*                JUST THE BMC SWITCHES - TICKET NE-0901           *
005000* 03/11/09  SMT  WIDENED THE BMC SVI SCRATCH AREA SO THE          *
005100*                FORMATTED ADDRESS NO LONGER STRINGS INTO A       *
005200*                3-BYTE OCTET FIELD AND TRUNCATES - NE-1187       *
005300* 07/14/11  SMT  ADDED 317-CLASSIFY-VLAN-GROUP AND THE RUN-END    *
005400*                SUPERNET GROUP COUNTS BY VLAN SET (INFRA/TENANT/ *
005500*                STORAGE/UNUSED/NATIVE) - OPS WANTED THE JOB LOG  *
005600*                TO SHOW WHICH SYMBOLIC SETS A SITE ACTUALLY      *
005700*                SUPPLIED BEFORE THE CONVERTED OUTPUT WENT OUT -  *
005800*                TICKET NE-1233                                  *
005900* 08/09/26  SMT  MORE-SWITCH-SW AND MORE-SUPERNET-SW MOVED TO     *
006000*                77-LEVEL SCRATCH ITEMS, SHOP STANDARD FOR A      *
006100*                BARE AVAILABILITY FLAG; SWR-* COUNTERS IN        *
006200*                NETSTD NOW COMP, NOT COMP-3 - TICKET NE-1241     *
006300******************************************************************
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER. IBM-390.
006700 OBJECT-COMPUTER. IBM-390.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM.
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT SYSOUT
007300     ASSIGN TO UT-S-SYSOUT
007400       ORGANIZATION IS SEQUENTIAL.
007500
007600     SELECT SWITCHEDT
007700     ASSIGN TO UT-S-SWITCHEDT
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS SWCODE.
008000
008100     SELECT SUPERNETEDT
008200     ASSIGN TO UT-S-SUPERNETEDT
008300       ACCESS MODE IS SEQUENTIAL
008400       FILE STATUS IS SPCODE.
008500
008600     SELECT STDSWOUT
008700     ASSIGN TO UT-S-STDSWOUT
008800       ACCESS MODE IS SEQUENTIAL
008900       FILE STATUS IS STDCODE.
009000
009100     SELECT MODLTMPL
009200            ASSIGN       TO MODLTMPL
009300            ORGANIZATION IS INDEXED
009400            ACCESS MODE  IS RANDOM
009500            RECORD KEY   IS TMPL-MODEL-KEY
009600            FILE STATUS  IS TMPLCODE.
009700
009800 DATA DIVISION.
009900 FILE SECTION.
010000 FD  SYSOUT
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 130 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS SYSOUT-REC.
010600 01  SYSOUT-REC                      PIC X(130).
010700
010800 FD  SWITCHEDT
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 200 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS SWITCH-EDT-REC.
011400 01  SWITCH-EDT-REC                  PIC X(200).
011500
011600 FD  SUPERNETEDT
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 170 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS SUPERNET-EDT-REC.
012200 01  SUPERNET-EDT-REC                PIC X(170).
012300
012400 FD  STDSWOUT
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 20148 CHARACTERS
012800     BLOCK CONTAINS 0 RECORDS
012900     DATA RECORD IS STD-SWITCH-OUT-REC.
013000 01  STD-SWITCH-OUT-REC              PIC X(20148).
013100
013200******THE MODEL TEMPLATE FILE IS MAINTAINED BY NETWORK ENGINEERING
013300******ONE RECORD PER SWITCH MODEL, CARRYING THE COMMON INTERFACE
013400******AND PORT-CHANNEL SET FOR THAT HARDWARE.
013500 FD  MODLTMPL
013600     RECORD CONTAINS 9600 CHARACTERS
013700     DATA RECORD IS TEMPLATE-REC.
013800 01  TEMPLATE-REC.
013900     05  TMPL-MODEL-KEY              PIC X(16).
014000     05  TMPL-INTF-COUNT             PIC 9(03).
014100     05  TMPL-INTERFACE-TABLE OCCURS 96 TIMES
014200                         INDEXED BY TMPL-INTF-IDX.
014300         10  TMPL-INTF-NAME          PIC X(24).
014400         10  TMPL-INTF-PORT          PIC X(12).
014500         10  TMPL-INTF-TYPE          PIC X(08).
014600         10  TMPL-INTF-ACCESS-VLAN   PIC X(04).
014700         10  TMPL-INTF-NATIVE-VLAN   PIC X(04).
014800         10  TMPL-INTF-TAGGED-VLANS  PIC X(40).
014900     05  TMPL-PC-COUNT               PIC 9(03).
015000     05  TMPL-PORT-CHANNEL-TABLE OCCURS 32 TIMES
015100                         INDEXED BY TMPL-PC-IDX.
015200         10  TMPL-PC-ID              PIC 9(04).
015300         10  TMPL-PC-DESC            PIC X(24).
015400         10  TMPL-PC-TYPE            PIC X(08).
015500         10  TMPL-PC-NATIVE-VLAN     PIC X(04).
015600         10  TMPL-PC-TAGGED-VLANS    PIC X(40).
015700         10  TMPL-PC-MEMBER-COUNT    PIC 9(02).
015800         10  TMPL-PC-MEMBERS OCCURS 8 TIMES
015900                         PIC X(12).
016000     05  FILLER                      PIC X(100).
016100
016200 WORKING-STORAGE SECTION.
016300
016400 01  FILE-STATUS-CODES.
016500     05  SWCODE                      PIC X(02).
016600         88  NO-MORE-SWITCH-RECS         VALUE "10".
016700     05  SPCODE                      PIC X(02).
016800     05  STDCODE                     PIC X(02).
016900     05  TMPLCODE                    PIC X(02).
017000         88  TEMPLATE-FOUND              VALUE "00".
017100     05  FILLER                      PIC X(01).
017200
017300 COPY NETDALY.
017400
017500 COPY NETSTD.
017600
017700 COPY NETABND.
017800
017900 01  WS-SUPERNET-TABLE.
018000     05  WS-SUPERNET-COUNT           PIC 9(03) COMP.
018100     05  WS-SUPERNET-ROW OCCURS 64 TIMES
018200                         INDEXED BY SNT-IDX.
018300         10  SNT-GROUP-NAME          PIC X(20).
018400         10  SNT-VLAN-SET-SYM        PIC X(06).
018500         10  SNT-NAME                PIC X(24).
018600         10  SNT-VLAN-ID             PIC 9(04).
018700         10  SNT-NETWORK             PIC X(15).
018800         10  SNT-CIDR                PIC 9(02).
018900         10  SNT-GATEWAY             PIC X(15).
019000         10  SNT-SWITCH-SVI          PIC X(01).
019100
019200 01  WS-GROUP-UPPER-R REDEFINES WS-SUPERNET-TABLE.
019300     05  FILLER                      PIC X(04).
019400     05  FILLER                      PIC X OCCURS 64 TIMES.
019500
019600 01  WS-IP-MATH-AREA.
019700     05  WS-IP-OCT1                  PIC 9(03).
019800     05  WS-IP-OCT2                  PIC 9(03).
019900     05  WS-IP-OCT3                  PIC 9(03).
020000     05  WS-IP-OCT4                  PIC 9(03).
020100     05  WS-NETWORK-NUM              PIC 9(10) COMP.
020200     05  WS-BROADCAST-NUM            PIC 9(10) COMP.
020300     05  WS-SVI-NUM                  PIC 9(10) COMP.
020400     05  WS-BLOCK-SIZE               PIC 9(10) COMP.
020500     05  WS-HOST-BITS                PIC 9(02) COMP.
020600     05  WS-DOUBLE-SUB               PIC 9(02) COMP.
020700     05  WS-DIVQUOT                  PIC 9(10) COMP.
020800     05  WS-IP-DOTTED-TEXT           PIC X(15).
020900     05  WS-IP-VALID-SW              PIC X(01).
021000         88  WS-IP-IS-VALID              VALUE "Y".
021100
021200 01  WS-IP-MATH-NUM-R REDEFINES WS-IP-MATH-AREA.
021300     05  FILLER                      PIC X(61).
021400
021500 01  WS-DATE-WORK.
021600     05  WS-DATE                     PIC 9(06).
021700     05  FILLER                      PIC X(04).
021800
021900 01  WS-DATE-WORK-R REDEFINES WS-DATE-WORK.
022000     05  WS-CURR-YY                  PIC 9(02).
022100     05  WS-CURR-MM                  PIC 9(02).
022200     05  WS-CURR-DD                  PIC 9(02).
022300     05  FILLER                      PIC X(04).
022400
022500 01  WS-MISC-WORK.
022600     05  WS-UPPER-GROUP              PIC X(20).
022700     05  WS-FIRMWARE-WORK            PIC X(08).
022800     05  WS-HOLD-CIDR                PIC 9(02).
022900     05  WS-SORT-OUTER-SUB           PIC 9(03) COMP.
023000     05  WS-SORT-INNER-SUB           PIC 9(03) COMP.
023100     05  WS-VLAN-SWAP-HOLD           PIC X(51).
023200     05  WS-UPPER-ALPHABET           PIC X(26)
023300         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
023400     05  WS-LOWER-ALPHABET           PIC X(26)
023500         VALUE "abcdefghijklmnopqrstuvwxyz".
023600     05  FILLER                      PIC X(01).
023700
023800 77  MORE-SWITCH-SW              PIC X(01) VALUE "Y".
023900     88  NO-MORE-SWITCHES            VALUE "N".
024000 77  MORE-SUPERNET-SW            PIC X(01) VALUE "Y".
024100     88  NO-MORE-SUPERNETS           VALUE "N".
024200
024300 01  FLAGS-AND-SWITCHES.
024400     05  DEFAULT-ROUTE-SET-SW        PIC X(01) VALUE "N".
024500         88  DEFAULT-ROUTE-IS-SET        VALUE "Y".
024600     05  FILLER                      PIC X(01).
024700
024800 01  COUNTERS-AND-ACCUMULATORS.
024900     05  SWITCHES-READ               PIC 9(07) COMP.
025000     05  SWITCHES-CONVERTED          PIC 9(07) COMP.
025100     05  SWITCHES-PASSED-THROUGH     PIC 9(07) COMP.
025200     05  WS-INFRA-GROUPS             PIC 9(03) COMP.
025300     05  WS-TENANT-GROUPS            PIC 9(03) COMP.
025400     05  WS-STORAGE-GROUPS           PIC 9(03) COMP.
025500     05  WS-UNUSED-GROUPS            PIC 9(03) COMP.
025600     05  WS-NATIVE-GROUPS            PIC 9(03) COMP.
025700     05  WS-UNCLASSIFIED-GROUPS      PIC 9(03) COMP.
025800     05  FILLER                      PIC X(01).
025900
026000 PROCEDURE DIVISION.
026100
026200 0000-MAINLINE.
026300     PERFORM 0100-HOUSEKEEPING THRU 0100-EXIT.
026400     PERFORM 0200-MAIN-LOOP THRU 0200-EXIT
026500             UNTIL NO-MORE-SWITCHES.
026600     PERFORM 0900-CLEANUP THRU 0900-EXIT.
026700     MOVE +0 TO RETURN-CODE.
026800     GOBACK.
026900
027000 0100-HOUSEKEEPING.
027100     MOVE "0100-HOUSEKEEPING" TO PARA-NAME.
027200     DISPLAY "******** BEGIN JOB NETCNVRT ********".
027300     ACCEPT WS-DATE FROM DATE.
027400     INITIALIZE COUNTERS-AND-ACCUMULATORS, WS-SUPERNET-TABLE.
027500     PERFORM 0800-OPEN-FILES THRU 0800-EXIT.
027600     PERFORM 0500-LOAD-SUPERNET-TABLE THRU 0500-EXIT
027700             UNTIL NO-MORE-SUPERNETS.
027800     PERFORM 0910-READ-SWITCHEDT THRU 0910-EXIT.
027900     IF NO-MORE-SWITCHES
028000         MOVE "EMPTY STANDARDIZED SWITCH FEED" TO ABEND-REASON
028100         GO TO 1000-ABEND-RTN.
028200 0100-EXIT.
028300     EXIT.
028400
028500******************************************************************
028600*    0500 - LOAD THE SITE'S SUPERNET TABLE INTO WORKING STORAGE,
028700*    THE SAME TABLE-LOAD SHAPE USED ELSEWHERE IN THE SUITE FOR
028800*    SMALL REFERENCE FILES READ ONCE AT THE START OF A RUN.
028900******************************************************************
029000 0500-LOAD-SUPERNET-TABLE.
029100     IF SPR-DETAIL-REC
029200         SET SNT-IDX TO WS-SUPERNET-COUNT
029300         SET SNT-IDX UP BY 1
029400         ADD +1 TO WS-SUPERNET-COUNT
029500         MOVE SPR-GROUP-NAME    TO SNT-GROUP-NAME(SNT-IDX)
029600         MOVE SPR-SUPERNET-NAME TO SNT-NAME(SNT-IDX)
029700         MOVE SPR-VLAN-ID       TO SNT-VLAN-ID(SNT-IDX)
029800         MOVE SPR-NETWORK       TO SNT-NETWORK(SNT-IDX)
029900         MOVE SPR-CIDR          TO SNT-CIDR(SNT-IDX)
030000         MOVE SPR-GATEWAY       TO SNT-GATEWAY(SNT-IDX)
030100         MOVE SPR-SWITCH-SVI    TO SNT-SWITCH-SVI(SNT-IDX)
030200         PERFORM 0317-CLASSIFY-VLAN-GROUP THRU 0317-EXIT
030300     END-IF.
030400     PERFORM 0920-READ-SUPERNETEDT THRU 0920-EXIT.
030500 0500-EXIT.
030600     EXIT.
030700
030800 0200-MAIN-LOOP.
030900     MOVE "0200-MAIN-LOOP" TO PARA-NAME.
031000     IF SDR-TRAILER-REC
031100         PERFORM 0950-BALANCE-SWITCH THRU 0950-EXIT
031200     ELSE
031300         IF SDR-TYPE-BMC
031400             PERFORM 0300-CONVERT-BMC-SWITCH THRU 0300-EXIT
031500             ADD +1 TO SWITCHES-CONVERTED
031600         ELSE
031700             PERFORM 0370-PASS-THROUGH-SWITCH THRU 0370-EXIT
031800             ADD +1 TO SWITCHES-PASSED-THROUGH
031900         END-IF
032000         WRITE STD-SWITCH-OUT-REC FROM NET-STANDARD-SWITCH-REC
032100         PERFORM 0910-READ-SWITCHEDT THRU 0910-EXIT
032200     END-IF.
032300 0200-EXIT.
032400     EXIT.
032500
032600******************************************************************
032700*    0300 - BMC-CONVERT.  SWITCH INFO, VLAN BUILD, TEMPLATE
032800*    INTERFACE/PORT-CHANNEL COPY, SVI ADDRESSING, STATIC ROUTE.
032900******************************************************************
033000 0300-CONVERT-BMC-SWITCH.
033100     MOVE "0300-CONVERT-BMC-SWITCH" TO PARA-NAME.
033200     INITIALIZE NET-STANDARD-SWITCH-REC.
033300     PERFORM 0310-BUILD-SWITCH-INFO THRU 0310-EXIT.
033400     PERFORM 0320-BUILD-VLAN-TABLE THRU 0320-EXIT.
033500     PERFORM 0340-READ-MODEL-TEMPLATE THRU 0340-EXIT.
033600     PERFORM 0360-BUILD-STATIC-ROUTE THRU 0360-EXIT.
033700 0300-EXIT.
033800     EXIT.
033900
034000******************************************************************
034100*    SWITCH INFO.  MAKE/MODEL/HOSTNAME/VERSION LOWERCASED,
034200*    FIRMWARE VIA 0315-INFER-FIRMWARE, SITE FROM THE HEADER.
034300******************************************************************
034400 0310-BUILD-SWITCH-INFO.
034500     MOVE "0310-BUILD-SWITCH-INFO" TO PARA-NAME.
034600     MOVE SDR-SWITCH-MAKE                       TO SWR-MAKE.
034700     INSPECT SWR-MAKE CONVERTING WS-UPPER-ALPHABET
034800                               TO WS-LOWER-ALPHABET.
034900     MOVE SDR-SWITCH-MODEL                      TO SWR-MODEL.
035000     INSPECT SWR-MODEL CONVERTING WS-UPPER-ALPHABET
035100                               TO WS-LOWER-ALPHABET.
035200     MOVE SDR-SWITCH-TYPE                       TO SWR-TYPE.
035300     MOVE SDR-SWITCH-HOSTNAME                   TO SWR-HOSTNAME.
035400     INSPECT SWR-HOSTNAME CONVERTING WS-UPPER-ALPHABET
035500                               TO WS-LOWER-ALPHABET.
035600     MOVE SDR-SWITCH-VERSION                    TO SWR-VERSION.
035700     INSPECT SWR-VERSION CONVERTING WS-UPPER-ALPHABET
035800                               TO WS-LOWER-ALPHABET.
035900     MOVE SDR-SITE-NAME                         TO SWR-SITE.
036000     PERFORM 0315-INFER-FIRMWARE THRU 0315-EXIT.
036100 0310-EXIT.
036200     EXIT.
036300
036400******************************************************************
036500*    INFER-FIRMWARE.  CISCO DEFAULTS TO NXOS, DELLEMC TO
036600*    OS10.  ANY OTHER MAKE, OR A FIRMWARE ALREADY SUPPLIED, IS
036700*    LEFT UNCHANGED.
036800******************************************************************
036900 0315-INFER-FIRMWARE.
037000     IF SDR-SWITCH-FIRMWARE NOT = SPACES
037100         MOVE SDR-SWITCH-FIRMWARE TO SWR-FIRMWARE
037200         GO TO 0315-EXIT.
037300     MOVE SWR-MAKE TO WS-FIRMWARE-WORK.
037400     IF WS-FIRMWARE-WORK = "cisco"
037500         MOVE "nxos"   TO SWR-FIRMWARE
037600         GO TO 0315-EXIT.
037700     IF WS-FIRMWARE-WORK = "dellemc"
037800         MOVE "os10"   TO SWR-FIRMWARE
037900         GO TO 0315-EXIT.
038000     MOVE SPACES TO SWR-FIRMWARE.
038100 0315-EXIT.
038200     EXIT.
038300
038400******************************************************************
038500*    CLASSIFY-VLAN-GROUP.  TAGS EACH SUPERNET ROW WITH ITS
038600*    SYMBOLIC VLAN-SET LETTER FOR THE RUN-END SUPERNET COUNTS -
038700*    FIRST PREFIX MATCH WINS, CHECKED IN THE FIXED ORDER BELOW.
038800*    A GROUP THAT MATCHES NONE OF THEM IS LEFT UNCLASSIFIED.
038900******************************************************************
039000 0317-CLASSIFY-VLAN-GROUP.
039100     MOVE SNT-GROUP-NAME(SNT-IDX) TO WS-UPPER-GROUP.
039200     INSPECT WS-UPPER-GROUP CONVERTING WS-LOWER-ALPHABET
039300                               TO WS-UPPER-ALPHABET.
039400     MOVE SPACES TO SNT-VLAN-SET-SYM(SNT-IDX).
039500     IF WS-UPPER-GROUP(1:5) = "HNVPA"
039600         MOVE "C" TO SNT-VLAN-SET-SYM(SNT-IDX)
039700         ADD +1 TO WS-TENANT-GROUPS
039800         GO TO 0317-EXIT.
039900     IF WS-UPPER-GROUP(1:5) = "INFRA"
040000         MOVE "M" TO SNT-VLAN-SET-SYM(SNT-IDX)
040100         ADD +1 TO WS-INFRA-GROUPS
040200         GO TO 0317-EXIT.
040300     IF WS-UPPER-GROUP(1:6) = "TENANT"
040400         MOVE "C" TO SNT-VLAN-SET-SYM(SNT-IDX)
040500         ADD +1 TO WS-TENANT-GROUPS
040600         GO TO 0317-EXIT.
040700     IF WS-UPPER-GROUP(1:9) = "L3FORWARD"
040800         MOVE "C" TO SNT-VLAN-SET-SYM(SNT-IDX)
040900         ADD +1 TO WS-TENANT-GROUPS
041000         GO TO 0317-EXIT.
041100     IF WS-UPPER-GROUP(1:7) = "STORAGE"
041200         MOVE "S" TO SNT-VLAN-SET-SYM(SNT-IDX)
041300         ADD +1 TO WS-STORAGE-GROUPS
041400         GO TO 0317-EXIT.
041500     IF WS-UPPER-GROUP(1:6) = "UNUSED"
041600         MOVE "UNUSED" TO SNT-VLAN-SET-SYM(SNT-IDX)
041700         ADD +1 TO WS-UNUSED-GROUPS
041800         GO TO 0317-EXIT.
041900     IF WS-UPPER-GROUP(1:6) = "NATIVE"
042000         MOVE "NATIVE" TO SNT-VLAN-SET-SYM(SNT-IDX)
042100         ADD +1 TO WS-NATIVE-GROUPS
042200         GO TO 0317-EXIT.
042300     ADD +1 TO WS-UNCLASSIFIED-GROUPS.
042400 0317-EXIT.
042500     EXIT.
042600
042700******************************************************************
042800*    VLAN BUILD.  TWO HARDCODED VLANS (2-UNUSED, 99-NATIVE)
042900*    PLUS ANY QUALIFYING SUPERNET, HELD IN ASCENDING VLAN-ID
043000*    ORDER BY INSERTING EACH NEW ROW INTO ITS SORTED POSITION.
043100******************************************************************
043200 0320-BUILD-VLAN-TABLE.
043300     MOVE "0320-BUILD-VLAN-TABLE" TO PARA-NAME.
043400     MOVE ZERO TO SWR-VLAN-COUNT.
043500     MOVE 2  TO SWR-VLAN-ID(1).
043600     MOVE "UNUSED_VLAN" TO SWR-VLAN-NAME(1).
043700     MOVE "Y" TO SWR-VLAN-SHUTDOWN(1).
043800     MOVE "N" TO SWR-VLAN-HAS-SVI(1).
043900     MOVE 99 TO SWR-VLAN-ID(2).
044000     MOVE "NATIVE_VLAN" TO SWR-VLAN-NAME(2).
044100     MOVE "N" TO SWR-VLAN-SHUTDOWN(2).
044200     MOVE "N" TO SWR-VLAN-HAS-SVI(2).
044300     MOVE 2 TO SWR-VLAN-COUNT.
044400     SET SNT-IDX TO 1.
044500     PERFORM 0325-ADD-SUPERNET-VLAN THRU 0325-EXIT
044600             VARYING SNT-IDX FROM 1 BY 1
044700             UNTIL SNT-IDX > WS-SUPERNET-COUNT.
044800     PERFORM 0326-SORT-VLAN-TABLE THRU 0326-EXIT.
044900     MOVE "Y" TO SWR-HAS-VLANS-FL.
045000 0320-EXIT.
045100     EXIT.
045200
045300******************************************************************
045400*    PLAIN OLD BUBBLE SORT - THE VLAN TABLE NEVER HOLDS MORE
045500*    THAN A HANDFUL OF ROWS SO THE O(N**2) PASS IS CHEAP.
045600******************************************************************
045700 0326-SORT-VLAN-TABLE.
045800     MOVE "0326-SORT-VLAN-TABLE" TO PARA-NAME.
045900     PERFORM 0327-SORT-OUTER THRU 0327-EXIT
046000             VARYING WS-SORT-OUTER-SUB FROM 1 BY 1
046100             UNTIL WS-SORT-OUTER-SUB >= SWR-VLAN-COUNT.
046200 0326-EXIT.
046300     EXIT.
046400
046500 0327-SORT-OUTER.
046600     COMPUTE WS-SORT-INNER-SUB = WS-SORT-OUTER-SUB + 1.
046700     PERFORM 0328-SORT-INNER THRU 0328-EXIT
046800             VARYING WS-SORT-INNER-SUB FROM WS-SORT-INNER-SUB
046900                                       BY 1
047000             UNTIL WS-SORT-INNER-SUB > SWR-VLAN-COUNT.
047100 0327-EXIT.
047200     EXIT.
047300
047400 0328-SORT-INNER.
047500     IF SWR-VLAN-ID(WS-SORT-INNER-SUB) <
047600                                  SWR-VLAN-ID(WS-SORT-OUTER-SUB)
047700         MOVE SWR-VLAN-TABLE(WS-SORT-OUTER-SUB) TO
047800                                             WS-VLAN-SWAP-HOLD
047900         MOVE SWR-VLAN-TABLE(WS-SORT-INNER-SUB) TO
048000                                   SWR-VLAN-TABLE(WS-SORT-OUTER-SUB)
048100         MOVE WS-VLAN-SWAP-HOLD            TO
048200                                   SWR-VLAN-TABLE(WS-SORT-INNER-SUB)
048300     END-IF.
048400 0328-EXIT.
048500     EXIT.
048600 0325-ADD-SUPERNET-VLAN.
048700     MOVE SNT-GROUP-NAME(SNT-IDX)            TO WS-UPPER-GROUP.
048800     INSPECT WS-UPPER-GROUP CONVERTING WS-LOWER-ALPHABET
048900                               TO WS-UPPER-ALPHABET.
049000     IF SNT-VLAN-ID(SNT-IDX) = ZERO
049100         GO TO 0325-EXIT.
049200     IF SNT-VLAN-ID(SNT-IDX) = 2 OR SNT-VLAN-ID(SNT-IDX) = 99
049300         GO TO 0325-EXIT.
049400     IF WS-UPPER-GROUP(1:3) NOT = "BMC"
049500       AND WS-UPPER-GROUP(1:6) NOT = "UNUSED"
049600       AND WS-UPPER-GROUP(1:6) NOT = "NATIVE"
049700         GO TO 0325-EXIT.
049800
049900     ADD +1 TO SWR-VLAN-COUNT.
050000     SET SWR-VLAN-IDX TO SWR-VLAN-COUNT.
050100     MOVE SNT-VLAN-ID(SNT-IDX) TO SWR-VLAN-ID(SWR-VLAN-IDX).
050200     IF SNT-NAME(SNT-IDX) NOT = SPACES
050300         MOVE SNT-NAME(SNT-IDX) TO SWR-VLAN-NAME(SWR-VLAN-IDX)
050400     ELSE
050500         STRING "VLAN_" DELIMITED BY SIZE
050600                SNT-VLAN-ID(SNT-IDX) DELIMITED BY SIZE
050700                INTO SWR-VLAN-NAME(SWR-VLAN-IDX)
050800     END-IF.
050900     MOVE "N" TO SWR-VLAN-SHUTDOWN(SWR-VLAN-IDX).
051000     MOVE "N" TO SWR-VLAN-HAS-SVI(SWR-VLAN-IDX).
051100
051200     IF WS-UPPER-GROUP(1:3) = "BMC"
051300       AND SNT-SWITCH-SVI(SNT-IDX) = "Y"
051400       AND SNT-GATEWAY(SNT-IDX) NOT = SPACES
051500         PERFORM 0330-COMPUTE-BMC-SVI THRU 0330-EXIT
051600         MOVE "Y"              TO SWR-VLAN-HAS-SVI(SWR-VLAN-IDX)
051700         MOVE WS-IP-DOTTED-TEXT TO SWR-VLAN-SVI-IP(SWR-VLAN-IDX)
051800         MOVE WS-HOLD-CIDR     TO SWR-VLAN-SVI-CIDR(SWR-VLAN-IDX)
051900         MOVE 9216             TO SWR-VLAN-SVI-MTU(SWR-VLAN-IDX).
052000
052100     IF WS-UPPER-GROUP(1:3) = "BMC"
052200       AND SNT-GATEWAY(SNT-IDX) NOT = SPACES
052300       AND NOT DEFAULT-ROUTE-IS-SET
052400         MOVE "Y" TO DEFAULT-ROUTE-SET-SW
052500         ADD +1 TO SWR-ROUTE-COUNT
052600         MOVE "0.0.0.0/0" TO SWR-RTE-PREFIX(1)
052700         MOVE SNT-GATEWAY(SNT-IDX) TO SWR-RTE-NEXT-HOP(1)
052800         MOVE "BMC default gateway" TO SWR-RTE-DESC(1).
052900 0325-EXIT.
053000     EXIT.
053100
053200******************************************************************
053300*    SVI ADDRESS.  SECOND-HIGHEST ADDRESS OF THE NETWORK
053400*    (BROADCAST MINUS ONE).  BAD NETWORK/CIDR SHAPE FALLS BACK
053500*    TO THE SUPERNET'S OWN GATEWAY ADDRESS.  RESULT IS LEFT IN
053600*    WS-IP-DOTTED-TEXT AS DOTTED-DECIMAL TEXT (SEE 0332).
053700******************************************************************
053800 0330-COMPUTE-BMC-SVI.
053900     MOVE "0330-COMPUTE-BMC-SVI" TO PARA-NAME.
054000     MOVE "N" TO WS-IP-VALID-SW.
054100     MOVE 24 TO WS-HOLD-CIDR.
054200     IF SNT-CIDR(SNT-IDX) NOT = ZERO
054300         MOVE SNT-CIDR(SNT-IDX) TO WS-HOLD-CIDR.
054400     PERFORM 0331-PARSE-NETWORK THRU 0331-EXIT.
054500     IF WS-IP-IS-VALID AND WS-HOLD-CIDR NOT > 32
054600         PERFORM 0332-CALC-BROADCAST THRU 0332-EXIT
054700         MOVE WS-SVI-NUM TO WS-DIVQUOT
054800         PERFORM 0333-FORMAT-IP THRU 0333-EXIT
054900     ELSE
055000         MOVE SNT-GATEWAY(SNT-IDX) TO WS-IP-DOTTED-TEXT.
055100 0330-EXIT.
055200     EXIT.
055300
055400 0331-PARSE-NETWORK.
055500     MOVE "N" TO WS-IP-VALID-SW.
055600     UNSTRING SNT-NETWORK(SNT-IDX) DELIMITED BY "."
055700         INTO WS-IP-OCT1, WS-IP-OCT2, WS-IP-OCT3, WS-IP-OCT4.
055800     IF WS-IP-OCT1 IS NUMERIC AND WS-IP-OCT2 IS NUMERIC
055900       AND WS-IP-OCT3 IS NUMERIC AND WS-IP-OCT4 IS NUMERIC
056000         MOVE "Y" TO WS-IP-VALID-SW
056100         COMPUTE WS-NETWORK-NUM =
056200             ((WS-IP-OCT1 * 256 + WS-IP-OCT2) * 256 + WS-IP-OCT3)
056300                                 * 256 + WS-IP-OCT4.
056400 0331-EXIT.
056500     EXIT.
056600
056700 0332-CALC-BROADCAST.
056800     COMPUTE WS-HOST-BITS = 32 - WS-HOLD-CIDR.
056900     MOVE 1 TO WS-BLOCK-SIZE.
057000     PERFORM 0332A-DOUBLE-BLOCK THRU 0332A-EXIT
057100             VARYING WS-DOUBLE-SUB FROM 1 BY 1
057200             UNTIL WS-DOUBLE-SUB > WS-HOST-BITS.
057300     COMPUTE WS-BROADCAST-NUM =
057400              WS-NETWORK-NUM + WS-BLOCK-SIZE - 1.
057500     COMPUTE WS-SVI-NUM = WS-BROADCAST-NUM - 1.
057600 0332-EXIT.
057700     EXIT.
057800
057900 0332A-DOUBLE-BLOCK.
058000     COMPUTE WS-BLOCK-SIZE = WS-BLOCK-SIZE * 2.
058100 0332A-EXIT.
058200     EXIT.
058300
058400 0333-FORMAT-IP.
058500     DIVIDE WS-DIVQUOT BY 256 GIVING WS-DIVQUOT
058600                              REMAINDER WS-IP-OCT4.
058700     DIVIDE WS-DIVQUOT BY 256 GIVING WS-DIVQUOT
058800                              REMAINDER WS-IP-OCT3.
058900     DIVIDE WS-DIVQUOT BY 256 GIVING WS-DIVQUOT
059000                              REMAINDER WS-IP-OCT2.
059100     DIVIDE WS-DIVQUOT BY 256 GIVING WS-DIVQUOT
059200                              REMAINDER WS-IP-OCT1.
059300     MOVE SPACES TO WS-IP-DOTTED-TEXT.
059400     STRING WS-IP-OCT1 DELIMITED BY SIZE "." DELIMITED BY SIZE
059500            WS-IP-OCT2 DELIMITED BY SIZE "." DELIMITED BY SIZE
059600            WS-IP-OCT3 DELIMITED BY SIZE "." DELIMITED BY SIZE
059700            WS-IP-OCT4 DELIMITED BY SIZE
059800            INTO WS-IP-DOTTED-TEXT.
059900 0333-EXIT.
060000     EXIT.
060100
060200******************************************************************
060300*    TEMPLATE LOOKUP - COMMON INTERFACES AND PORT-CHANNELS ARE
060400*    COPIED THROUGH UNCHANGED.  NO INTERFACES ON THE TEMPLATE IS
060500*    A HARD ERROR - A BMC SWITCH MUST HAVE AT LEAST ITS COMMON
060600*    MANAGEMENT INTERFACES.
060700******************************************************************
060800 0340-READ-MODEL-TEMPLATE.
060900     MOVE "0340-READ-MODEL-TEMPLATE" TO PARA-NAME.
061000     MOVE SWR-MODEL TO TMPL-MODEL-KEY.
061100     READ MODLTMPL.
061200     IF NOT TEMPLATE-FOUND
061300         MOVE "** NO TEMPLATE FOR BMC MODEL" TO ABEND-REASON
061400         MOVE SWR-MODEL TO ACTUAL-VAL
061500         GO TO 1000-ABEND-RTN.
061600     IF TMPL-INTF-COUNT = ZERO
061700         MOVE "** TEMPLATE HAS NO INTERFACES" TO ABEND-REASON
061800         MOVE SWR-MODEL TO ACTUAL-VAL
061900         GO TO 1000-ABEND-RTN.
062000     MOVE TMPL-INTF-COUNT TO SWR-INTERFACE-COUNT.
062100     MOVE TMPL-INTERFACE-TABLE TO SWR-INTERFACE-TABLE.
062200     MOVE "Y" TO SWR-HAS-INTERFACES-FL.
062300     MOVE TMPL-PC-COUNT TO SWR-PC-COUNT.
062400     IF TMPL-PC-COUNT NOT = ZERO
062500         MOVE TMPL-PORT-CHANNEL-TABLE TO SWR-PORT-CHANNEL-TABLE
062600         MOVE "Y" TO SWR-HAS-PORT-CHAN-FL.
062700 0340-EXIT.
062800     EXIT.
062900
063000******************************************************************
063100*    STATIC ROUTE IS SET INSIDE 0325 AS SOON AS THE FIRST
063200*    QUALIFYING BMC SUPERNET IS FOUND.  THIS PARAGRAPH JUST
063300*    RAISES THE CONTEXT FLAG WHEN ONE WAS WRITTEN.
063400******************************************************************
063500 0360-BUILD-STATIC-ROUTE.
063600     MOVE "0360-BUILD-STATIC-ROUTE" TO PARA-NAME.
063700     IF DEFAULT-ROUTE-IS-SET
063800         MOVE "Y" TO SWR-HAS-STATIC-RTE-FL.
063900 0360-EXIT.
064000     EXIT.
064100
064200******************************************************************
064300*    NON-BMC SWITCHES ARRIVE ALREADY STANDARD - ONLY THE
064400*    FIRMWARE NORMALIZATION IS APPLIED ON THE WAY THROUGH.
064500******************************************************************
064600 0370-PASS-THROUGH-SWITCH.
064700     MOVE "0370-PASS-THROUGH-SWITCH" TO PARA-NAME.
064800     INITIALIZE NET-STANDARD-SWITCH-REC.
064900     PERFORM 0310-BUILD-SWITCH-INFO THRU 0310-EXIT.
065000 0370-EXIT.
065100     EXIT.
065200
065300 0800-OPEN-FILES.
065400     MOVE "0800-OPEN-FILES" TO PARA-NAME.
065500     OPEN INPUT SWITCHEDT, SUPERNETEDT.
065600     OPEN OUTPUT STDSWOUT, SYSOUT.
065700     OPEN INPUT MODLTMPL.
065800 0800-EXIT.
065900     EXIT.
066000
066100 0850-CLOSE-FILES.
066200     MOVE "0850-CLOSE-FILES" TO PARA-NAME.
066300     CLOSE SWITCHEDT, SUPERNETEDT, STDSWOUT, SYSOUT, MODLTMPL.
066400 0850-EXIT.
066500     EXIT.
066600
066700 0900-CLEANUP.
066800     MOVE "0900-CLEANUP" TO PARA-NAME.
066900     PERFORM 0850-CLOSE-FILES THRU 0850-EXIT.
067000     DISPLAY "** SWITCHES CONVERTED **".
067100     DISPLAY SWITCHES-CONVERTED.
067200     DISPLAY "** SWITCHES PASSED THROUGH **".
067300     DISPLAY SWITCHES-PASSED-THROUGH.
067400     DISPLAY "** SUPERNET GROUPS BY VLAN SET - INFRA(M)/TENANT(C)/"
067500             "STORAGE(S)/UNUSED/NATIVE/UNCLASSIFIED **".
067600     DISPLAY WS-INFRA-GROUPS SPACE WS-TENANT-GROUPS SPACE
067700             WS-STORAGE-GROUPS SPACE WS-UNUSED-GROUPS SPACE
067800             WS-NATIVE-GROUPS SPACE WS-UNCLASSIFIED-GROUPS.
067900     DISPLAY "******** NORMAL END OF JOB NETCNVRT ********".
068000 0900-EXIT.
068100     EXIT.
068200
068300 0910-READ-SWITCHEDT.
068400     READ SWITCHEDT INTO NET-SWITCH-DEF-REC
068500         AT END MOVE "N" TO MORE-SWITCH-SW
068600         GO TO 0910-EXIT
068700     END-READ.
068800     ADD +1 TO SWITCHES-READ.
068900 0910-EXIT.
069000     EXIT.
069100
069200 0920-READ-SUPERNETEDT.
069300     READ SUPERNETEDT INTO NET-SUPERNET-DEF-REC
069400         AT END MOVE "N" TO MORE-SUPERNET-SW
069500         GO TO 0920-EXIT
069600     END-READ.
069700 0920-EXIT.
069800     EXIT.
069900
070000******************************************************************
070100*    RUN BALANCE AGAINST THE SWITCH FEED TRAILER.  ABEND ON A
070200*    MISMATCH THE SAME WAY EVERY OTHER STEP IN THE SUITE DOES.
070300******************************************************************
070400 0950-BALANCE-SWITCH.
070500     MOVE "0950-BALANCE-SWITCH" TO PARA-NAME.
070600     IF SWITCHES-READ NOT = SDR-TRAILER-SWITCH-CNT
070700         MOVE "** SWITCH FEED OUT OF BALANCE" TO ABEND-REASON
070800         MOVE SWITCHES-READ TO ACTUAL-VAL
070900         MOVE SDR-TRAILER-SWITCH-CNT TO EXPECTED-VAL
071000         WRITE SYSOUT-REC FROM NET-ABEND-REC
071100         GO TO 1000-ABEND-RTN.
071200     PERFORM 0910-READ-SWITCHEDT THRU 0910-EXIT.
071300 0950-EXIT.
071400     EXIT.
071500
071600 1000-ABEND-RTN.
071700     WRITE SYSOUT-REC FROM NET-ABEND-REC.
071800     PERFORM 0850-CLOSE-FILES THRU 0850-EXIT.
071900     DISPLAY "*** ABNORMAL END OF JOB - NETCNVRT ***" UPON CONSOLE.
072000     MOVE +8 TO RETURN-CODE.
072100     GOBACK.
