000100 IDENTIFICATION DIVISION.                                        NE0001
000200 PROGRAM-ID.  NETEDIT.                                          NE0002
000300 AUTHOR. RON PETRELLA.                                          NE0003
000400 INSTALLATION. COBOL DEV CENTER.                                NE0004
000500 DATE-WRITTEN. 05/09/95.                                        NE0005
000600 DATE-COMPILED. 05/09/95.                                       NE0006
000700 SECURITY. NON-CONFIDENTIAL.                                    NE0007
000800******************************************************************
000900*REMARKS.
001000*
001100*          THIS PROGRAM EDITS THE NIGHTLY SWITCH-DEPLOYMENT FEED
001200*          AND THE SUPERNET (IP ADDRESS BLOCK) FEED PRODUCED BY
001300*          THE DATACENTER PROVISIONING SYSTEM.
001400*
001500*          THE SWITCH FEED CARRIES EITHER "LAB" FORMAT RECORDS
001600*          (OLDER SPREADSHEET-STYLE EXPORTS, VERSION/DESCRIPTION/
001700*          INPUTDATA KEYS PRESENT) OR "STANDARD" FORMAT RECORDS
001800*          (SWITCH/VLANS/INTERFACES KEYS PRESENT).  THIS PROGRAM
001900*          INSPECTS THE SITE HEADER AND SETS THE FORMAT SWITCH SO
002000*          DOWNSTREAM JOB STEPS KNOW WHETHER NETCNVRT HAS TO RUN.
002100*
002200*          EACH DETAIL RECORD ON BOTH FEEDS IS STRUCTURALLY
002300*          EDITED, FINAL RECORD COUNTS ARE BALANCED AGAINST THE
002400*          TRAILER RECORDS, AND GOOD RECORDS ARE WRITTEN FORWARD.
002500*
002600******************************************************************
002700*
002800*          INPUT FILE   -  NETCFG.SWITCHIN   (SWITCH/SITE FEED)
002900*          INPUT FILE   -  NETCFG.SUPERNETIN (SUPERNET FEED)
003000*          OUTPUT FILE  -  NETCFG.SWITCHEDT   (EDITED SWITCH FEED)
003100*          OUTPUT FILE  -  NETCFG.SUPERNETEDT (EDITED SUPERNET FEED)
003200*          ERROR FILE   -  NETCFG.NETERR
003300*          DUMP FILE    -  SYSOUT
003400*
003500******************************************************************
003600* CHANGE LOG
003700******************************************************************
003800* 05/09/95  RLP  ORIGINAL - SPUN OFF THE SHOP'S STANDARD DAILY    *
003900*                EDIT-STEP TEMPLATE WHEN DATACENTER OPS ASKED FOR *
004000*                A BATCH EDIT OF THEIR SWITCH PROVISIONING FEEDS  *
004100* 02/11/96  RLP  ADDED SUPERNET FEED EDIT PASS, SITE HEADER CAME  *
004200*                IN ON ITS OWN FILE ORIGINALLY - TICKET NE-0119   *
004300* 08/19/97  JRS  ADDED FORMAT-DETECT LOGIC (300-DETECT-FORMAT) SO *
004400*                NETCNVRT COULD SKIP SITES ALREADY STANDARD -     *
004500*                TICKET NE-0288                                  *
004600* 11/09/98  TGD  Y2K - WS-CURRENT-DATE-R BROKEN OUT TO CONFIRM NO *
004700*                TWO-DIGIT YEAR LOGIC WAS HIDING IN THE EDITS,    *
004800*                NONE FOUND, LOGGED FOR THE AUDIT                 *
004900* 03/22/01  RLP  ADDED IP OCTET SHAPE EDIT (400-EDIT-SUPERNET)    *
005000*                AFTER A BAD GATEWAY STRING BLEW UP NETCNVRT -    *
005100*                TICKET NE-0577                                  *
005200* 09/14/04  KMH  CIDR RANGE EDIT WIDENED TO ALLOW /31 POINT-TO-   *
005300*                POINT LINKS - TICKET NE-0901                    *
005400* 08/09/26  SMT  MORE-SWITCH-SW AND MORE-SUPERNET-SW MOVED TO     *
005500*                77-LEVEL SCRATCH ITEMS, SHOP STANDARD FOR A      *
005600*                BARE AVAILABILITY FLAG - TICKET NE-1241          *
005700******************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-390.
006100 OBJECT-COMPUTER. IBM-390.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM
006400     UPSI-0 ON STD-FORMAT-OVERRIDE-SW.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT SYSOUT
006800     ASSIGN TO UT-S-SYSOUT
006900       ORGANIZATION IS SEQUENTIAL.
007000
007100     SELECT SWITCHIN
007200     ASSIGN TO UT-S-SWITCHIN
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS SWINCODE.
007500
007600     SELECT SWITCHEDT
007700     ASSIGN TO UT-S-SWITCHEDT
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS SWOUTCODE.
008000
008100     SELECT SUPERNETIN
008200     ASSIGN TO UT-S-SUPERNETIN
008300       ACCESS MODE IS SEQUENTIAL
008400       FILE STATUS IS SPINCODE.
008500
008600     SELECT SUPERNETEDT
008700     ASSIGN TO UT-S-SUPERNETEDT
008800       ACCESS MODE IS SEQUENTIAL
008900       FILE STATUS IS SPOUTCODE.
009000
009100     SELECT NETERR
009200     ASSIGN TO UT-S-NETERR
009300       ACCESS MODE IS SEQUENTIAL
009400       FILE STATUS IS ERRCODE.
009500
009600 DATA DIVISION.
009700 FILE SECTION.
009800 FD  SYSOUT
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 130 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS SYSOUT-REC.
010400 01  SYSOUT-REC                      PIC X(130).
010500
010600******THIS FEED CARRIES ONE SITE-HEADER RECORD FOLLOWED BY ONE
010700******DETAIL RECORD PER SWITCH AND A SINGLE TRAILER RECORD.
010800 FD  SWITCHIN
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 200 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS SWITCH-IN-REC.
011400 01  SWITCH-IN-REC                   PIC X(200).
011500
011600 FD  SWITCHEDT
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 200 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS SWITCH-EDT-REC.
012200 01  SWITCH-EDT-REC                  PIC X(200).
012300
012400 FD  SUPERNETIN
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 170 CHARACTERS
012800     BLOCK CONTAINS 0 RECORDS
012900     DATA RECORD IS SUPERNET-IN-REC.
013000 01  SUPERNET-IN-REC                 PIC X(170).
013100
013200 FD  SUPERNETEDT
013300     RECORDING MODE IS F
013400     LABEL RECORDS ARE STANDARD
013500     RECORD CONTAINS 170 CHARACTERS
013600     BLOCK CONTAINS 0 RECORDS
013700     DATA RECORD IS SUPERNET-EDT-REC.
013800 01  SUPERNET-EDT-REC                PIC X(170).
013900
014000 FD  NETERR
014100     RECORDING MODE IS F
014200     LABEL RECORDS ARE STANDARD
014300     RECORD CONTAINS 240 CHARACTERS
014400     BLOCK CONTAINS 0 RECORDS
014500     DATA RECORD IS NETERR-REC.
014600 01  NETERR-REC.
014700     05  ERR-MSG                     PIC X(40).
014800     05  ERR-REST-OF-REC             PIC X(200).
014900     05  FILLER                      PIC X(01).
015000
015100 WORKING-STORAGE SECTION.
015200
015300 01  FILE-STATUS-CODES.
015400     05  SWINCODE                    PIC X(02).
015500     05  SWOUTCODE                   PIC X(02).
015600     05  SPINCODE                    PIC X(02).
015700     05  SPOUTCODE                   PIC X(02).
015800     05  ERRCODE                     PIC X(02).
015900         88  CODE-WRITE                  VALUE SPACES.
016000     05  FILLER                      PIC X(01).
016100
016200 COPY NETDALY.
016300
016400 COPY NETABND.
016500
016600 01  WS-DATE-WORK.
016700     05  WS-CURRENT-DATE             PIC 9(06).
016800     05  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.
016900         10  WS-CURR-YY              PIC 9(02).
017000         10  WS-CURR-MM              PIC 9(02).
017100         10  WS-CURR-DD              PIC 9(02).
017200     05  FILLER                      PIC X(01).
017300
017400 01  WS-IP-EDIT-AREA.
017500     05  WS-IP-TEXT                  PIC X(15).
017600     05  WS-IP-OCTET-1               PIC X(03).
017700     05  WS-IP-OCTET-2               PIC X(03).
017800     05  WS-IP-OCTET-3               PIC X(03).
017900     05  WS-IP-OCTET-4               PIC X(03).
018000     05  WS-IP-DOT-COUNT             PIC 9(02) COMP.
018100
018200 01  WS-IP-EDIT-NUM-R REDEFINES WS-IP-EDIT-AREA.
018300     05  FILLER                      PIC X(26).
018400
018500 01  WS-TRAILER-COUNT-R REDEFINES WS-DATE-WORK.
018600     05  FILLER                      PIC X(06).
018700
018800 01  STD-FORMAT-OVERRIDE-SW          PIC X(01) VALUE "N".
018900     88  STD-FORMAT-FORCED               VALUE "Y".
019000
019100 01  COUNTERS-AND-ACCUMULATORS.
019200     05  SWITCH-RECORDS-READ         PIC 9(07) COMP.
019300     05  SWITCH-RECORDS-WRITTEN      PIC 9(07) COMP.
019400     05  SWITCH-RECORDS-IN-ERROR     PIC 9(07) COMP.
019500     05  SUPERNET-RECORDS-READ       PIC 9(07) COMP.
019600     05  SUPERNET-RECORDS-WRITTEN    PIC 9(07) COMP.
019700     05  SUPERNET-RECORDS-IN-ERROR   PIC 9(07) COMP.
019800     05  FILLER                      PIC X(01).
019900
020000 77  MORE-SWITCH-SW              PIC X(01) VALUE "Y".
020100     88  NO-MORE-SWITCH-DATA         VALUE "N".
020200 77  MORE-SUPERNET-SW            PIC X(01) VALUE "Y".
020300     88  NO-MORE-SUPERNET-DATA       VALUE "N".
020400
020500 01  FLAGS-AND-SWITCHES.
020600     05  ERROR-FOUND-SW              PIC X(01) VALUE "N".
020700         88  RECORD-ERROR-FOUND          VALUE "Y".
020800         88  VALID-RECORD                VALUE "N".
020900     05  SEEN-STD-KEY-SW             PIC X(01) VALUE "N".
021000         88  SEEN-STD-KEY                VALUE "Y".
021100     05  SEEN-LAB-KEY-SW             PIC X(01) VALUE "N".
021200         88  SEEN-LAB-KEY                VALUE "Y".
021300     05  FILLER                      PIC X(01).
021400
021500 PROCEDURE DIVISION.
021600
021700 0000-MAINLINE.
021800     PERFORM 0100-HOUSEKEEPING THRU 0100-EXIT.
021900     PERFORM 0200-EDIT-SWITCH-FEED THRU 0200-EXIT
022000             UNTIL NO-MORE-SWITCH-DATA.
022100     PERFORM 0400-EDIT-SUPERNET-FEED THRU 0400-EXIT
022200             UNTIL NO-MORE-SUPERNET-DATA.
022300     PERFORM 0900-CLEANUP THRU 0900-EXIT.
022400     MOVE +0 TO RETURN-CODE.
022500     GOBACK.
022600
022700 0100-HOUSEKEEPING.
022800     MOVE "0100-HOUSEKEEPING" TO PARA-NAME.
022900     DISPLAY "******** BEGIN JOB NETEDIT ********".
023000     ACCEPT  WS-CURRENT-DATE FROM DATE.
023100     INITIALIZE COUNTERS-AND-ACCUMULATORS.
023200     PERFORM 0800-OPEN-FILES THRU 0800-EXIT.
023300     PERFORM 0910-READ-SWITCHIN THRU 0910-EXIT.
023400     IF NO-MORE-SWITCH-DATA
023500         MOVE "EMPTY SWITCH INPUT FILE" TO ABEND-REASON
023600         GO TO 1000-ABEND-RTN.
023700     PERFORM 0920-READ-SUPERNETIN THRU 0920-EXIT.
023800     IF NO-MORE-SUPERNET-DATA
023900         MOVE "EMPTY SUPERNET INPUT FILE" TO ABEND-REASON
024000         GO TO 1000-ABEND-RTN.
024100 0100-EXIT.
024200     EXIT.
024300
024400******************************************************************
024500*    0200 - SWITCH FEED EDIT PASS (FORMAT-DETECT, THEN STRUCTURAL
024600*    EDITS ON THE SITE-HEADER AND EACH SWITCH DETAIL RECORD)
024700******************************************************************
024800 0200-EDIT-SWITCH-FEED.
024900     MOVE "N" TO ERROR-FOUND-SW.
025000     MOVE "0200-EDIT-SWITCH-FEED" TO PARA-NAME.
025100     IF SDR-TRAILER-REC
025200         PERFORM 0950-BALANCE-SWITCH THRU 0950-EXIT
025300     ELSE
025400         PERFORM 0300-DETECT-FORMAT THRU 0300-EXIT
025500         PERFORM 0350-SWITCH-FIELD-EDITS THRU 0350-EXIT
025600         IF RECORD-ERROR-FOUND
025700             ADD +1 TO SWITCH-RECORDS-IN-ERROR
025800             PERFORM 0710-WRITE-NETERR THRU 0710-EXIT
025900         ELSE
026000             ADD +1 TO SWITCH-RECORDS-WRITTEN
026100             WRITE SWITCH-EDT-REC FROM NET-SWITCH-DEF-REC
026200         END-IF
026300         PERFORM 0910-READ-SWITCHIN THRU 0910-EXIT
026400     END-IF.
026500 0200-EXIT.
026600     EXIT.
026700
026800******************************************************************
026900*    FORMAT-DETECT.  STANDARD FORMAT REQUIRES AT LEAST ONE
027000*    STANDARD KEY (SWITCH/VLANS/INTERFACES) AND NONE OF THE LAB
027100*    KEYS (VERSION/DESCRIPTION/INPUTDATA).  OTHERWISE LAB FORMAT.
027200******************************************************************
027300 0300-DETECT-FORMAT.
027400     MOVE "0300-DETECT-FORMAT" TO PARA-NAME.
027500     MOVE "N" TO SEEN-STD-KEY-SW.
027600     MOVE "N" TO SEEN-LAB-KEY-SW.
027700     IF SDR-HAS-SWITCH-KEY = "Y" OR SDR-HAS-VLANS-KEY = "Y"
027800                              OR SDR-HAS-INTERFACES-KEY = "Y"
027900         MOVE "Y" TO SEEN-STD-KEY-SW.
028000     IF SDR-HAS-VERSION-KEY = "Y" OR SDR-HAS-DESCRIPTION-KEY = "Y"
028100                              OR SDR-HAS-INPUTDATA-KEY = "Y"
028200         MOVE "Y" TO SEEN-LAB-KEY-SW.
028300     IF SEEN-STD-KEY AND NOT SEEN-LAB-KEY
028400         MOVE "S" TO SDR-FORMAT-SW
028500     ELSE
028600         MOVE "L" TO SDR-FORMAT-SW.
028700     IF STD-FORMAT-FORCED
028800         MOVE "S" TO SDR-FORMAT-SW.
028900 0300-EXIT.
029000     EXIT.
029100
029200 0350-SWITCH-FIELD-EDITS.
029300     MOVE "0350-SWITCH-FIELD-EDITS" TO PARA-NAME.
029400     IF NOT SDR-VALID-REC-TYPE
029500         MOVE "*** INVALID SWITCH RECORD TYPE" TO ERR-MSG
029600         MOVE "Y" TO ERROR-FOUND-SW
029700         GO TO 0350-EXIT.
029800
029900     IF SDR-SITE-NAME = SPACES
030000         MOVE "*** MISSING SITE NAME" TO ERR-MSG
030100         MOVE "Y" TO ERROR-FOUND-SW
030200         GO TO 0350-EXIT.
030300
030400     IF SDR-LAB-FORMAT AND SDR-SWITCH-HOSTNAME = SPACES
030500         MOVE "*** MISSING SWITCH HOSTNAME" TO ERR-MSG
030600         MOVE "Y" TO ERROR-FOUND-SW
030700         GO TO 0350-EXIT.
030800
030900     IF SDR-SWITCH-TYPE NOT = SPACES
031000       AND NOT SDR-VALID-SWITCH-TYPE
031100         MOVE "*** INVALID SWITCH TYPE" TO ERR-MSG
031200         MOVE "Y" TO ERROR-FOUND-SW
031300         GO TO 0350-EXIT.
031400 0350-EXIT.
031500     EXIT.
031600
031700******************************************************************
031800*    0400 - SUPERNET FEED EDIT PASS (STRUCTURAL EDITS ON EACH
031900*    SUPERNET DETAIL RECORD - CIDR RANGE, VLAN-ID NUMERIC, IP
032000*    OCTET SHAPE - THE CONVERSION AND CROSS-REFERENCE STEPS
032100*    DEPEND ON THESE BEING CLEAN)
032200******************************************************************
032300 0400-EDIT-SUPERNET-FEED.
032400     MOVE "N" TO ERROR-FOUND-SW.
032500     MOVE "0400-EDIT-SUPERNET-FEED" TO PARA-NAME.
032600     IF SPR-TRAILER-REC
032700         PERFORM 0960-BALANCE-SUPERNET THRU 0960-EXIT
032800     ELSE
032900         PERFORM 0450-SUPERNET-FIELD-EDITS THRU 0450-EXIT
033000         IF RECORD-ERROR-FOUND
033100             ADD +1 TO SUPERNET-RECORDS-IN-ERROR
033200             PERFORM 0710-WRITE-NETERR THRU 0710-EXIT
033300         ELSE
033400             ADD +1 TO SUPERNET-RECORDS-WRITTEN
033500             WRITE SUPERNET-EDT-REC FROM NET-SUPERNET-DEF-REC
033600         END-IF
033700         PERFORM 0920-READ-SUPERNETIN THRU 0920-EXIT
033800     END-IF.
033900 0400-EXIT.
034000     EXIT.
034100
034200 0450-SUPERNET-FIELD-EDITS.
034300     MOVE "0450-SUPERNET-FIELD-EDITS" TO PARA-NAME.
034400     IF SPR-GROUP-NAME = SPACES
034500         MOVE "*** MISSING SUPERNET GROUP NAME" TO ERR-MSG
034600         MOVE "Y" TO ERROR-FOUND-SW
034700         GO TO 0450-EXIT.
034800
034900     IF SPR-VLAN-ID IS NOT NUMERIC
035000         MOVE "*** NON-NUMERIC SUPERNET VLAN-ID" TO ERR-MSG
035100         MOVE "Y" TO ERROR-FOUND-SW
035200         GO TO 0450-EXIT.
035300
035400     IF SPR-CIDR IS NOT NUMERIC
035500         MOVE "*** NON-NUMERIC SUPERNET CIDR" TO ERR-MSG
035600         MOVE "Y" TO ERROR-FOUND-SW
035700         GO TO 0450-EXIT.
035800
035900     IF SPR-CIDR > 32
036000         MOVE "*** SUPERNET CIDR OUT OF RANGE 0-32" TO ERR-MSG
036100         MOVE "Y" TO ERROR-FOUND-SW
036200         GO TO 0450-EXIT.
036300
036400     IF SPR-NETWORK NOT = SPACES
036500         MOVE SPR-NETWORK TO WS-IP-TEXT
036600         PERFORM 0460-EDIT-IP-SHAPE THRU 0460-EXIT
036700         IF RECORD-ERROR-FOUND
036800             MOVE "*** SUPERNET NETWORK NOT DOTTED-DECIMAL"
036900                 TO ERR-MSG
037000             GO TO 0450-EXIT.
037100
037200     IF SPR-GATEWAY NOT = SPACES
037300         MOVE SPR-GATEWAY TO WS-IP-TEXT
037400         PERFORM 0460-EDIT-IP-SHAPE THRU 0460-EXIT
037500         IF RECORD-ERROR-FOUND
037600             MOVE "*** SUPERNET GATEWAY NOT DOTTED-DECIMAL"
037700                 TO ERR-MSG
037800             GO TO 0450-EXIT.
037900 0450-EXIT.
038000     EXIT.
038100
038200******************************************************************
038300*    COUNTS THE DOTS IN A CANDIDATE IPV4 ADDRESS.  A PROPER DOT-
038400*    TED-DECIMAL ADDRESS HAS EXACTLY THREE.  WE DO NOT VALIDATE
038500*    THE OCTET RANGES HERE, JUST THE OVERALL SHAPE.
038600******************************************************************
038700 0460-EDIT-IP-SHAPE.
038800     MOVE "N" TO ERROR-FOUND-SW.
038900     MOVE ZERO TO WS-IP-DOT-COUNT.
039000     INSPECT WS-IP-TEXT TALLYING WS-IP-DOT-COUNT
039100             FOR ALL ".".
039200     IF WS-IP-DOT-COUNT NOT = 3
039300         MOVE "Y" TO ERROR-FOUND-SW.
039400 0460-EXIT.
039500     EXIT.
039600
039700 0710-WRITE-NETERR.
039800     MOVE "0710-WRITE-NETERR" TO PARA-NAME.
039900     IF SDR-TRAILER-REC OR SDR-DETAIL-REC
040000       AND NOT SPR-DETAIL-REC
040100         MOVE NET-SWITCH-DEF-REC TO ERR-REST-OF-REC
040200     ELSE
040300         MOVE NET-SUPERNET-DEF-REC TO ERR-REST-OF-REC.
040400     WRITE NETERR-REC.
040500 0710-EXIT.
040600     EXIT.
040700
040800 0800-OPEN-FILES.
040900     MOVE "0800-OPEN-FILES" TO PARA-NAME.
041000     OPEN INPUT SWITCHIN, SUPERNETIN.
041100     OPEN OUTPUT SWITCHEDT, SUPERNETEDT, SYSOUT, NETERR.
041200 0800-EXIT.
041300     EXIT.
041400
041500 0850-CLOSE-FILES.
041600     MOVE "0850-CLOSE-FILES" TO PARA-NAME.
041700     CLOSE SWITCHIN, SUPERNETIN,
041800           SWITCHEDT, SUPERNETEDT, SYSOUT, NETERR.
041900 0850-EXIT.
042000     EXIT.
042100
042200 0900-CLEANUP.
042300     MOVE "0900-CLEANUP" TO PARA-NAME.
042400     PERFORM 0850-CLOSE-FILES THRU 0850-EXIT.
042500     DISPLAY "** SWITCH RECORDS READ **".
042600     DISPLAY SWITCH-RECORDS-READ.
042700     DISPLAY "** SWITCH RECORDS WRITTEN **".
042800     DISPLAY SWITCH-RECORDS-WRITTEN.
042900     DISPLAY "** SWITCH RECORDS IN ERROR **".
043000     DISPLAY SWITCH-RECORDS-IN-ERROR.
043100     DISPLAY "** SUPERNET RECORDS READ **".
043200     DISPLAY SUPERNET-RECORDS-READ.
043300     DISPLAY "** SUPERNET RECORDS WRITTEN **".
043400     DISPLAY SUPERNET-RECORDS-WRITTEN.
043500     DISPLAY "** SUPERNET RECORDS IN ERROR **".
043600     DISPLAY SUPERNET-RECORDS-IN-ERROR.
043700     DISPLAY "******** NORMAL END OF JOB NETEDIT ********".
043800 0900-EXIT.
043900     EXIT.
044000
044100 0910-READ-SWITCHIN.
044200     READ SWITCHIN INTO NET-SWITCH-DEF-REC
044300         AT END MOVE "N" TO MORE-SWITCH-SW
044400         GO TO 0910-EXIT
044500     END-READ.
044600     ADD +1 TO SWITCH-RECORDS-READ.
044700 0910-EXIT.
044800     EXIT.
044900
045000 0920-READ-SUPERNETIN.
045100     READ SUPERNETIN INTO NET-SUPERNET-DEF-REC
045200         AT END MOVE "N" TO MORE-SUPERNET-SW
045300         GO TO 0920-EXIT
045400     END-READ.
045500     ADD +1 TO SUPERNET-RECORDS-READ.
045600 0920-EXIT.
045700     EXIT.
045800
045900 0950-BALANCE-SWITCH.
046000     MOVE "0950-BALANCE-SWITCH" TO PARA-NAME.
046100     IF SWITCH-RECORDS-READ NOT = SDR-TRAILER-SWITCH-CNT
046200         MOVE "** SWITCH FEED OUT OF BALANCE" TO ABEND-REASON
046300         MOVE SWITCH-RECORDS-READ TO ACTUAL-VAL
046400         MOVE SDR-TRAILER-SWITCH-CNT TO EXPECTED-VAL
046500         WRITE SYSOUT-REC FROM NET-ABEND-REC
046600         GO TO 1000-ABEND-RTN.
046700     WRITE SWITCH-EDT-REC FROM NET-SWITCH-DEF-REC.
046800     PERFORM 0910-READ-SWITCHIN THRU 0910-EXIT.
046900 0950-EXIT.
047000     EXIT.
047100
047200 0960-BALANCE-SUPERNET.
047300     MOVE "0960-BALANCE-SUPERNET" TO PARA-NAME.
047400     IF SUPERNET-RECORDS-READ NOT = SPR-TRAILER-SUPERNET-CNT
047500         MOVE "** SUPERNET FEED OUT OF BALANCE" TO ABEND-REASON
047600         MOVE SUPERNET-RECORDS-READ TO ACTUAL-VAL
047700         MOVE SPR-TRAILER-SUPERNET-CNT TO EXPECTED-VAL
047800         WRITE SYSOUT-REC FROM NET-ABEND-REC
047900         GO TO 1000-ABEND-RTN.
048000     WRITE SUPERNET-EDT-REC FROM NET-SUPERNET-DEF-REC.
048100     PERFORM 0920-READ-SUPERNETIN THRU 0920-EXIT.
048200 0960-EXIT.
048300     EXIT.
048400
048500 1000-ABEND-RTN.
048600     WRITE SYSOUT-REC FROM NET-ABEND-REC.
048700     PERFORM 0850-CLOSE-FILES THRU 0850-EXIT.
048800     DISPLAY "*** ABNORMAL END OF JOB - NETEDIT ***" UPON CONSOLE.
048900     MOVE +8 TO RETURN-CODE.
049000     GOBACK.
