000100 IDENTIFICATION DIVISION.                                         NX0001
000200 PROGRAM-ID.  NETXREF.                                            NX0002
000300 AUTHOR. JON SAYLES.                                              NX0003
000400 INSTALLATION. COBOL DEV CENTER.                                  NX0004
000500 DATE-WRITTEN. 09/03/96.                                          NX0005
000600 DATE-COMPILED. 09/03/96.                                         NX0006
000700 SECURITY. NON-CONFIDENTIAL.                                      NX0007
000800******************************************************************
000900*REMARKS.
001000*
001100*          THIS PROGRAM TAKES THE STANDARDIZED SWITCH RECORD SET
001200*          BUILT BY NETCNVRT AND FINISHES THE JOB - LEGACY FIELD
001300*          NAMES ARE NORMALIZED, THE ROLE-DEFAULT PRIORITY
001400*          RECORD IS ATTACHED BY CALLING NETPRI, THE CONTEXT
001500*          FLAGS ARE DERIVED, AND EVERY INTERFACE, PORT-CHANNEL
001600*          AND BGP-NEIGHBOR CROSS-REFERENCE IS CHECKED AGAINST
001700*          THE SWITCH'S OWN VLAN AND PREFIX-LIST TABLES.
001800*
001900*          A SWITCH WITH ZERO CROSS-REFERENCE ERRORS IS MARKED
002000*          VALID AND PASSED ON TO NETRPT FOR REPORTING.  A SWITCH
002100*          WITH ONE OR MORE ERRORS IS MARKED FAILED BUT IS STILL
002200*          WRITTEN FORWARD SO THE REPORT CAN SHOW WHAT FAILED.
002300*
002400******************************************************************
002500*
002600*          INPUT FILE   -  NETCFG.STDSWIN  (NETSTD LAYOUT)
002700*          OUTPUT FILE  -  NETCFG.STDSWVAL (NETSTD LAYOUT, ENRICHED)
002800*          OUTPUT FILE  -  NETCFG.NETVAL   (CROSS-REFERENCE ERROR LOG)
002900*          DUMP FILE    -  SYSOUT
003000*
003100******************************************************************
003200* CHANGE LOG
003300******************************************************************
003400* 09/03/96  JRS  ORIGINAL - SPLIT OUT OF NETCNVRT SO A SWITCH THAT *
003500*                ARRIVES ALREADY STANDARD DOES NOT HAVE TO MAKE A  *
003600*                ROUND TRIP THROUGH THE BMC-CONVERT STEP JUST TO   *
003700*                GET ITS CROSS-REFERENCE CHECKS RUN - TICKET       *
003800*                NE-0533                                           *
003900* 11/18/98  TGD  Y2K - NO TWO-DIGIT YEAR LOGIC IN THIS STEP, NONE  *
004000*                FOUND, LOGGED FOR THE AUDIT ANYWAY                *
004100* 03/08/04  RLP  ADDED THE CALL TO NETPRI FOR THE ROLE-DEFAULT     *
004200*                PRIORITY RECORD - PULLED THE PRIORITY TABLE OUT   *
004300*                OF THIS PROGRAM SO NETRPT COULD SHARE IT TOO -    *
004400*                TICKET NE-0869                                    *
004500* 11/30/04  KMH  BMC ROLE NO LONGER GETS AN HSRP/MLAG PRIORITY,    *
004600*                SEE NETPRI'S OWN CHANGE LOG - TICKET NE-0887      *
004700* 08/19/05  RLP  ADDED THE PREFIX-LIST CROSS-REFERENCE (RULE 6)    *
004800*                AND THE HAS-PREFIX-LISTS CONTEXT FLAG AFTER THE   *
004900*                BGP TEAM STARTED REUSING NEIGHBOR PRIORITY LISTS  *
005000*                ACROSS SWITCHES - TICKET NE-0912                  *
005100* 08/09/26  SMT  MORE-SWITCH-SW MOVED TO A 77-LEVEL SCRATCH ITEM,   *
005200*                SHOP STANDARD FOR A BARE AVAILABILITY FLAG -       *
005300*                TICKET NE-1241                                    *
005400******************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-390.
005800 OBJECT-COMPUTER. IBM-390.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT SYSOUT
006400     ASSIGN TO UT-S-SYSOUT
006500       ORGANIZATION IS SEQUENTIAL.
006600 
006700     SELECT STDSWIN
006800     ASSIGN TO UT-S-STDSWIN
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS SWINCODE.
007100 
007200     SELECT STDSWVAL
007300     ASSIGN TO UT-S-STDSWVAL
007400       ACCESS MODE IS SEQUENTIAL
007500       FILE STATUS IS SWVALCODE.
007600 
007700     SELECT NETVAL
007800     ASSIGN TO UT-S-NETVAL
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS NVALCODE.
008100 
008200 DATA DIVISION.
008300 FILE SECTION.
008400 FD  SYSOUT
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 130 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS SYSOUT-REC.
009000 01  SYSOUT-REC                      PIC X(130).
009100 
009200******THIS FILE IS THE STANDARDIZED SWITCH RECORD SET BUILT BY
009300******NETCNVRT (BMC SWITCHES) OR WRITTEN DIRECTLY BY AN UPSTREAM
009400******STEP FOR SWITCHES THAT ARRIVED ALREADY IN STANDARD FORMAT.
009500 FD  STDSWIN
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 20148 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS STD-SWITCH-IN-REC.
010100 01  STD-SWITCH-IN-REC               PIC X(20148).
010200 
010300 FD  STDSWVAL
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 20148 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS STD-SWITCH-VAL-REC.
010900 01  STD-SWITCH-VAL-REC              PIC X(20148).
011000 
011100******ONE LINE PER CROSS-REFERENCE VIOLATION, HOSTNAME AND A
011200******"PATH" NAMING THE OFFENDING TABLE ROW AND FIELD, THE WAY
011300******NETWORK ENGINEERING ASKED THE ERRORS BE LAID OUT.
011400 FD  NETVAL
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 150 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS NETVAL-REC.
012000 01  NETVAL-REC.
012100     05  NVR-HOSTNAME                PIC X(24).
012200     05  NVR-PATH.
012300         10  NVR-PATH-WHAT               PIC X(06).
012400         10  NVR-PATH-NAME               PIC X(24).
012500         10  NVR-PATH-FIELD              PIC X(16).
012600     05  NVR-MESSAGE                 PIC X(60).
012700     05  FILLER                      PIC X(20).
012800 
012900 WORKING-STORAGE SECTION.
013000 
013100 01  FILE-STATUS-CODES.
013200     05  SWINCODE                    PIC X(02).
013300     05  SWVALCODE                   PIC X(02).
013400     05  NVALCODE                    PIC X(02).
013500     05  FILLER                      PIC X(01).
013600 
013700 COPY NETSTD.
013800 
013900 COPY NETABND.
014000 
014100 01  WS-DATE-WORK.
014200     05  WS-CURRENT-DATE             PIC 9(06).
014300     05  FILLER                      PIC X(04).
014400 
014500 01  WS-DATE-WORK-R REDEFINES WS-DATE-WORK.
014600     05  WS-CURR-YY                  PIC 9(02).
014700     05  WS-CURR-MM                  PIC 9(02).
014800     05  WS-CURR-DD                  PIC 9(02).
014900     05  FILLER                      PIC X(04).
015000 
015100*--------------------------------------------------------------*
015200*    PARAMETER AREA PASSED TO NETPRI, SAME SHAPE AS THAT        *
015300*    SUBPROGRAM'S OWN LINKAGE SECTION RECORD.                   *
015400*--------------------------------------------------------------*
015500 01  WS-NETPRI-PARM.
015600     05  WS-NETPRI-ROLE              PIC X(04).
015700     05  WS-NETPRI-ROLE-VALID-SW     PIC X(01).
015800         88  WS-NETPRI-ROLE-IS-VALID     VALUE "Y".
015900     05  WS-NETPRI-HSRP-PRI          PIC 9(03).
016000     05  WS-NETPRI-MLAG-PRI          PIC 9(05).
016100     05  WS-NETPRI-MST-PRI           PIC 9(05).
016200     05  FILLER                      PIC X(05).
016300 
016400 01  WS-NETPRI-RETURN-CD             PIC S9(04) COMP.
016500 
016600*--------------------------------------------------------------*
016700*    ONE-VALUE VLAN-ID LOOKUP AREA.  A FIELD IS MOVED            *
016800*    IN HERE, TRIMMED, RIGHT-JUSTIFIED AND ZERO-FILLED SO IT    *
016900*    CAN BE COMPARED TO SWR-VLAN-ID, THEN THE VLAN TABLE IS     *
017000*    SEARCHED FOR IT.                                           *
017100*--------------------------------------------------------------*
017200 01  WS-VLAN-LOOKUP-AREA.
017300     05  WS-LOOKUP-TEXT              PIC X(04).
017400     05  WS-LOOKUP-TRIMMED           PIC X(04).
017500     05  WS-LOOKUP-TRIMMED-R         PIC X(04) JUSTIFIED RIGHT.
017600     05  WS-LOOKUP-NUM               PIC 9(04).
017700     05  WS-VLAN-FOUND-SW            PIC X(01).
017800         88  WS-VLAN-FOUND               VALUE "Y".
017900     05  FILLER                      PIC X(05).
018000 
018100 01  WS-VLAN-LOOKUP-AREA-R REDEFINES WS-VLAN-LOOKUP-AREA.
018200     05  WS-LOOKUP-DEBUG             PIC X(18).
018300     05  FILLER                      PIC X(05).
018400 
018500*--------------------------------------------------------------*
018600*    PREFIX-LIST NAME LOOKUP AREA (RULE 6).  A STRAIGHT         *
018700*    NAME COMPARE, NO NUMERIC CONVERSION NEEDED.                *
018800*--------------------------------------------------------------*
018900 01  WS-PFL-LOOKUP-AREA.
019000     05  WS-PFL-LOOKUP-TEXT          PIC X(16).
019100     05  WS-PFL-FOUND-SW             PIC X(01).
019200         88  WS-PFL-FOUND                VALUE "Y".
019300     05  FILLER                      PIC X(05).
019400 
019500*--------------------------------------------------------------*
019600*    RULE 3 AND RULE 4 - COMMA-SEPARATED TAGGED-VLAN             *
019700*    LIST PARSED ONE TOKEN AT A TIME WITH UNSTRING/POINTER.     *
019800*--------------------------------------------------------------*
019900 01  WS-TAG-PARSE-AREA.
020000     05  WS-TAG-TEXT                 PIC X(40).
020100     05  WS-TAG-POINTER              PIC 9(02) COMP.
020200     05  WS-TAG-TOKEN                PIC X(04).
020300     05  FILLER                      PIC X(04).
020400
020500 01  WS-TAG-PARSE-AREA-R REDEFINES WS-TAG-PARSE-AREA.
020600     05  FILLER                      PIC X(40).
020700     05  WS-TAG-POINTER-DEBUG        PIC X(02).
020800     05  WS-TAG-TOKEN-DEBUG          PIC X(04).
020900     05  FILLER                      PIC X(04).
021000
021100*--------------------------------------------------------------*
021200*    THE "PATH" NAMED IN EACH CROSS-REFERENCE ERROR LINE -      *
021300*    WHAT KIND OF ROW, ITS NAME OR ID, AND WHICH FIELD FAILED.  *
021400*--------------------------------------------------------------*
021500 01  WS-PATH-REC.
021600     05  WS-PATH-WHAT                PIC X(06).
021700     05  WS-PATH-NAME                PIC X(24).
021800     05  WS-PATH-FIELD               PIC X(16).
021900     05  FILLER                      PIC X(04).
022000 
022100 01  COUNTERS-AND-ACCUMULATORS.
022200     05  SWITCHES-READ               PIC 9(05) COMP.
022300     05  SWITCHES-VALID              PIC 9(05) COMP.
022400     05  SWITCHES-FAILED             PIC 9(05) COMP.
022500     05  WS-ERRORS-THIS-SWITCH       PIC 9(03) COMP.
022600     05  FILLER                      PIC X(01).
022700
022800 77  MORE-SWITCH-SW              PIC X(01) VALUE "Y".
022900     88  NO-MORE-SWITCH-DATA         VALUE "N".
023000
023100 01  FLAGS-AND-SWITCHES.
023200     05  FILLER                      PIC X(01).
023300 
023400 PROCEDURE DIVISION.
023500 
023600 0000-MAINLINE.
023700     PERFORM 0100-HOUSEKEEPING THRU 0100-EXIT.
023800     PERFORM 0200-MAIN-LOOP THRU 0200-EXIT
023900             UNTIL NO-MORE-SWITCH-DATA.
024000     PERFORM 0900-CLEANUP THRU 0900-EXIT.
024100     MOVE +0 TO RETURN-CODE.
024200     GOBACK.
024300 
024400 0100-HOUSEKEEPING.
024500     MOVE "0100-HOUSEKEEPING" TO PARA-NAME.
024600     DISPLAY "******** BEGIN JOB NETXREF ********".
024700     ACCEPT  WS-CURRENT-DATE FROM DATE.
024800     INITIALIZE COUNTERS-AND-ACCUMULATORS.
024900     PERFORM 0800-OPEN-FILES THRU 0800-EXIT.
025000     PERFORM 0910-READ-STDSWIN THRU 0910-EXIT.
025100     IF NO-MORE-SWITCH-DATA
025200         MOVE "EMPTY STANDARD SWITCH INPUT FILE" TO ABEND-REASON
025300         GO TO 1000-ABEND-RTN.
025400 0100-EXIT.
025500     EXIT.
025600 
025700******************************************************************
025800*    0200 - ONE STANDARDIZED SWITCH RECORD SET AT A TIME.
025900*    TRANSFORM-ENRICH, CONTEXT-FLAGS AND CROSS-REF-VALIDATE ALL
026000*    RUN AGAINST THE SAME IN-MEMORY RECORD BEFORE
026100*    IT IS WRITTEN FORWARD TO NETRPT.
026200******************************************************************
026300 0200-MAIN-LOOP.
026400     MOVE "0200-MAIN-LOOP" TO PARA-NAME.
026500     MOVE ZERO TO WS-ERRORS-THIS-SWITCH.
026600     PERFORM 0300-TRANSFORM-ENRICH THRU 0300-EXIT.
026700     PERFORM 0400-CONTEXT-FLAGS THRU 0400-EXIT.
026800     PERFORM 0500-CROSS-REF-VALIDATE THRU 0500-EXIT.
026900     MOVE WS-ERRORS-THIS-SWITCH TO SWR-ERROR-COUNT.
027000     IF WS-ERRORS-THIS-SWITCH = ZERO
027100         SET SWR-VALID-SWITCH TO TRUE
027200         ADD +1 TO SWITCHES-VALID
027300     ELSE
027400         SET SWR-FAILED-SWITCH TO TRUE
027500         ADD +1 TO SWITCHES-FAILED
027600     END-IF.
027700     WRITE STD-SWITCH-VAL-REC FROM NET-STANDARD-SWITCH-REC.
027800     PERFORM 0910-READ-STDSWIN THRU 0910-EXIT.
027900 0200-EXIT.
028000     EXIT.
028100 
028200******************************************************************
028300*    TRANSFORM-ENRICH.  FIRMWARE IS RE-INFERRED WHEN A STANDARD-
028400*    FORMAT SWITCH ARRIVED WITHOUT ONE, AND THE ROLE-
028500*    DEFAULT PRIORITY RECORD FOR TOR1/TOR2/BMC BY CALLING NETPRI.
028600******************************************************************
028700 0300-TRANSFORM-ENRICH.
028800     MOVE "0300-TRANSFORM-ENRICH" TO PARA-NAME.
028900     IF SWR-FIRMWARE = SPACES
029000         PERFORM 0310-INFER-FIRMWARE THRU 0310-EXIT.
029100     MOVE SWR-TYPE TO WS-NETPRI-ROLE.
029200     MOVE ZERO TO WS-NETPRI-RETURN-CD.
029300     CALL "NETPRI" USING WS-NETPRI-PARM, WS-NETPRI-RETURN-CD.
029400     IF WS-NETPRI-ROLE-IS-VALID
029500         MOVE "Y" TO SWR-HAS-COMPUTED-PRI
029600         MOVE WS-NETPRI-HSRP-PRI TO SWR-HSRP-PRI
029700         MOVE WS-NETPRI-MLAG-PRI TO SWR-MLAG-PRI
029800         MOVE WS-NETPRI-MST-PRI  TO SWR-MST-PRI
029900     ELSE
030000         MOVE "N" TO SWR-HAS-COMPUTED-PRI
030100         MOVE ZERO TO SWR-HSRP-PRI, SWR-MLAG-PRI, SWR-MST-PRI
030200     END-IF.
030300 0300-EXIT.
030400     EXIT.
030500 
030600*--------------------------------------------------------------*
030700*    INFER-FIRMWARE - SAME RULE AS NETCNVRT'S OWN 0315           *
030800*    PARAGRAPH.  KEPT HERE TOO SINCE THIS STEP HAS TO COVER      *
030900*    SWITCHES THAT NEVER PASSED THROUGH NETCNVRT AT ALL.         *
031000*--------------------------------------------------------------*
031100 0310-INFER-FIRMWARE.
031200     IF SWR-MAKE = "cisco"
031300         MOVE "nxos"   TO SWR-FIRMWARE
031400     ELSE
031500         IF SWR-MAKE = "dellemc"
031600             MOVE "os10" TO SWR-FIRMWARE
031700         ELSE
031800             MOVE SWR-MAKE TO SWR-FIRMWARE
031900         END-IF
032000     END-IF.
032100 0310-EXIT.
032200     EXIT.
032300 
032400******************************************************************
032500*    CONTEXT-FLAGS.  HAS-MLAG AND HAS-QOS ARE ALWAYS "N" ON
032600*    A STANDARDIZED RECORD - NEITHER AN MLAG NOR A QOS TABLE IS
032700*    CARRIED ON NETSTD, SINCE THE BMC-CONVERT STEP NEVER BUILDS
032800*    ONE (SEE NETCNVRT).  THE OTHER SIX FLAGS COME STRAIGHT OFF
032900*    THE RECORD'S OWN TABLE COUNTS.
033000******************************************************************
033100 0400-CONTEXT-FLAGS.
033200     MOVE "0400-CONTEXT-FLAGS" TO PARA-NAME.
033300     MOVE "N" TO SWR-HAS-MLAG-FL.
033400     MOVE "N" TO SWR-HAS-QOS-FL.
033500     IF SWR-NEIGHBOR-COUNT > ZERO
033600         MOVE "Y" TO SWR-HAS-BGP-FL
033700     ELSE
033800         MOVE "N" TO SWR-HAS-BGP-FL
033900     END-IF.
034000     IF SWR-ROUTE-COUNT > ZERO
034100         MOVE "Y" TO SWR-HAS-STATIC-RTE-FL
034200     ELSE
034300         MOVE "N" TO SWR-HAS-STATIC-RTE-FL
034400     END-IF.
034500     IF SWR-PFX-LIST-COUNT > ZERO
034600         MOVE "Y" TO SWR-HAS-PFX-LIST-FL
034700     ELSE
034800         MOVE "N" TO SWR-HAS-PFX-LIST-FL
034900     END-IF.
035000     IF SWR-VLAN-COUNT > ZERO
035100         MOVE "Y" TO SWR-HAS-VLANS-FL
035200     ELSE
035300         MOVE "N" TO SWR-HAS-VLANS-FL
035400     END-IF.
035500     IF SWR-INTERFACE-COUNT > ZERO
035600         MOVE "Y" TO SWR-HAS-INTERFACES-FL
035700     ELSE
035800         MOVE "N" TO SWR-HAS-INTERFACES-FL
035900     END-IF.
036000     IF SWR-PC-COUNT > ZERO
036100         MOVE "Y" TO SWR-HAS-PORT-CHAN-FL
036200     ELSE
036300         MOVE "N" TO SWR-HAS-PORT-CHAN-FL
036400     END-IF.
036500 0400-EXIT.
036600     EXIT.
036700 
036800******************************************************************
036900*    CROSS-REF-VALIDATE.  RUNS THE SIX VALIDATION RULES AGAINST THE
037000*    SWITCH'S OWN VLAN-ID AND PREFIX-LIST TABLES.
037100******************************************************************
037200 0500-CROSS-REF-VALIDATE.
037300     MOVE "0500-CROSS-REF-VALIDATE" TO PARA-NAME.
037400     PERFORM 0510-CHECK-INTERFACES THRU 0510-EXIT.
037500     PERFORM 0540-CHECK-PORT-CHANNELS THRU 0540-EXIT.
037600     PERFORM 0560-CHECK-BGP-NEIGHBORS THRU 0560-EXIT.
037700 0500-EXIT.
037800     EXIT.
037900 
038000 0510-CHECK-INTERFACES.
038100     PERFORM 0511-CHECK-ONE-INTF THRU 0511-EXIT
038200             VARYING SWR-INTF-IDX FROM 1 BY 1
038300             UNTIL SWR-INTF-IDX > SWR-INTERFACE-COUNT.
038400 0510-EXIT.
038500     EXIT.
038600 
038700*--------------------------------------------------------------*
038800*    RULE 1, RULE 2, RULE 3 - ACCESS-VLAN, NATIVE-VLAN AND EACH *
038900*    TAGGED-VLAN ID ON ONE INTERFACE.                            *
039000*--------------------------------------------------------------*
039100 0511-CHECK-ONE-INTF.
039200     MOVE "INTF  " TO WS-PATH-WHAT.
039300     MOVE SWR-INTF-NAME(SWR-INTF-IDX) TO WS-PATH-NAME.
039400     IF SWR-INTF-ACCESS-VLAN(SWR-INTF-IDX) NOT = SPACES
039500         MOVE SWR-INTF-ACCESS-VLAN(SWR-INTF-IDX) TO WS-LOOKUP-TEXT
039600         PERFORM 0530-VLAN-ID-LOOKUP THRU 0530-EXIT
039700         IF NOT WS-VLAN-FOUND
039800             MOVE "ACCESS_VLAN     " TO WS-PATH-FIELD
039900             MOVE WS-PATH-REC TO NVR-PATH
040000             MOVE "ACCESS VLAN NOT A DEFINED VLAN ID" TO NVR-MESSAGE
040100             PERFORM 0700-WRITE-NETVAL THRU 0700-EXIT
040200         END-IF
040300     END-IF.
040400     IF SWR-INTF-NATIVE-VLAN(SWR-INTF-IDX) NOT = SPACES
040500         MOVE SWR-INTF-NATIVE-VLAN(SWR-INTF-IDX) TO WS-LOOKUP-TEXT
040600         PERFORM 0530-VLAN-ID-LOOKUP THRU 0530-EXIT
040700         IF NOT WS-VLAN-FOUND
040800             MOVE "NATIVE_VLAN     " TO WS-PATH-FIELD
040900             MOVE WS-PATH-REC TO NVR-PATH
041000             MOVE "NATIVE VLAN NOT A DEFINED VLAN ID" TO NVR-MESSAGE
041100             PERFORM 0700-WRITE-NETVAL THRU 0700-EXIT
041200         END-IF
041300     END-IF.
041400     MOVE SWR-INTF-TAGGED-VLANS(SWR-INTF-IDX) TO WS-TAG-TEXT.
041500     MOVE "TAGGED_VLANS    " TO WS-PATH-FIELD.
041600     PERFORM 0520-CHECK-TAGGED-VLANS THRU 0520-EXIT.
041700 0511-EXIT.
041800     EXIT.
041900 
042000 0540-CHECK-PORT-CHANNELS.
042100     PERFORM 0541-CHECK-ONE-PC THRU 0541-EXIT
042200             VARYING SWR-PC-IDX FROM 1 BY 1
042300             UNTIL SWR-PC-IDX > SWR-PC-COUNT.
042400 0540-EXIT.
042500     EXIT.
042600 
042700*--------------------------------------------------------------*
042800*    RULE 4 (PORT-CHANNEL NATIVE/TAGGED VLANS) AND RULE 5       *
042900*    (PORT-CHANNEL MUST HAVE AT LEAST ONE MEMBER).               *
043000*--------------------------------------------------------------*
043100 0541-CHECK-ONE-PC.
043200     MOVE "PC    " TO WS-PATH-WHAT.
043300     MOVE SWR-PC-ID(SWR-PC-IDX) TO WS-PATH-NAME.
043400     IF SWR-PC-NATIVE-VLAN(SWR-PC-IDX) NOT = SPACES
043500         MOVE SWR-PC-NATIVE-VLAN(SWR-PC-IDX) TO WS-LOOKUP-TEXT
043600         PERFORM 0530-VLAN-ID-LOOKUP THRU 0530-EXIT
043700         IF NOT WS-VLAN-FOUND
043800             MOVE "NATIVE_VLAN     " TO WS-PATH-FIELD
043900             MOVE WS-PATH-REC TO NVR-PATH
044000             MOVE "NATIVE VLAN NOT A DEFINED VLAN ID" TO NVR-MESSAGE
044100             PERFORM 0700-WRITE-NETVAL THRU 0700-EXIT
044200         END-IF
044300     END-IF.
044400     MOVE SWR-PC-TAGGED-VLANS(SWR-PC-IDX) TO WS-TAG-TEXT.
044500     MOVE "TAGGED_VLANS    " TO WS-PATH-FIELD.
044600     PERFORM 0520-CHECK-TAGGED-VLANS THRU 0520-EXIT.
044700     IF SWR-PC-MEMBER-COUNT(SWR-PC-IDX) = ZERO
044800         MOVE "MEMBERS         " TO WS-PATH-FIELD
044900         MOVE WS-PATH-REC TO NVR-PATH
045000         MOVE "PORT-CHANNEL HAS NO MEMBERS" TO NVR-MESSAGE
045100         PERFORM 0700-WRITE-NETVAL THRU 0700-EXIT
045200     END-IF.
045300 0541-EXIT.
045400     EXIT.
045500 
045600 0560-CHECK-BGP-NEIGHBORS.
045700     PERFORM 0561-CHECK-ONE-NBR THRU 0561-EXIT
045800             VARYING SWR-NBR-IDX FROM 1 BY 1
045900             UNTIL SWR-NBR-IDX > SWR-NEIGHBOR-COUNT.
046000 0560-EXIT.
046100     EXIT.
046200 
046300*--------------------------------------------------------------*
046400*    RULE 6 - A BGP NEIGHBOR'S PREFIX-LIST-IN/OUT, IF PRESENT,  *
046500*    MUST NAME A PREFIX LIST DEFINED ON THIS SWITCH.             *
046600*--------------------------------------------------------------*
046700 0561-CHECK-ONE-NBR.
046800     MOVE "BGPNBR" TO WS-PATH-WHAT.
046900     MOVE SWR-NBR-IP(SWR-NBR-IDX) TO WS-PATH-NAME.
047000     IF SWR-NBR-PFX-LIST-IN(SWR-NBR-IDX) NOT = SPACES
047100         MOVE SWR-NBR-PFX-LIST-IN(SWR-NBR-IDX) TO WS-PFL-LOOKUP-TEXT
047200         PERFORM 0570-CHECK-PFX-LIST THRU 0570-EXIT
047300         IF NOT WS-PFL-FOUND
047400             MOVE "PREFIX_LIST_IN  " TO WS-PATH-FIELD
047500             MOVE WS-PATH-REC TO NVR-PATH
047600             MOVE "PREFIX LIST NOT DEFINED ON THIS SWITCH" TO NVR-MESSAGE
047700             PERFORM 0700-WRITE-NETVAL THRU 0700-EXIT
047800         END-IF
047900     END-IF.
048000     IF SWR-NBR-PFX-LIST-OUT(SWR-NBR-IDX) NOT = SPACES
048100         MOVE SWR-NBR-PFX-LIST-OUT(SWR-NBR-IDX) TO WS-PFL-LOOKUP-TEXT
048200         PERFORM 0570-CHECK-PFX-LIST THRU 0570-EXIT
048300         IF NOT WS-PFL-FOUND
048400             MOVE "PREFIX_LIST_OUT " TO WS-PATH-FIELD
048500             MOVE WS-PATH-REC TO NVR-PATH
048600             MOVE "PREFIX LIST NOT DEFINED ON THIS SWITCH" TO NVR-MESSAGE
048700             PERFORM 0700-WRITE-NETVAL THRU 0700-EXIT
048800         END-IF
048900     END-IF.
049000 0561-EXIT.
049100     EXIT.
049200 
049300*--------------------------------------------------------------*
049400*    GENERIC COMMA-SEPARATED TAGGED-VLAN LIST WALK.  WS-TAG-    *
049500*    TEXT AND WS-PATH-WHAT/WS-PATH-NAME/WS-PATH-FIELD ARE SET   *
049600*    BY THE CALLER BEFORE THIS PARAGRAPH IS PERFORMED.           *
049700*--------------------------------------------------------------*
049800 0520-CHECK-TAGGED-VLANS.
049900     SET WS-TAG-POINTER TO 1.
050000     PERFORM 0521-PARSE-ONE-TAG THRU 0521-EXIT
050100             UNTIL WS-TAG-POINTER > 40.
050200 0520-EXIT.
050300     EXIT.
050400 
050500 0521-PARSE-ONE-TAG.
050600     MOVE SPACES TO WS-TAG-TOKEN.
050700     UNSTRING WS-TAG-TEXT DELIMITED BY ","
050800         INTO WS-TAG-TOKEN
050900         WITH POINTER WS-TAG-POINTER
051000     END-UNSTRING.
051100     IF WS-TAG-TOKEN NOT = SPACES
051200         MOVE WS-TAG-TOKEN TO WS-LOOKUP-TEXT
051300         PERFORM 0530-VLAN-ID-LOOKUP THRU 0530-EXIT
051400         IF NOT WS-VLAN-FOUND
051500             MOVE WS-PATH-REC TO NVR-PATH
051600             MOVE "TAGGED VLAN LIST NAMES AN UNDEFINED VLAN ID"
051700                 TO NVR-MESSAGE
051800             PERFORM 0700-WRITE-NETVAL THRU 0700-EXIT
051900         END-IF
052000     END-IF.
052100 0521-EXIT.
052200     EXIT.
052300 
052400*--------------------------------------------------------------*
052500*    GENERIC SINGLE VLAN-ID LOOKUP.  WS-LOOKUP-TEXT IS A RAW,   *
052600*    LEFT-JUSTIFIED VLAN-ID FIELD; TRIM IT, ZERO-FILL IT AND    *
052700*    SEARCH THE SWITCH'S OWN VLAN TABLE FOR A MATCH.             *
052800*--------------------------------------------------------------*
052900 0530-VLAN-ID-LOOKUP.
053000     MOVE SPACES TO WS-LOOKUP-TRIMMED.
053100     UNSTRING WS-LOOKUP-TEXT DELIMITED BY SPACE
053200         INTO WS-LOOKUP-TRIMMED
053300     END-UNSTRING.
053400     MOVE WS-LOOKUP-TRIMMED TO WS-LOOKUP-TRIMMED-R.
053500     INSPECT WS-LOOKUP-TRIMMED-R REPLACING LEADING SPACE BY ZERO.
053600     MOVE WS-LOOKUP-TRIMMED-R TO WS-LOOKUP-NUM.
053700     MOVE "N" TO WS-VLAN-FOUND-SW.
053800     SET SWR-VLAN-IDX TO 1.
053900     SEARCH SWR-VLAN-TABLE
054000         AT END
054100             MOVE "N" TO WS-VLAN-FOUND-SW
054200         WHEN SWR-VLAN-ID(SWR-VLAN-IDX) = WS-LOOKUP-NUM
054300             MOVE "Y" TO WS-VLAN-FOUND-SW
054400     END-SEARCH.
054500 0530-EXIT.
054600     EXIT.
054700 
054800*--------------------------------------------------------------*
054900*    GENERIC SINGLE PREFIX-LIST NAME LOOKUP AGAINST THE         *
055000*    SWITCH'S OWN DEFINED PREFIX-LIST TABLE.                     *
055100*--------------------------------------------------------------*
055200 0570-CHECK-PFX-LIST.
055300     MOVE "N" TO WS-PFL-FOUND-SW.
055400     SET SWR-PFL-IDX TO 1.
055500     SEARCH SWR-PFX-LIST-TABLE
055600         AT END
055700             MOVE "N" TO WS-PFL-FOUND-SW
055800         WHEN SWR-PFX-LIST-NAME(SWR-PFL-IDX) = WS-PFL-LOOKUP-TEXT
055900             MOVE "Y" TO WS-PFL-FOUND-SW
056000     END-SEARCH.
056100 0570-EXIT.
056200     EXIT.
056300 
056400 0700-WRITE-NETVAL.
056500     MOVE "0700-WRITE-NETVAL" TO PARA-NAME.
056600     MOVE SWR-HOSTNAME TO NVR-HOSTNAME.
056700     WRITE NETVAL-REC.
056800     ADD +1 TO WS-ERRORS-THIS-SWITCH.
056900 0700-EXIT.
057000     EXIT.
057100 
057200 0800-OPEN-FILES.
057300     MOVE "0800-OPEN-FILES" TO PARA-NAME.
057400     OPEN INPUT  STDSWIN.
057500     OPEN OUTPUT STDSWVAL, NETVAL, SYSOUT.
057600 0800-EXIT.
057700     EXIT.
057800 
057900 0850-CLOSE-FILES.
058000     MOVE "0850-CLOSE-FILES" TO PARA-NAME.
058100     CLOSE STDSWIN, STDSWVAL, NETVAL, SYSOUT.
058200 0850-EXIT.
058300     EXIT.
058400 
058500 0900-CLEANUP.
058600     MOVE "0900-CLEANUP" TO PARA-NAME.
058700     PERFORM 0850-CLOSE-FILES THRU 0850-EXIT.
058800     DISPLAY "** SWITCHES READ **".
058900     DISPLAY SWITCHES-READ.
059000     DISPLAY "** SWITCHES VALID **".
059100     DISPLAY SWITCHES-VALID.
059200     DISPLAY "** SWITCHES FAILED **".
059300     DISPLAY SWITCHES-FAILED.
059400     DISPLAY "******** NORMAL END OF JOB NETXREF ********".
059500 0900-EXIT.
059600     EXIT.
059700 
059800 0910-READ-STDSWIN.
059900     INITIALIZE NET-STANDARD-SWITCH-REC.
060000     READ STDSWIN INTO NET-STANDARD-SWITCH-REC
060100         AT END MOVE "N" TO MORE-SWITCH-SW
060200         GO TO 0910-EXIT
060300     END-READ.
060400     ADD +1 TO SWITCHES-READ.
060500 0910-EXIT.
060600     EXIT.
060700 
060800 1000-ABEND-RTN.
060900     WRITE SYSOUT-REC FROM NET-ABEND-REC.
061000     PERFORM 0850-CLOSE-FILES THRU 0850-EXIT.
061100     DISPLAY "*** ABNORMAL END OF JOB - NETXREF ***" UPON CONSOLE.
061200     MOVE +8 TO RETURN-CODE.
061300     GOBACK.
