000100 IDENTIFICATION DIVISION.                                         NS0001
000200 PROGRAM-ID.  NETSECT.                                            NS0002
000300 AUTHOR. JON SAYLES.                                              NS0003
000400 INSTALLATION. COBOL DEV CENTER.                                  NS0004
000500 DATE-WRITTEN. 07/21/97.                                          NS0005
000600 DATE-COMPILED. 07/21/97.                                         NS0006
000700 SECURITY. NON-CONFIDENTIAL.                                      NS0007
000800******************************************************************
000900*REMARKS.
001000*
001100*          THIS PROGRAM READS THE RAW CONFIGURATION TEXT SUBMITTED
001200*          FOR A SWITCH THAT THE HELP DESK IS TRYING TO TRIAGE AND
001300*          DOES TWO JOBS ON IT IN ONE PASS OF THE FILE INTO A
001400*          WORKING-STORAGE TABLE:
001500*
001600*          FIRST IT SCORES EACH LINE AGAINST THE DELL/OS10 AND
001700*          CISCO/NX-OS SYNTAX PATTERNS TO DECIDE WHICH VENDOR WROTE
001800*          THE CONFIG, PICKS UP THE FIRST MODEL COMMENT OR MODEL-
001900*          NUMBER PATTERN IT SEES, AND THE FIRST HOSTNAME OR
002000*          SWITCHNAME LINE.
002100*
002200*          ONCE THE VENDOR IS DECIDED, A SECOND PASS OVER THE SAME
002300*          BUFFERED LINES WALKS THE SECTION MARKERS FOR THAT VENDOR
002400*          (BOTH MARKER SETS WHEN THE VENDOR COULD NOT BE DECIDED)
002500*          AND TALLIES EVERY LINE INTO ITS CURRENT SECTION, WHILE
002600*          PICKING UP THE VLAN/INTERFACE/PORT-CHANNEL/BGP-ASN
002700*          ANALYSIS COUNTS THE HELP DESK SCREEN SHOWS ALONGSIDE THE
002800*          TALLY.
002900*
003000******************************************************************
003100*
003200*          INPUT FILE   -  NETCFG.CFGLINES (RAW CONFIG TEXT)
003300*          OUTPUT FILE  -  NETCFG.NETDETM  (DETECTED METADATA)
003400*          OUTPUT FILE  -  NETCFG.NETSECTN (SECTION TALLY + ANALYSIS)
003500*          DUMP FILE    -  SYSOUT
003600*
003700******************************************************************
003800* CHANGE LOG
003900******************************************************************
004000* 07/21/97  JRS  ORIGINAL - SPUN OUT OF THE SUBMISSION TRIAGE WORK  *
004100*                SO THE HELP DESK COULD GET A VENDOR GUESS BACK     *
004200*                THE SAME DAY A CONFIG CAME IN - TICKET NE-0930     *
004300* 02/14/98  JRS  ADDED THE TWO-PASS BUFFERED-TABLE DESIGN AFTER THE *
004400*                FIRST CUT TRIED TO SCORE VENDOR AND TALLY SECTIONS *
004500*                IN THE SAME PASS AND GOT THE SECTION MARKERS WRONG *
004600*                WHEN THE VENDOR WAS DECIDED LATE IN THE FILE       *
004700* 11/18/98  TGD  Y2K - NO DATE FIELDS ON THIS STEP'S RECORDS,       *
004800*                LOGGED FOR THE AUDIT, NO CHANGE REQUIRED           *
004900* 05/02/01  RLP  ADDED THE VLAN-ID DEDUP TABLE AND PORT-CHANNEL ID  *
005000*                LIST SO THE ANALYSIS COUNTERS MATCH WHAT CROSS-REF *
005100*                VALIDATION LATER EXPECTS TO SEE - TICKET NE-0941   *
005200* 09/30/03  RLP  ADDED THE GENERIC "! MODEL:" COMMENT CHECK AHEAD   *
005300*                OF THE VENDOR MODEL-NUMBER PATTERNS AFTER A DELL   *
005400*                BOX SHIPPED WITH A NON-STANDARD MODEL STRING -     *
005500*                TICKET NE-0958                                     *
005600* 08/19/05  RLP  UNKNOWN-VENDOR SUBMISSIONS NOW TEST BOTH MARKER    *
005700*                SETS INSTEAD OF FALLING STRAIGHT TO UNKNOWN -       *
005800*                TICKET NE-0970                                     *
005900* 04/06/09  SMT  EACH VENDOR-DETECT PATTERN NOW ADDS TO ITS SCORE  *
006000*                TIME PER SUBMISSION INSTEAD OF ONE TIME PER LINE - *
006100*                A 20-INTERFACE CONFIG WAS RUNNING THE SCORE UP TO  *
006200*                20 AND BURYING THE OTHER VENDOR - TICKET NE-1204   *
006300* 08/09/26  SMT  MORE-LINE-SW MOVED TO A 77-LEVEL SCRATCH ITEM,     *
006400*                SHOP STANDARD FOR A BARE AVAILABILITY FLAG;        *
006500*                WS-PARSE-RESULT NOW COMP, NOT COMP-3, NO DECIMAL   *
006600*                SCALING WAS EVER CARRIED ON IT - TICKET NE-1241    *
006700******************************************************************
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER. IBM-390.
007100 OBJECT-COMPUTER. IBM-390.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM.
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600     SELECT SYSOUT
007700     ASSIGN TO UT-S-SYSOUT
007800       ORGANIZATION IS SEQUENTIAL.
007900
008000     SELECT CFGLINES
008100     ASSIGN TO UT-S-CFGLINES
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS CLNCODE.
008400
008500     SELECT NETDETM
008600     ASSIGN TO UT-S-NETDETM
008700       ACCESS MODE IS SEQUENTIAL
008800       FILE STATUS IS DETCODE.
008900
009000     SELECT NETSECTN
009100     ASSIGN TO UT-S-NETSECTN
009200       ACCESS MODE IS SEQUENTIAL
009300       FILE STATUS IS SCTCODE.
009400
009500 DATA DIVISION.
009600 FILE SECTION.
009700 FD  SYSOUT
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 130 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS SYSOUT-REC.
010300 01  SYSOUT-REC                      PIC X(130).
010400
010500******ONE RAW CONFIGURATION TEXT LINE PER RECORD, IN SUBMISSION
010600******ORDER, EXACTLY AS THE HELP DESK PORTAL RECEIVED IT.
010700 FD  CFGLINES
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 100 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS CFG-LINE-IN-REC.
011300 01  CFG-LINE-IN-REC                 PIC X(100).
011400
011500 FD  NETDETM
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 349 CHARACTERS
011900     BLOCK CONTAINS 0 RECORDS
012000     DATA RECORD IS NETDETM-REC.
012100 01  NETDETM-REC                     PIC X(349).
012200
012300******ONE TALLY RECORD PER NON-EMPTY SECTION, FOLLOWED BY ONE
012400******ANALYSIS TRAILER RECORD - SAME DETAIL-PLUS-TRAILER SHAPE AS
012500******THE OTHER NIGHTLY BATCH FILES USE.
012600 FD  NETSECTN
012700     RECORDING MODE IS F
012800     LABEL RECORDS ARE STANDARD
012900     RECORD CONTAINS 97 CHARACTERS
013000     BLOCK CONTAINS 0 RECORDS
013100     DATA RECORD IS NETSECTN-REC.
013200 01  NETSECTN-REC                    PIC X(97).
013300
013400 WORKING-STORAGE SECTION.
013500
013600 01  FILE-STATUS-CODES.
013700     05  CLNCODE                     PIC X(02).
013800     05  DETCODE                     PIC X(02).
013900     05  SCTCODE                     PIC X(02).
014000     05  FILLER                      PIC X(01).
014100
014200 COPY NETSUB.
014300
014400 COPY NETABND.
014500
014600 01  WS-DATE-WORK.
014700     05  WS-CURRENT-DATE             PIC 9(06).
014800     05  FILLER                      PIC X(04).
014900
015000 01  WS-DATE-WORK-R REDEFINES WS-DATE-WORK.
015100     05  WS-CURR-YY                  PIC 9(02).
015200     05  WS-CURR-MM                  PIC 9(02).
015300     05  WS-CURR-DD                  PIC 9(02).
015400     05  FILLER                      PIC X(04).
015500
015600*--------------------------------------------------------------*
015700*    PASS-1 BUFFER - EVERY LINE OF THE SUBMISSION IS HELD HERE  *
015800*    SO THE SECTION PASS CAN RUN AGAINST A KNOWN VENDOR.         *
015900*--------------------------------------------------------------*
016000 01  WS-CFG-LINE-TABLE.
016100     05  WS-CFG-LINE-ROW OCCURS 500 TIMES INDEXED BY LIN-IDX.
016200         10  WS-CFG-LINE-TEXT        PIC X(80).
016300     05  FILLER                      PIC X(01).
016400
016500 01  WS-LINE-COUNT                   PIC 9(03) COMP.
016600
016700*--------------------------------------------------------------*
016800*    ONE LINE AT A TIME WORK AREA - ORIGINAL CASE AND AN        *
016900*    UPPERCASED COPY FOR PATTERN TESTS.                         *
017000*--------------------------------------------------------------*
017100 01  WS-LINE-WORK.
017200     05  WS-RAW-LINE                 PIC X(80).
017300     05  WS-UC-LINE                  PIC X(80).
017400     05  FILLER                      PIC X(06).
017500
017600 01  WS-LINE-WORK-R REDEFINES WS-LINE-WORK.
017700     05  WS-RAW-LINE-DEBUG           PIC X(80).
017800     05  FILLER                      PIC X(86).
017900
018000*--------------------------------------------------------------*
018100*    VENDOR-DETECT SCORES, MODEL AND HOSTNAME CAPTURE.          *
018200*--------------------------------------------------------------*
018300 01  WS-VENDOR-DETECT-AREA.
018400     05  WS-DELL-SCORE                PIC 9(03) COMP.
018500     05  WS-CISCO-SCORE               PIC 9(03) COMP.
018600     05  WS-SLASH-COUNT               PIC 9(02) COMP.
018700     05  WS-DET-VENDOR                PIC X(10).
018800     05  WS-DET-FIRMWARE              PIC X(08).
018900     05  WS-DET-MODEL                 PIC X(16).
019000     05  WS-DET-MODEL-FOUND-SW        PIC X(01).
019100         88  WS-DET-MODEL-IS-GENERIC      VALUE "Y".
019200     05  WS-DET-HOSTNAME              PIC X(24).
019300     05  WS-DET-HOSTNAME-FOUND-SW     PIC X(01).
019400         88  WS-DET-HOSTNAME-FOUND        VALUE "Y".
019500*    FIX NE-1204 - ONE SEEN-SWITCH PER DISTINCT PATTERN SO A
019600*    PATTERN REPEATED ACROSS MANY LINES (E.G. "INTERFACE
019700*    ETHERNET") ONLY EVER ADDS ITS POINT ONCE FOR THE WHOLE FILE.
019800      05  WS-DELL-ZTDCANCEL-SW               PIC X(01).
019900          88  WS-DELL-ZTDCANCEL-SEEN             VALUE "Y".
020000      05  WS-DELL-VLTDOMAIN-SW               PIC X(01).
020100          88  WS-DELL-VLTDOMAIN-SEEN             VALUE "Y".
020200      05  WS-DELL-VLTPORTCHAN-SW             PIC X(01).
020300          88  WS-DELL-VLTPORTCHAN-SEEN           VALUE "Y".
020400      05  WS-DELL-IFVLAN-SW                  PIC X(01).
020500          88  WS-DELL-IFVLAN-SEEN                VALUE "Y".
020600      05  WS-DELL-IFETHERNET-SW              PIC X(01).
020700          88  WS-DELL-IFETHERNET-SEEN            VALUE "Y".
020800      05  WS-DELL-VENDORTAG-SW               PIC X(01).
020900          88  WS-DELL-VENDORTAG-SEEN             VALUE "Y".
021000      05  WS-DELL-FIRMWARETAG-SW             PIC X(01).
021100          88  WS-DELL-FIRMWARETAG-SEEN           VALUE "Y".
021200      05  WS-CISCO-FEATVPC-SW                PIC X(01).
021300          88  WS-CISCO-FEATVPC-SEEN              VALUE "Y".
021400      05  WS-CISCO-FEATBGP-SW                PIC X(01).
021500          88  WS-CISCO-FEATBGP-SEEN              VALUE "Y".
021600      05  WS-CISCO-FEATIFVLAN-SW             PIC X(01).
021700          88  WS-CISCO-FEATIFVLAN-SEEN           VALUE "Y".
021800      05  WS-CISCO-VPCDOMAIN-SW              PIC X(01).
021900          88  WS-CISCO-VPCDOMAIN-SEEN            VALUE "Y".
022000      05  WS-CISCO-VPCPEERLINK-SW            PIC X(01).
022100          88  WS-CISCO-VPCPEERLINK-SEEN          VALUE "Y".
022200      05  WS-CISCO-IFPORTCHAN-SW             PIC X(01).
022300          88  WS-CISCO-IFPORTCHAN-SEEN           VALUE "Y".
022400      05  WS-CISCO-NOTELNET-SW               PIC X(01).
022500          88  WS-CISCO-NOTELNET-SEEN             VALUE "Y".
022600      05  WS-CISCO-IFETHERNET-SW             PIC X(01).
022700          88  WS-CISCO-IFETHERNET-SEEN           VALUE "Y".
022800      05  WS-CISCO-VENDORTAG-SW              PIC X(01).
022900          88  WS-CISCO-VENDORTAG-SEEN            VALUE "Y".
023000      05  WS-CISCO-MAKETAG-SW                PIC X(01).
023100          88  WS-CISCO-MAKETAG-SEEN              VALUE "Y".
023200     05  FILLER                       PIC X(10).
023300
023400 01  WS-VENDOR-DETECT-AREA-R REDEFINES WS-VENDOR-DETECT-AREA.
023500     05  WS-DELL-SCORE-DEBUG          PIC X(02).
023600     05  WS-CISCO-SCORE-DEBUG         PIC X(02).
023700     05  FILLER                       PIC X(89).
023800
023900*--------------------------------------------------------------*
024000*    CURRENT SECTION REGISTER AND THE ELEVEN PER-SECTION        *
024100*    SECTION LINE COUNTERS (TEN NAMED SECTIONS PLUS UNKNOWN).   *
024200*--------------------------------------------------------------*
024300 01  WS-CURRENT-SECTION-SW            PIC X(12) VALUE "UNKNOWN".
024400
024500 01  WS-SECTION-COUNTERS.
024600     05  WS-CT-SYSTEM                PIC 9(05) COMP.
024700     05  WS-CT-LOGIN                 PIC 9(05) COMP.
024800     05  WS-CT-QOS                   PIC 9(05) COMP.
024900     05  WS-CT-VLAN                  PIC 9(05) COMP.
025000     05  WS-CT-INTERFACE             PIC 9(05) COMP.
025100     05  WS-CT-PORT-CHAN             PIC 9(05) COMP.
025200     05  WS-CT-MLAG                  PIC 9(05) COMP.
025300     05  WS-CT-BGP                   PIC 9(05) COMP.
025400     05  WS-CT-STATIC-RTE            PIC 9(05) COMP.
025500     05  WS-CT-PFX-LIST              PIC 9(05) COMP.
025600     05  WS-CT-UNKNOWN               PIC 9(05) COMP.
025700     05  FILLER                      PIC X(04).
025800
025900*--------------------------------------------------------------*
026000*    ANALYSIS COUNTERS - DISTINCT VLAN-ID DEDUP TABLE, THE      *
026100*    PORT-CHANNEL ID LIST BUILT THE SAME "STRING WITH POINTER"  *
026200*    WAY NETRPT BUILDS ITS MEMBER LIST, AND THE NUMERIC-TOKEN   *
026300*    PARSER SHARED BY VLAN-ID, PORT-CHANNEL-ID AND BGP-ASN.     *
026400*--------------------------------------------------------------*
026500 01  WS-VLAN-ID-TABLE.
026600     05  WS-VLAN-ID-ROW OCCURS 200 TIMES INDEXED BY VID-IDX.
026700         10  WS-VLAN-ID-ENTRY        PIC 9(04).
026800     05  FILLER                      PIC X(01).
026900
027000 01  WS-VLAN-ID-COUNT                 PIC 9(03) COMP.
027100
027200 01  WS-PC-ID-TEXT-PTR                PIC 9(02) COMP.
027300
027400 01  WS-NUMERIC-PARSE-AREA.
027500     05  WS-PARSE-SOURCE              PIC X(10).
027600     05  WS-PARSE-RESULT               PIC 9(10) COMP.
027700     05  WS-PARSE-IDX                 PIC 9(02) COMP.
027800     05  WS-PARSE-DIGIT                PIC 9(01).
027900     05  FILLER                        PIC X(05).
028000
028100 01  COUNTERS-AND-ACCUMULATORS.
028200     05  LINES-READ                   PIC 9(05) COMP.
028300     05  FILLER                      PIC X(01).
028400
028500 77  MORE-LINE-SW                 PIC X(01) VALUE "Y".
028600     88  NO-MORE-LINE-DATA            VALUE "N".
028700
028800 01  FLAGS-AND-SWITCHES.
028900     05  FILLER                      PIC X(01).
029000
029100 PROCEDURE DIVISION.
029200
029300 0000-MAINLINE.
029400     PERFORM 0100-HOUSEKEEPING THRU 0100-EXIT.
029500     PERFORM 0200-LOAD-AND-SCORE THRU 0200-EXIT
029600             UNTIL NO-MORE-LINE-DATA.
029700     PERFORM 0300-DETERMINE-VENDOR THRU 0300-EXIT.
029800     PERFORM 0400-SECTION-PASS THRU 0400-EXIT
029900             VARYING LIN-IDX FROM 1 BY 1
030000             UNTIL LIN-IDX > WS-LINE-COUNT.
030100     PERFORM 0700-WRITE-DETECTED-METADATA THRU 0700-EXIT.
030200     PERFORM 0750-WRITE-SECTION-TALLIES THRU 0750-EXIT.
030300     PERFORM 0900-CLEANUP THRU 0900-EXIT.
030400     MOVE ZERO TO RETURN-CODE.
030500     GOBACK.
030600
030700 0100-HOUSEKEEPING.
030800     MOVE "0100-HOUSEKEEPING" TO PARA-NAME.
030900     DISPLAY "******** NETSECT - CONFIG SECTIONING - START ********".
031000     INITIALIZE WS-LINE-COUNT, WS-VENDOR-DETECT-AREA,
031100                WS-SECTION-COUNTERS, WS-VLAN-ID-COUNT,
031200                WS-VLAN-ID-TABLE, NET-SECTION-ANALYSIS-REC,
031300                COUNTERS-AND-ACCUMULATORS.
031400     MOVE "UNKNOWN" TO WS-CURRENT-SECTION-SW.
031500     ACCEPT WS-CURRENT-DATE FROM DATE.
031600     OPEN INPUT CFGLINES.
031700     OPEN OUTPUT NETDETM, NETSECTN, SYSOUT.
031800     PERFORM 0910-READ-CFGLINES THRU 0910-EXIT.
031900 0100-EXIT.
032000     EXIT.
032100
032200*--------------------------------------------------------------*
032300*    PASS 1 - BUFFER THE LINE AND SCORE IT AGAINST VENDOR       *
032400*    PATTERNS WHILE WE HAVE IT.                                 *
032500*--------------------------------------------------------------*
032600 0200-LOAD-AND-SCORE.
032700     MOVE "0200-LOAD-AND-SCORE" TO PARA-NAME.
032800     ADD 1 TO WS-LINE-COUNT.
032900     MOVE WS-RAW-LINE TO WS-CFG-LINE-TEXT(WS-LINE-COUNT).
033000     PERFORM 0210-SCORE-VENDOR THRU 0210-EXIT.
033100     PERFORM 0910-READ-CFGLINES THRU 0910-EXIT.
033200 0200-EXIT.
033300     EXIT.
033400
033500 0210-SCORE-VENDOR.
033600     MOVE "0210-SCORE-VENDOR" TO PARA-NAME.
033700     IF WS-UC-LINE = SPACES
033800         GO TO 0210-EXIT.
033900
034000     IF WS-UC-LINE(1:1) = "!"
034100         PERFORM 0220-SCORE-COMMENT THRU 0220-EXIT
034200         GO TO 0210-EXIT.
034300
034400     IF WS-UC-LINE(1:10) = "ZTD CANCEL"
034500         IF NOT WS-DELL-ZTDCANCEL-SEEN
034600             ADD 1 TO WS-DELL-SCORE
034700             MOVE "Y" TO WS-DELL-ZTDCANCEL-SW
034800         END-IF.
034900     IF WS-UC-LINE(1:10) = "VLT DOMAIN"
035000         IF NOT WS-DELL-VLTDOMAIN-SEEN
035100             ADD 1 TO WS-DELL-SCORE
035200             MOVE "Y" TO WS-DELL-VLTDOMAIN-SW
035300         END-IF.
035400     IF WS-UC-LINE(1:16) = "VLT-PORT-CHANNEL"
035500         IF NOT WS-DELL-VLTPORTCHAN-SEEN
035600             ADD 1 TO WS-DELL-SCORE
035700             MOVE "Y" TO WS-DELL-VLTPORTCHAN-SW
035800         END-IF.
035900     IF WS-UC-LINE(1:11) = "FEATURE VPC"
036000         IF NOT WS-CISCO-FEATVPC-SEEN
036100             ADD 1 TO WS-CISCO-SCORE
036200             MOVE "Y" TO WS-CISCO-FEATVPC-SW
036300         END-IF.
036400     IF WS-UC-LINE(1:11) = "FEATURE BGP"
036500         IF NOT WS-CISCO-FEATBGP-SEEN
036600             ADD 1 TO WS-CISCO-SCORE
036700             MOVE "Y" TO WS-CISCO-FEATBGP-SW
036800         END-IF.
036900     IF WS-UC-LINE(1:23) = "FEATURE INTERFACE-VLAN"
037000         IF NOT WS-CISCO-FEATIFVLAN-SEEN
037100             ADD 1 TO WS-CISCO-SCORE
037200             MOVE "Y" TO WS-CISCO-FEATIFVLAN-SW
037300         END-IF.
037400     IF WS-UC-LINE(1:10) = "VPC DOMAIN"
037500         IF NOT WS-CISCO-VPCDOMAIN-SEEN
037600             ADD 1 TO WS-CISCO-SCORE
037700             MOVE "Y" TO WS-CISCO-VPCDOMAIN-SW
037800         END-IF.
037900     IF WS-UC-LINE(1:13) = "VPC PEER-LINK"
038000         IF NOT WS-CISCO-VPCPEERLINK-SEEN
038100             ADD 1 TO WS-CISCO-SCORE
038200             MOVE "Y" TO WS-CISCO-VPCPEERLINK-SW
038300         END-IF.
038400     IF WS-UC-LINE(1:22) = "INTERFACE PORT-CHANNEL"
038500         IF NOT WS-CISCO-IFPORTCHAN-SEEN
038600             ADD 1 TO WS-CISCO-SCORE
038700             MOVE "Y" TO WS-CISCO-IFPORTCHAN-SW
038800         END-IF.
038900     IF WS-UC-LINE(1:18) = "NO FEATURE TELNET"
039000         IF NOT WS-CISCO-NOTELNET-SEEN
039100             ADD 1 TO WS-CISCO-SCORE
039200             MOVE "Y" TO WS-CISCO-NOTELNET-SW
039300         END-IF.
039400
039500     IF WS-RAW-LINE(1:14) = "interface vlan"
039600         IF WS-RAW-LINE(15:1) IS NUMERIC
039700             IF NOT WS-DELL-IFVLAN-SEEN
039800                 ADD 1 TO WS-DELL-SCORE
039900                 MOVE "Y" TO WS-DELL-IFVLAN-SW
040000             END-IF
040100         END-IF.
040200
040300     IF WS-UC-LINE(1:19) = "INTERFACE ETHERNET "
040400         MOVE ZERO TO WS-SLASH-COUNT
040500         INSPECT WS-UC-LINE TALLYING WS-SLASH-COUNT FOR ALL "/"
040600         IF WS-SLASH-COUNT = 2 AND NOT WS-DELL-IFETHERNET-SEEN
040700             ADD 1 TO WS-DELL-SCORE
040800             MOVE "Y" TO WS-DELL-IFETHERNET-SW
040900         END-IF
041000         IF WS-SLASH-COUNT = 1 AND NOT WS-CISCO-IFETHERNET-SEEN
041100             ADD 1 TO WS-CISCO-SCORE
041200             MOVE "Y" TO WS-CISCO-IFETHERNET-SW
041300         END-IF.
041400
041500     IF NOT WS-DET-HOSTNAME-FOUND
041600         IF WS-UC-LINE(1:9) = "HOSTNAME "
041700             MOVE WS-RAW-LINE(10:24) TO WS-DET-HOSTNAME
041800             MOVE "Y" TO WS-DET-HOSTNAME-FOUND-SW
041900         END-IF.
042000     IF NOT WS-DET-HOSTNAME-FOUND
042100         IF WS-UC-LINE(1:11) = "SWITCHNAME "
042200             MOVE WS-RAW-LINE(12:24) TO WS-DET-HOSTNAME
042300             MOVE "Y" TO WS-DET-HOSTNAME-FOUND-SW
042400         END-IF.
042500
042600     PERFORM 0230-SCORE-MODEL-NUMBER THRU 0230-EXIT.
042700 0210-EXIT.
042800     EXIT.
042900
043000*--------------------------------------------------------------*
043100*    COMMENT-LINE PATTERNS - "! VENDOR:", "! FIRMWARE:",        *
043200*    "! MAKE:" SCORE THE VENDOR, "! MODEL:" CAPTURES THE MODEL  *
043300*    TOKEN OUTRIGHT AND WINS OVER ANY VENDOR MODEL-NUMBER        *
043400*    PATTERN SEEN ELSEWHERE IN THE FILE.                         *
043500*--------------------------------------------------------------*
043600 0220-SCORE-COMMENT.
043700     MOVE "0220-SCORE-COMMENT" TO PARA-NAME.
043800     IF WS-UC-LINE(1:9) = "! VENDOR:"
043900         IF WS-UC-LINE(11:7) = "DELLEMC" AND
044000            NOT WS-DELL-VENDORTAG-SEEN
044100             ADD 1 TO WS-DELL-SCORE
044200             MOVE "Y" TO WS-DELL-VENDORTAG-SW
044300         END-IF
044400         IF WS-UC-LINE(11:5) = "CISCO" AND
044500            NOT WS-CISCO-VENDORTAG-SEEN
044600             ADD 1 TO WS-CISCO-SCORE
044700             MOVE "Y" TO WS-CISCO-VENDORTAG-SW
044800         END-IF.
044900     IF WS-UC-LINE(1:11) = "! FIRMWARE:"
045000         IF WS-UC-LINE(13:4) = "OS10" AND
045100            NOT WS-DELL-FIRMWARETAG-SEEN
045200             ADD 1 TO WS-DELL-SCORE
045300             MOVE "Y" TO WS-DELL-FIRMWARETAG-SW
045400         END-IF.
045500     IF WS-UC-LINE(1:7) = "! MAKE:"
045600         IF WS-UC-LINE(9:5) = "CISCO" AND
045700            NOT WS-CISCO-MAKETAG-SEEN
045800             ADD 1 TO WS-CISCO-SCORE
045900             MOVE "Y" TO WS-CISCO-MAKETAG-SW
046000         END-IF.
046100     IF WS-UC-LINE(1:8) = "! MODEL:"
046200         MOVE WS-RAW-LINE(10:16) TO WS-DET-MODEL
046300         MOVE "Y" TO WS-DET-MODEL-FOUND-SW.
046400 0220-EXIT.
046500     EXIT.
046600
046700*--------------------------------------------------------------*
046800*    VENDOR MODEL-NUMBER SHAPES - ONLY CONSULTED WHEN NO        *
046900*    GENERIC "! MODEL:" COMMENT HAS ALREADY WON.                *
047000*--------------------------------------------------------------*
047100 0230-SCORE-MODEL-NUMBER.
047200     MOVE "0230-SCORE-MODEL-NUMBER" TO PARA-NAME.
047300     IF WS-DET-MODEL-IS-GENERIC
047400         GO TO 0230-EXIT.
047500     IF WS-DET-MODEL NOT = SPACES
047600         GO TO 0230-EXIT.
047700
047800     IF WS-UC-LINE(1:9) = "S5248F-ON" OR
047900        WS-UC-LINE(1:9) = "S5232F-ON" OR
048000        WS-UC-LINE(1:9) = "S5224F-ON" OR
048100        WS-UC-LINE(1:9) = "S4148F-ON" OR
048200        WS-UC-LINE(1:9) = "S4128F-ON"
048300         MOVE WS-UC-LINE(1:9) TO WS-DET-MODEL
048400         GO TO 0230-EXIT.
048500
048600     PERFORM 0231-SCAN-FOR-MODEL-TOKEN THRU 0231-EXIT
048700             VARYING WS-PARSE-IDX FROM 1 BY 1
048800             UNTIL WS-PARSE-IDX > 70 OR WS-DET-MODEL NOT = SPACES.
048900 0230-EXIT.
049000     EXIT.
049100
049200*--------------------------------------------------------------*
049300*    DELL MODEL TOKENS APPEAR ANYWHERE ON THE LINE (BANNERS,    *
049400*    INVENTORY COMMENTS) NOT JUST AT COLUMN ONE, SO THE DELL    *
049500*    SHAPES ABOVE ARE CHECKED AT COLUMN ONE AND THIS SCAN        *
049600*    CATCHES THE CISCO SERIES NUMBERS WHEREVER THEY FALL.        *
049700*--------------------------------------------------------------*
049800 0231-SCAN-FOR-MODEL-TOKEN.
049900     IF WS-UC-LINE(WS-PARSE-IDX:5) = "93180"
050000         MOVE WS-UC-LINE(WS-PARSE-IDX:5) TO WS-DET-MODEL
050100     END-IF.
050200     IF WS-UC-LINE(WS-PARSE-IDX:4) = "9336"
050300         MOVE WS-UC-LINE(WS-PARSE-IDX:4) TO WS-DET-MODEL
050400     END-IF.
050500     IF WS-UC-LINE(WS-PARSE-IDX:4) = "9364"
050600         MOVE WS-UC-LINE(WS-PARSE-IDX:4) TO WS-DET-MODEL
050700     END-IF.
050800 0231-EXIT.
050900     EXIT.
051000
051100*--------------------------------------------------------------*
051200*    VENDOR-DETECT TIE-BREAK - HIGHER SCORE WINS, DELL WINS A   *
051300*    NON-ZERO TIE, ZERO-ZERO IS UNKNOWN.  FIRMWARE IS INFERRED  *
051400*    INLINE THE SAME WAY NETXREF'S 0310 PARAGRAPH DOES IT.      *
051500*--------------------------------------------------------------*
051600 0300-DETERMINE-VENDOR.
051700     MOVE "0300-DETERMINE-VENDOR" TO PARA-NAME.
051800     IF WS-DELL-SCORE > WS-CISCO-SCORE
051900         MOVE "DELLEMC" TO WS-DET-VENDOR
052000     ELSE
052100         IF WS-CISCO-SCORE > WS-DELL-SCORE
052200             MOVE "CISCO" TO WS-DET-VENDOR
052300         ELSE
052400             IF WS-DELL-SCORE = ZERO
052500                 MOVE SPACES TO WS-DET-VENDOR
052600             ELSE
052700                 MOVE "DELLEMC" TO WS-DET-VENDOR
052800             END-IF
052900         END-IF
053000     END-IF.
053100
053200     IF WS-DET-VENDOR = "CISCO"
053300         MOVE "NXOS" TO WS-DET-FIRMWARE
053400     ELSE
053500         IF WS-DET-VENDOR = "DELLEMC"
053600             MOVE "OS10" TO WS-DET-FIRMWARE
053700         ELSE
053800             MOVE WS-DET-VENDOR TO WS-DET-FIRMWARE
053900         END-IF
054000     END-IF.
054100 0300-EXIT.
054200     EXIT.
054300
054400*--------------------------------------------------------------*
054500*    PASS 2 - WALK THE BUFFERED LINES AGAIN, THIS TIME TO       *
054600*    SECTION THEM NOW THE VENDOR IS KNOWN.                      *
054700*--------------------------------------------------------------*
054800 0400-SECTION-PASS.
054900     MOVE "0400-SECTION-PASS" TO PARA-NAME.
055000     MOVE WS-CFG-LINE-TEXT(LIN-IDX) TO WS-RAW-LINE.
055100     MOVE WS-RAW-LINE TO WS-UC-LINE.
055200     INSPECT WS-UC-LINE CONVERTING
055300             "abcdefghijklmnopqrstuvwxyz" TO
055400             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
055500
055600     IF WS-UC-LINE NOT = SPACES
055700         IF WS-UC-LINE(1:1) NOT = "!"
055800             PERFORM 0410-TEST-MARKERS THRU 0410-EXIT
055900         END-IF
056000     END-IF.
056100
056200     EVALUATE WS-CURRENT-SECTION-SW
056300         WHEN "SYSTEM"       ADD 1 TO WS-CT-SYSTEM
056400         WHEN "LOGIN"        ADD 1 TO WS-CT-LOGIN
056500         WHEN "QOS"          ADD 1 TO WS-CT-QOS
056600         WHEN "VLAN"         ADD 1 TO WS-CT-VLAN
056700         WHEN "INTERFACE"    ADD 1 TO WS-CT-INTERFACE
056800         WHEN "PORT_CHANNEL" ADD 1 TO WS-CT-PORT-CHAN
056900         WHEN "MLAG"         ADD 1 TO WS-CT-MLAG
057000         WHEN "BGP"          ADD 1 TO WS-CT-BGP
057100         WHEN "STATIC_ROUTE" ADD 1 TO WS-CT-STATIC-RTE
057200         WHEN "PREFIX_LIST"  ADD 1 TO WS-CT-PFX-LIST
057300         WHEN OTHER          ADD 1 TO WS-CT-UNKNOWN
057400     END-EVALUATE.
057500 0400-EXIT.
057600     EXIT.
057700
057800*--------------------------------------------------------------*
057900*    CATEGORIES TESTED IN THE FIXED ORDER BELOW -               *
058000*    SYSTEM, LOGIN, QOS, VLAN, INTERFACE, PORT_CHANNEL, MLAG,   *
058100*    BGP, STATIC_ROUTE, PREFIX_LIST.  EACH TEST PARAGRAPH USES  *
058200*    GO TO TO SKIP THE REST ONCE A MARKER HAS MATCHED.          *
058300*--------------------------------------------------------------*
058400 0410-TEST-MARKERS.
058500     MOVE "0410-TEST-MARKERS" TO PARA-NAME.
058600     PERFORM 0420-TEST-SYSTEM THRU 0420-EXIT.
058700     IF WS-CURRENT-SECTION-SW = "SYSTEM"
058800         GO TO 0410-EXIT.
058900     PERFORM 0421-TEST-LOGIN THRU 0421-EXIT.
059000     IF WS-CURRENT-SECTION-SW = "LOGIN"
059100         GO TO 0410-EXIT.
059200     PERFORM 0422-TEST-QOS THRU 0422-EXIT.
059300     IF WS-CURRENT-SECTION-SW = "QOS"
059400         GO TO 0410-EXIT.
059500     PERFORM 0423-TEST-VLAN THRU 0423-EXIT.
059600     IF WS-CURRENT-SECTION-SW = "VLAN"
059700         GO TO 0410-EXIT.
059800     PERFORM 0424-TEST-INTERFACE THRU 0424-EXIT.
059900     IF WS-CURRENT-SECTION-SW = "INTERFACE"
060000         GO TO 0410-EXIT.
060100     PERFORM 0425-TEST-PORT-CHANNEL THRU 0425-EXIT.
060200     IF WS-CURRENT-SECTION-SW = "PORT_CHANNEL"
060300         GO TO 0410-EXIT.
060400     PERFORM 0426-TEST-MLAG THRU 0426-EXIT.
060500     IF WS-CURRENT-SECTION-SW = "MLAG"
060600         GO TO 0410-EXIT.
060700     PERFORM 0427-TEST-BGP THRU 0427-EXIT.
060800     IF WS-CURRENT-SECTION-SW = "BGP"
060900         GO TO 0410-EXIT.
061000     PERFORM 0428-TEST-STATIC-ROUTE THRU 0428-EXIT.
061100     IF WS-CURRENT-SECTION-SW = "STATIC_ROUTE"
061200         GO TO 0410-EXIT.
061300     PERFORM 0429-TEST-PREFIX-LIST THRU 0429-EXIT.
061400 0410-EXIT.
061500     EXIT.
061600
061700 0420-TEST-SYSTEM.
061800     IF WS-DET-VENDOR NOT = "CISCO"
061900         IF WS-UC-LINE(1:9)  = "HOSTNAME " OR
062000            WS-UC-LINE(1:7)  = "BANNER " OR
062100            WS-UC-LINE(1:4)  = "ZTD " OR
062200            WS-UC-LINE(1:5)  = "LLDP " OR
062300            WS-UC-LINE(1:5)  = "DCBX " OR
062400            WS-UC-LINE(1:17) = "MAC ADDRESS-TABLE" OR
062500            WS-UC-LINE(1:5)  = "VRRP "
062600             MOVE "SYSTEM" TO WS-CURRENT-SECTION-SW
062700             GO TO 0420-EXIT
062800         END-IF.
062900     IF WS-DET-VENDOR NOT = "DELLEMC"
063000         IF WS-UC-LINE(1:8)  = "FEATURE " OR
063100            WS-UC-LINE(1:13) = "SPANNING-TREE"
063200             MOVE "SYSTEM" TO WS-CURRENT-SECTION-SW
063300             GO TO 0420-EXIT
063400         END-IF.
063500 0420-EXIT.
063600     EXIT.
063700
063800 0421-TEST-LOGIN.
063900     IF WS-DET-VENDOR NOT = "CISCO"
064000         IF WS-UC-LINE(1:19) = "PASSWORD-ATTRIBUTES" OR
064100            WS-UC-LINE(1:15) = "ENABLE PASSWORD" OR
064200            WS-UC-LINE(1:9)  = "USERNAME " OR
064300            WS-UC-LINE(1:7)  = "IP SSH " OR
064400            WS-UC-LINE(1:12) = "NO IP TELNET" OR
064500            WS-UC-LINE(1:6)  = "LOGIN "
064600             MOVE "LOGIN" TO WS-CURRENT-SECTION-SW
064700             GO TO 0421-EXIT
064800         END-IF.
064900     IF WS-DET-VENDOR NOT = "DELLEMC"
065000         IF WS-UC-LINE(1:4)  = "AAA " OR
065100            WS-UC-LINE(1:13) = "TACACS-SERVER" OR
065200            WS-UC-LINE(1:13) = "RADIUS-SERVER"
065300             MOVE "LOGIN" TO WS-CURRENT-SECTION-SW
065400             GO TO 0421-EXIT
065500         END-IF.
065600 0421-EXIT.
065700     EXIT.
065800
065900 0422-TEST-QOS.
066000     IF WS-UC-LINE(1:5)  = "WRED " OR
066100        WS-UC-LINE(1:9)  = "CLASS-MAP" OR
066200        WS-UC-LINE(1:11) = "TRUST DOT1P" OR
066300        WS-UC-LINE(1:8)  = "QOS-MAP " OR
066400        WS-UC-LINE(1:10) = "POLICY-MAP" OR
066500        WS-UC-LINE(1:10) = "SYSTEM QOS"
066600         MOVE "QOS" TO WS-CURRENT-SECTION-SW.
066700 0422-EXIT.
066800     EXIT.
066900
067000 0423-TEST-VLAN.
067100     IF WS-UC-LINE(1:14) = "INTERFACE VLAN"
067200         MOVE "VLAN" TO WS-CURRENT-SECTION-SW
067300         MOVE WS-RAW-LINE(15:10) TO WS-PARSE-SOURCE
067400         PERFORM 0850-PARSE-NUMERIC-TOKEN THRU 0850-EXIT
067500         PERFORM 0860-ADD-VLAN-ID THRU 0860-EXIT
067600         GO TO 0423-EXIT.
067700     IF WS-UC-LINE(1:5) = "VLAN "
067800         MOVE "VLAN" TO WS-CURRENT-SECTION-SW
067900         MOVE WS-RAW-LINE(6:10) TO WS-PARSE-SOURCE
068000         PERFORM 0850-PARSE-NUMERIC-TOKEN THRU 0850-EXIT
068100         PERFORM 0860-ADD-VLAN-ID THRU 0860-EXIT.
068200 0423-EXIT.
068300     EXIT.
068400
068500 0424-TEST-INTERFACE.
068600     IF WS-UC-LINE(1:19) = "INTERFACE ETHERNET " OR
068700        WS-UC-LINE(1:18) = "INTERFACE LOOPBACK" OR
068800        WS-UC-LINE(1:15) = "INTERFACE RANGE"
068900         MOVE "INTERFACE" TO WS-CURRENT-SECTION-SW
069000         ADD 1 TO SAN-INTERFACE-COUNT.
069100 0424-EXIT.
069200     EXIT.
069300
069400 0425-TEST-PORT-CHANNEL.
069500     IF WS-UC-LINE(1:22) = "INTERFACE PORT-CHANNEL"
069600         MOVE "PORT_CHANNEL" TO WS-CURRENT-SECTION-SW
069700         ADD 1 TO SAN-PORT-CHAN-COUNT
069800         MOVE WS-RAW-LINE(23:10) TO WS-PARSE-SOURCE
069900         PERFORM 0850-PARSE-NUMERIC-TOKEN THRU 0850-EXIT
070000         PERFORM 0870-ADD-PC-ID THRU 0870-EXIT.
070100 0425-EXIT.
070200     EXIT.
070300
070400 0426-TEST-MLAG.
070500     IF WS-DET-VENDOR NOT = "CISCO"
070600         IF WS-UC-LINE(1:10) = "VLT DOMAIN" OR
070700            WS-UC-LINE(1:16) = "VLT-PORT-CHANNEL"
070800             MOVE "MLAG" TO WS-CURRENT-SECTION-SW
070900             GO TO 0426-EXIT
071000         END-IF.
071100     IF WS-DET-VENDOR NOT = "DELLEMC"
071200         IF WS-UC-LINE(1:10) = "VPC DOMAIN"
071300             MOVE "MLAG" TO WS-CURRENT-SECTION-SW
071400             GO TO 0426-EXIT
071500         END-IF.
071600 0426-EXIT.
071700     EXIT.
071800
071900 0427-TEST-BGP.
072000     IF WS-UC-LINE(1:11) = "ROUTER BGP "
072100         MOVE "BGP" TO WS-CURRENT-SECTION-SW
072200         IF NOT SAN-BGP-ASN-IS-SET
072300             MOVE WS-RAW-LINE(12:10) TO WS-PARSE-SOURCE
072400             PERFORM 0850-PARSE-NUMERIC-TOKEN THRU 0850-EXIT
072500             MOVE WS-PARSE-RESULT TO SAN-BGP-ASN
072600             MOVE "Y" TO SAN-BGP-ASN-FOUND
072700         END-IF.
072800 0427-EXIT.
072900     EXIT.
073000
073100 0428-TEST-STATIC-ROUTE.
073200     IF WS-UC-LINE(1:8) = "IP ROUTE"
073300         MOVE "STATIC_ROUTE" TO WS-CURRENT-SECTION-SW.
073400 0428-EXIT.
073500     EXIT.
073600
073700 0429-TEST-PREFIX-LIST.
073800     IF WS-DET-VENDOR NOT = "CISCO"
073900         IF WS-UC-LINE(1:14) = "IP PREFIX-LIST"
074000             MOVE "PREFIX_LIST" TO WS-CURRENT-SECTION-SW
074100             GO TO 0429-EXIT
074200         END-IF.
074300     IF WS-DET-VENDOR NOT = "DELLEMC"
074400         IF WS-UC-LINE(1:9) = "ROUTE-MAP"
074500             MOVE "PREFIX_LIST" TO WS-CURRENT-SECTION-SW
074600             GO TO 0429-EXIT
074700         END-IF.
074800 0429-EXIT.
074900     EXIT.
075000
075100*--------------------------------------------------------------*
075200*    GENERIC DIGIT-BY-DIGIT NUMERIC PARSE - NO FUNCTION NUMVAL  *
075300*    IS USED ON THIS SHOP'S COMPILER, SO THE TOKEN IS WALKED    *
075400*    ONE CHARACTER AT A TIME UNTIL A NON-DIGIT OR THE END OF    *
075500*    THE TEN-CHARACTER WINDOW IS HIT.                            *
075600*--------------------------------------------------------------*
075700 0850-PARSE-NUMERIC-TOKEN.
075800     MOVE "0850-PARSE-NUMERIC-TOKEN" TO PARA-NAME.
075900     MOVE ZERO TO WS-PARSE-RESULT.
076000     PERFORM 0851-PARSE-ONE-DIGIT THRU 0851-EXIT
076100             VARYING WS-PARSE-IDX FROM 1 BY 1
076200             UNTIL WS-PARSE-IDX > 10.
076300 0850-EXIT.
076400     EXIT.
076500
076600 0851-PARSE-ONE-DIGIT.
076700     IF WS-PARSE-SOURCE(WS-PARSE-IDX:1) IS NUMERIC
076800         MOVE WS-PARSE-SOURCE(WS-PARSE-IDX:1) TO WS-PARSE-DIGIT
076900         COMPUTE WS-PARSE-RESULT =
077000                 (WS-PARSE-RESULT * 10) + WS-PARSE-DIGIT
077100     ELSE
077200         MOVE 99 TO WS-PARSE-IDX
077300     END-IF.
077400 0851-EXIT.
077500     EXIT.
077600
077700*--------------------------------------------------------------*
077800*    ANALYSIS - DISTINCT VLAN ID DEDUP, LINEAR SEARCH OF AN     *
077900*    UNSORTED TABLE (200 IDS IS PLENTY FOR ONE SUBMISSION).     *
078000*--------------------------------------------------------------*
078100 0860-ADD-VLAN-ID.
078200     MOVE "0860-ADD-VLAN-ID" TO PARA-NAME.
078300     IF WS-PARSE-RESULT = ZERO
078400         GO TO 0860-EXIT.
078500     SET VID-IDX TO 1.
078600     SEARCH WS-VLAN-ID-ROW
078700         AT END
078800             IF WS-VLAN-ID-COUNT < 200
078900                 ADD 1 TO WS-VLAN-ID-COUNT
079000                 SET VID-IDX TO WS-VLAN-ID-COUNT
079100                 MOVE WS-PARSE-RESULT TO WS-VLAN-ID-ENTRY(VID-IDX)
079200                 MOVE WS-VLAN-ID-COUNT TO SAN-VLAN-ID-COUNT
079300             END-IF
079400         WHEN WS-VLAN-ID-ENTRY(VID-IDX) = WS-PARSE-RESULT
079500             CONTINUE
079600     END-SEARCH.
079700 0860-EXIT.
079800     EXIT.
079900
080000*--------------------------------------------------------------*
080100*    ANALYSIS - PORT-CHANNEL ID LIST, COMMA-SEPARATED TEXT      *
080200*    BUILT A TOKEN AT A TIME, SAME STRING/POINTER IDIOM NETRPT  *
080300*    USES FOR ITS MEMBER LIST.                                   *
080400*--------------------------------------------------------------*
080500 0870-ADD-PC-ID.
080600     MOVE "0870-ADD-PC-ID" TO PARA-NAME.
080700     IF WS-PC-ID-TEXT-PTR = ZERO
080800         MOVE 1 TO WS-PC-ID-TEXT-PTR.
080900     IF WS-PC-ID-TEXT-PTR > 1 AND WS-PC-ID-TEXT-PTR < 55
081000         STRING "," DELIMITED BY SIZE
081100             INTO SAN-PORT-CHAN-IDS
081200             WITH POINTER WS-PC-ID-TEXT-PTR
081300         END-STRING.
081400     IF WS-PC-ID-TEXT-PTR < 55
081500         STRING WS-PARSE-RESULT DELIMITED BY SIZE
081600             INTO SAN-PORT-CHAN-IDS
081700             WITH POINTER WS-PC-ID-TEXT-PTR
081800         END-STRING.
081900 0870-EXIT.
082000     EXIT.
082100
082200*--------------------------------------------------------------*
082300*    OUTPUT - THE DETECTED HALF OF THE SUBMISSION METADATA SET.*
082400*    USER AND NORMALIZED METADATA AND THE MERGE ITSELF ARE      *
082500*    NETTRIAGE'S JOB, NOT THIS PROGRAM'S.                       *
082600*--------------------------------------------------------------*
082700 0700-WRITE-DETECTED-METADATA.
082800     MOVE "0700-WRITE-DETECTED-METADATA" TO PARA-NAME.
082900     INITIALIZE NET-METADATA-SET-REC.
083000     MOVE WS-DET-VENDOR   TO NSB-DET-VENDOR.
083100     MOVE WS-DET-FIRMWARE TO NSB-DET-FIRMWARE.
083200     MOVE WS-DET-MODEL    TO NSB-DET-MODEL.
083300     MOVE WS-DET-HOSTNAME TO NSB-DET-HOSTNAME.
083400     WRITE NETDETM-REC FROM NET-METADATA-SET-REC.
083500 0700-EXIT.
083600     EXIT.
083700
083800*--------------------------------------------------------------*
083900*    OUTPUT - ONE TALLY RECORD PER NON-EMPTY SECTION, THEN      *
084000*    THE ANALYSIS TRAILER RECORD.                                *
084100*--------------------------------------------------------------*
084200 0750-WRITE-SECTION-TALLIES.
084300     MOVE "0750-WRITE-SECTION-TALLIES" TO PARA-NAME.
084400     IF WS-CT-SYSTEM > ZERO
084500         MOVE "SYSTEM" TO STL-SECTION
084600         MOVE WS-CT-SYSTEM TO STL-LINE-COUNT
084700         WRITE NETSECTN-REC FROM NET-SECTION-TALLY-REC
084800     END-IF.
084900     IF WS-CT-LOGIN > ZERO
085000         MOVE "LOGIN" TO STL-SECTION
085100         MOVE WS-CT-LOGIN TO STL-LINE-COUNT
085200         WRITE NETSECTN-REC FROM NET-SECTION-TALLY-REC
085300     END-IF.
085400     IF WS-CT-QOS > ZERO
085500         MOVE "QOS" TO STL-SECTION
085600         MOVE WS-CT-QOS TO STL-LINE-COUNT
085700         WRITE NETSECTN-REC FROM NET-SECTION-TALLY-REC
085800     END-IF.
085900     IF WS-CT-VLAN > ZERO
086000         MOVE "VLAN" TO STL-SECTION
086100         MOVE WS-CT-VLAN TO STL-LINE-COUNT
086200         WRITE NETSECTN-REC FROM NET-SECTION-TALLY-REC
086300     END-IF.
086400     IF WS-CT-INTERFACE > ZERO
086500         MOVE "INTERFACE" TO STL-SECTION
086600         MOVE WS-CT-INTERFACE TO STL-LINE-COUNT
086700         WRITE NETSECTN-REC FROM NET-SECTION-TALLY-REC
086800     END-IF.
086900     IF WS-CT-PORT-CHAN > ZERO
087000         MOVE "PORT_CHANNEL" TO STL-SECTION
087100         MOVE WS-CT-PORT-CHAN TO STL-LINE-COUNT
087200         WRITE NETSECTN-REC FROM NET-SECTION-TALLY-REC
087300     END-IF.
087400     IF WS-CT-MLAG > ZERO
087500         MOVE "MLAG" TO STL-SECTION
087600         MOVE WS-CT-MLAG TO STL-LINE-COUNT
087700         WRITE NETSECTN-REC FROM NET-SECTION-TALLY-REC
087800     END-IF.
087900     IF WS-CT-BGP > ZERO
088000         MOVE "BGP" TO STL-SECTION
088100         MOVE WS-CT-BGP TO STL-LINE-COUNT
088200         WRITE NETSECTN-REC FROM NET-SECTION-TALLY-REC
088300     END-IF.
088400     IF WS-CT-STATIC-RTE > ZERO
088500         MOVE "STATIC_ROUTE" TO STL-SECTION
088600         MOVE WS-CT-STATIC-RTE TO STL-LINE-COUNT
088700         WRITE NETSECTN-REC FROM NET-SECTION-TALLY-REC
088800     END-IF.
088900     IF WS-CT-PFX-LIST > ZERO
089000         MOVE "PREFIX_LIST" TO STL-SECTION
089100         MOVE WS-CT-PFX-LIST TO STL-LINE-COUNT
089200         WRITE NETSECTN-REC FROM NET-SECTION-TALLY-REC
089300     END-IF.
089400     IF WS-CT-UNKNOWN > ZERO
089500         MOVE "UNKNOWN" TO STL-SECTION
089600         MOVE WS-CT-UNKNOWN TO STL-LINE-COUNT
089700         WRITE NETSECTN-REC FROM NET-SECTION-TALLY-REC
089800     END-IF.
089900
090000     WRITE NETSECTN-REC FROM NET-SECTION-ANALYSIS-REC.
090100 0750-EXIT.
090200     EXIT.
090300
090400 0900-CLEANUP.
090500     MOVE "0900-CLEANUP" TO PARA-NAME.
090600     CLOSE CFGLINES, NETDETM, NETSECTN, SYSOUT.
090700     DISPLAY "** LINES READ **".
090800     DISPLAY LINES-READ.
090900     DISPLAY "** DETECTED VENDOR **".
091000     DISPLAY WS-DET-VENDOR.
091100     DISPLAY "******** NETSECT - CONFIG SECTIONING - END ********".
091200 0900-EXIT.
091300     EXIT.
091400
091500 0910-READ-CFGLINES.
091600     MOVE "0910-READ-CFGLINES" TO PARA-NAME.
091700     READ CFGLINES INTO NET-CONFIG-LINE-REC
091800         AT END
091900             MOVE "N" TO MORE-LINE-SW
092000             GO TO 0910-EXIT
092100     END-READ.
092200     MOVE CLN-TEXT TO WS-RAW-LINE.
092300     MOVE WS-RAW-LINE TO WS-UC-LINE.
092400     INSPECT WS-UC-LINE CONVERTING
092500             "abcdefghijklmnopqrstuvwxyz" TO
092600             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
092700     ADD 1 TO LINES-READ.
092800 0910-EXIT.
092900     EXIT.
093000
093100 1000-ABEND-RTN.
093200     WRITE SYSOUT-REC FROM NET-ABEND-REC.
093300     CLOSE CFGLINES, NETDETM, NETSECTN, SYSOUT.
093400     DISPLAY "*** ABNORMAL END OF JOB-NETSECT ***" UPON CONSOLE.
093500     MOVE +8 TO RETURN-CODE.
093600     GOBACK.
