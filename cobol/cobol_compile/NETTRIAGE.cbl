000100 IDENTIFICATION DIVISION.                                         NT0001
000200 PROGRAM-ID.  NETTRIAGE.                                          NT0002
000300 AUTHOR. JON SAYLES.                                              NT0003
000400 INSTALLATION. COBOL DEV CENTER.                                  NT0004
000500 DATE-WRITTEN. 11/02/98.                                          NT0005
000600 DATE-COMPILED. 11/02/98.                                         NT0006
000700 SECURITY. NON-CONFIDENTIAL.                                      NT0007
000800******************************************************************
000900*REMARKS.
001000*
001100*          THIS PROGRAM TAKES THE HELP DESK SUBMISSION DOCUMENT A
001200*          CUSTOMER FILLED OUT (A "### SECTION TITLE" MARKDOWN-
001300*          STYLE FORM) TOGETHER WITH THE VENDOR/MODEL/HOSTNAME
001400*          NETSECT ALREADY DETECTED FROM THE RAW CONFIG, AND DOES
001500*          THE FINAL TRIAGE PASS BEFORE A HUMAN EVER LOOKS AT IT.
001600*
001700*          THE USER-TYPED METADATA IS PULLED OUT OF THE FORM'S
001800*          REQUIRED-FIELD SECTIONS, NORMALIZED AGAINST THE SHOP'S
001900*          SPELLING-VARIANT TABLE, AND MERGED WITH THE DETECTED
002000*          METADATA BY FIXED PRIORITY (DETECTED LOWEST, NORMALIZED
002100*          HIGHEST).  THE FORM IS THEN RULE-CHECKED FOR LENGTH,
002200*          SWITCH SYNTAX, SPAM/INJECTION TEXT, CHECKBOXES, MISSING
002300*          FIELDS, SUBMISSION TYPE AND STRAY CREDENTIALS.
002400*
002500******************************************************************
002600*
002700*          INPUT FILE   -  NETCFG.SUBMDOC  (SUBMISSION DOCUMENT)
002800*          INPUT FILE   -  NETCFG.NETDETM  (NETSECT DETECTED META)
002900*          INPUT FILE   -  NETCFG.NETSECTN (NETSECT SECTION TALLY)
003000*          OUTPUT FILE  -  NETCFG.NETMERGE (MERGED METADATA)
003100*          OUTPUT FILE  -  NETCFG.NETTRERR (TRIAGE MSGS + SUMMARY)
003200*          OUTPUT FILE  -  NETCFG.NETANAL  (ANALYSIS REPORT)
003300*          DUMP FILE    -  SYSOUT
003400*
003500******************************************************************
003600* CHANGE LOG
003700******************************************************************
003800* 11/02/98  JRS  ORIGINAL - SINGLE-VENDOR METADATA FORM AND A        *
003900*                FOUR-CHECK TRIAGE PASS, WRITTEN TO CLOSE OUT THE    *
004000*                HELP DESK BACKLOG ON SUBMITTED CONFIGS - NE-0933    *
004100* 12/04/98  TGD  Y2K - NO DATE FIELDS ON THE TRIAGE OR MERGE         *
004200*                RECORDS, LOGGED FOR THE AUDIT, NO CHANGE REQUIRED   *
004300* 02/14/02  RLP  SWITCHED TO THE USER/DETECTED/NORMALIZED/MERGED     *
004400*                METADATA SET SO THE ANALYST CAN SEE WHAT THE        *
004500*                CUSTOMER TYPED VERSUS WHAT NETSECT DETECTED -        *
004600*                TICKET NE-0758                                      *
004700* 09/12/04  RLP  ADDED THE MISSING-REQUIRED-FIELD ROLL-UP MESSAGE    *
004800*                SO THE HELP DESK GETS ONE LINE INSTEAD OF SIX -      *
004900*                TICKET NE-0886                                      *
005000* 06/11/07  RLP  ADDED THE FULL SEVEN-CHECK TRIAGE SUITE, THE        *
005100*                NETTRERR SUMMARY TRAILER AND THE SUBMISSION         *
005200*                ANALYSIS REPORT - TICKET NE-0901                    *
005300* 08/09/26  SMT  MORE-DOC-SW AND MORE-SECTN-SW MOVED TO 77-LEVEL     *
005400*                SCRATCH ITEMS, SHOP STANDARD FOR A BARE             *
005500*                AVAILABILITY FLAG; SAN-*/TRG-* COUNTERS IN          *
005600*                NETSUB NOW COMP, NOT COMP-3 - TICKET NE-1241        *
005700******************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-390.
006100 OBJECT-COMPUTER. IBM-390.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT SYSOUT
006700     ASSIGN TO UT-S-SYSOUT
006800       ORGANIZATION IS SEQUENTIAL.
006900
007000     SELECT SUBMDOC
007100     ASSIGN TO UT-S-SUBMDOC
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS DOCCODE.
007400
007500     SELECT NETDETM
007600     ASSIGN TO UT-S-NETDETM
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS DETCODE.
007900
008000     SELECT NETSECTN
008100     ASSIGN TO UT-S-NETSECTN
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS SCTCODE.
008400
008500     SELECT NETMERGE
008600     ASSIGN TO UT-S-NETMERGE
008700       ACCESS MODE IS SEQUENTIAL
008800       FILE STATUS IS MRGCODE.
008900
009000     SELECT NETTRERR
009100     ASSIGN TO UT-S-NETTRERR
009200       ACCESS MODE IS SEQUENTIAL
009300       FILE STATUS IS TRGCODE.
009400
009500     SELECT NETANAL
009600     ASSIGN TO UT-S-NETANAL
009700       ACCESS MODE IS SEQUENTIAL
009800       FILE STATUS IS RPTCODE.
009900
010000 DATA DIVISION.
010100 FILE SECTION.
010200 FD  SYSOUT
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 130 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS SYSOUT-REC.
010800 01  SYSOUT-REC                      PIC X(130).
010900
011000******ONE LINE OF THE SUBMISSION DOCUMENT PER RECORD, "### TITLE"
011100******SECTION HEADERS INTERSPERSED WITH FREE-FORM ANSWER TEXT.
011200 FD  SUBMDOC
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 100 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS SUBMDOC-IN-REC.
011800 01  SUBMDOC-IN-REC                  PIC X(100).
011900
012000******THE ONE DETECTED-METADATA RECORD NETSECT WROTE FOR THIS
012100******SUBMISSION - READ HERE AS INPUT INSTEAD OF OUTPUT.
012200 FD  NETDETM
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 349 CHARACTERS
012600     BLOCK CONTAINS 0 RECORDS
012700     DATA RECORD IS NETDETM-REC.
012800 01  NETDETM-REC                     PIC X(349).
012900
013000******THE SECTION TALLY RECORDS PLUS THE ANALYSIS TRAILER NETSECT
013100******WROTE - THE LAST RECORD ON THE FILE IS ALWAYS THE TRAILER.
013200 FD  NETSECTN
013300     RECORDING MODE IS F
013400     LABEL RECORDS ARE STANDARD
013500     RECORD CONTAINS 97 CHARACTERS
013600     BLOCK CONTAINS 0 RECORDS
013700     DATA RECORD IS NETSECTN-REC.
013800 01  NETSECTN-REC                    PIC X(97).
013900
014000******THE MERGED METADATA RECORD - USER, DETECTED, NORMALIZED
014100******AND MERGED GROUPS ALL CARRIED FORWARD FOR THE AUDIT TRAIL.
014200 FD  NETMERGE
014300     RECORDING MODE IS F
014400     LABEL RECORDS ARE STANDARD
014500     RECORD CONTAINS 349 CHARACTERS
014600     BLOCK CONTAINS 0 RECORDS
014700     DATA RECORD IS NETMERGE-REC.
014800 01  NETMERGE-REC                    PIC X(349).
014900
015000******ONE TRIAGE MESSAGE RECORD PER ERROR OR WARNING RAISED,
015100******FOLLOWED BY ONE SUMMARY TRAILER RECORD - SAME SHAPE NETSECT
015200******USES FOR ITS OWN DETAIL-PLUS-TRAILER OUTPUT.
015300 FD  NETTRERR
015400     RECORDING MODE IS F
015500     LABEL RECORDS ARE STANDARD
015600     RECORD CONTAINS 80 CHARACTERS
015700     BLOCK CONTAINS 0 RECORDS
015800     DATA RECORD IS NETTRERR-REC.
015900 01  NETTRERR-REC                    PIC X(80).
016000
016100******THE SUBMISSION ANALYSIS REPORT - DETECTED/MERGED METADATA,
016200******SECTION TALLIES AND THE TRIAGE MESSAGES, ONE PRINT LINE AT A
016300******TIME, SAME STYLE AS NETRPT'S PER-SWITCH LISTING.
016400 FD  NETANAL
016500     RECORDING MODE IS F
016600     LABEL RECORDS ARE STANDARD
016700     RECORD CONTAINS 132 CHARACTERS
016800     BLOCK CONTAINS 0 RECORDS
016900     DATA RECORD IS NETANAL-REC.
017000 01  NETANAL-REC                     PIC X(132).
017100
017200 WORKING-STORAGE SECTION.
017300
017400 01  FILE-STATUS-CODES.
017500     05  DOCCODE                     PIC X(02).
017600     05  DETCODE                     PIC X(02).
017700     05  SCTCODE                     PIC X(02).
017800     05  MRGCODE                     PIC X(02).
017900     05  TRGCODE                     PIC X(02).
018000     05  RPTCODE                     PIC X(02).
018100     05  FILLER                      PIC X(01).
018200
018300 COPY NETSUB.
018400
018500 COPY NETABND.
018600
018700 01  WS-DATE-WORK.
018800     05  WS-CURRENT-DATE             PIC 9(06).
018900     05  FILLER                      PIC X(04).
019000
019100 01  WS-DATE-WORK-R REDEFINES WS-DATE-WORK.
019200     05  WS-CURR-YY                  PIC 9(02).
019300     05  WS-CURR-MM                  PIC 9(02).
019400     05  WS-CURR-DD                  PIC 9(02).
019500     05  FILLER                      PIC X(04).
019600
019700*--------------------------------------------------------------*
019800*    PASS-1 BUFFER - EVERY LINE OF THE SUBMISSION DOCUMENT IS    *
019900*    HELD HERE SO THE SCAN PASS CAN SEE THE WHOLE FORM AT ONCE.  *
020000*--------------------------------------------------------------*
020100 01  WS-DOC-LINE-TABLE.
020200     05  WS-DOC-LINE-ROW OCCURS 500 TIMES INDEXED BY DOC-IDX.
020300         10  WS-DOC-LINE-TEXT        PIC X(80).
020400     05  FILLER                      PIC X(01).
020500
020600 01  WS-DOC-LINE-COUNT                PIC 9(03) COMP.
020700
020800*--------------------------------------------------------------*
020900*    THE ELEVEN TALLY/TRAILER RECORDS NETSECT WROTE, BUFFERED    *
021000*    SO THE LAST ONE (THE TRAILER) CAN BE TOLD FROM THE REST.   *
021100*--------------------------------------------------------------*
021200 01  WS-TALLY-RAW-TABLE.
021300     05  WS-TALLY-RAW-ROW OCCURS 11 TIMES INDEXED BY TAL-IDX.
021400         10  WS-TALLY-RAW-TEXT       PIC X(97).
021500     05  FILLER                      PIC X(01).
021600
021700 01  WS-TALLY-RAW-COUNT               PIC 9(02) COMP.
021800
021900*--------------------------------------------------------------*
022000*    ONE LINE AT A TIME WORK AREA - ORIGINAL CASE AND AN        *
022100*    UPPERCASED COPY FOR PATTERN TESTS.                         *
022200*--------------------------------------------------------------*
022300 01  WS-LINE-WORK.
022400     05  WS-RAW-LINE                 PIC X(80).
022500     05  WS-UC-LINE                  PIC X(80).
022600     05  FILLER                      PIC X(06).
022700
022800 01  WS-LINE-WORK-R REDEFINES WS-LINE-WORK.
022900     05  WS-RAW-LINE-DEBUG           PIC X(80).
023000     05  FILLER                      PIC X(86).
023100
023200*--------------------------------------------------------------*
023300*    THE TITLE TEXT OF THE "### ..." HEADER CURRENTLY BEING     *
023400*    CLASSIFIED, KEPT SEPARATE FROM THE LINE WORK AREA AHEAD    *
023500*    OF THE NEXT BUFFER LINE OVERWRITING IT.                    *
023600*--------------------------------------------------------------*
023700 01  WS-HDR-TITLE-WORK.
023800     05  WS-HDR-TITLE-TEXT           PIC X(60).
023900     05  WS-HDR-TITLE-UC             PIC X(60).
024000     05  FILLER                      PIC X(12).
024100
024200 01  WS-HDR-TITLE-WORK-R REDEFINES WS-HDR-TITLE-WORK.
024300     05  WS-HDR-TITLE-DEBUG          PIC X(60).
024400     05  FILLER                      PIC X(72).
024500
024600 01  WS-CURRENT-DOC-SECTION           PIC X(10) VALUE "NONE".
024700
024800 01  WS-SECTION-JUST-STARTED-SW       PIC X(01) VALUE "N".
024900     88  WS-SECTION-IS-STARTING           VALUE "Y".
025000
025100*--------------------------------------------------------------*
025200*    CHECK 5 - FOUND/HAS-CONTENT SWITCHES FOR EACH OF           *
025300*    THE SIX REQUIRED FIELD HEADERS.                            *
025400*--------------------------------------------------------------*
025500 01  WS-REQUIRED-FIELD-SWITCHES.
025600     05  WS-NEED-FOUND-SW            PIC X(01).
025700         88  WS-NEED-FOUND               VALUE "Y".
025800     05  WS-NEED-CONTENT-SW          PIC X(01).
025900         88  WS-NEED-HAS-CONTENT         VALUE "Y".
026000     05  WS-PATTERN-FOUND-SW         PIC X(01).
026100         88  WS-PATTERN-FOUND            VALUE "Y".
026200     05  WS-PATTERN-CONTENT-SW       PIC X(01).
026300         88  WS-PATTERN-HAS-CONTENT      VALUE "Y".
026400     05  WS-VENDOR-FOUND-SW          PIC X(01).
026500         88  WS-VENDOR-FOUND             VALUE "Y".
026600     05  WS-VENDOR-CONTENT-SW        PIC X(01).
026700         88  WS-VENDOR-HAS-CONTENT       VALUE "Y".
026800     05  WS-FIRMWARE-FOUND-SW        PIC X(01).
026900         88  WS-FIRMWARE-FOUND           VALUE "Y".
027000     05  WS-FIRMWARE-CONTENT-SW      PIC X(01).
027100         88  WS-FIRMWARE-HAS-CONTENT     VALUE "Y".
027200     05  WS-MODEL-FOUND-SW           PIC X(01).
027300         88  WS-MODEL-FOUND              VALUE "Y".
027400     05  WS-MODEL-CONTENT-SW         PIC X(01).
027500         88  WS-MODEL-HAS-CONTENT        VALUE "Y".
027600     05  WS-ROLE-FOUND-SW            PIC X(01).
027700         88  WS-ROLE-FOUND               VALUE "Y".
027800     05  WS-ROLE-CONTENT-SW          PIC X(01).
027900         88  WS-ROLE-HAS-CONTENT         VALUE "Y".
028000     05  FILLER                      PIC X(08).
028100
028200*--------------------------------------------------------------*
028300*    GENERIC ANYWHERE-IN-LINE SUBSTRING SCAN WORK AREA, USED    *
028400*    BY THE SPAM/TEMPLATE/CREDENTIAL/HEADER-KEYWORD CHECKS.     *
028500*--------------------------------------------------------------*
028600 01  WS-SCAN-WORK.
028700     05  WS-SCAN-PATTERN             PIC X(24).
028800     05  WS-SCAN-PATTERN-LEN         PIC 9(02) COMP.
028900     05  WS-SCAN-IDX                 PIC 9(02) COMP.
029000     05  WS-SCAN-FOUND-SW            PIC X(01).
029100         88  WS-SCAN-FOUND               VALUE "Y".
029200     05  FILLER                      PIC X(05).
029300
029400 01  WS-CHECK-SWITCHES.
029500     05  WS-SWITCH-SYNTAX-FOUND-SW   PIC X(01).
029600         88  WS-SWITCH-SYNTAX-FOUND      VALUE "Y".
029700     05  WS-ATTACHED-MENTION-SW      PIC X(01).
029800         88  WS-ATTACHED-MENTIONED       VALUE "Y".
029900     05  WS-SPAM-FOUND-SW            PIC X(01).
030000         88  WS-SPAM-FOUND                VALUE "Y".
030100     05  WS-TEMPLATE-FOUND-SW        PIC X(01).
030200         88  WS-TEMPLATE-FOUND            VALUE "Y".
030300     05  WS-CRED-VIOLATION-SW        PIC X(01).
030400         88  WS-CRED-VIOLATION            VALUE "Y".
030500     05  FILLER                      PIC X(10).
030600
030700 01  WS-TRIAGE-COUNTERS.
030800     05  WS-CFG-SECTION-LINES        PIC 9(05) COMP.
030900     05  WS-CHECKBOX-COUNT           PIC 9(03) COMP.
031000     05  WS-ERROR-COUNT              PIC 9(03) COMP.
031100     05  WS-WARNING-COUNT            PIC 9(03) COMP.
031200     05  WS-WRONG-CONTENT-LEN        PIC 9(03) COMP.
031300     05  FILLER                      PIC X(08).
031400
031500 01  WS-SUB-TYPE                     PIC X(10) VALUE "UNKNOWN".
031600
031700 01  WS-CONTENT-CAPTURE.
031800     05  WS-NEED-TEXT                PIC X(60).
031900     05  WS-NEED-TEXT-UC             PIC X(60).
032000     05  WS-WRONG-TEXT               PIC X(60).
032100     05  FILLER                      PIC X(20).
032200
032300 01  WS-NORM-WORK-AREA.
032400     05  WS-NORM-WORK                PIC X(20).
032500     05  FILLER                      PIC X(10).
032600
032700*--------------------------------------------------------------*
032800*    CHECK 5 - COMMA-JOINED MISSING-FIELD NAME LIST,            *
032900*    BUILT THE SAME "STRING WITH POINTER" WAY NETSECT BUILDS    *
033000*    ITS PORT-CHANNEL ID LIST.                                   *
033100*--------------------------------------------------------------*
033200 01  WS-MISSING-WORK.
033300     05  WS-MISSING-FIELDS-TEXT      PIC X(60).
033400     05  WS-MISSING-NAME             PIC X(20).
033500     05  WS-MISSING-PTR              PIC 9(02) COMP.
033600     05  WS-MISSING-FOUND-SW         PIC X(01).
033700         88  WS-MISSING-FIELDS-EXIST     VALUE "Y".
033800     05  FILLER                      PIC X(08).
033900
034000 01  WS-MSG-STAGING.
034100     05  WS-MSG-SEVERITY             PIC X(07).
034200     05  WS-MSG-RULE                 PIC X(05).
034300     05  WS-MSG-TEXT                 PIC X(60).
034400     05  FILLER                      PIC X(08).
034500
034600*--------------------------------------------------------------*
034700*    SMALL IN-MEMORY COPY OF EVERY MESSAGE WRITTEN TO NETTRERR, *
034800*    SO THE ANALYSIS REPORT CAN LIST THEM WITHOUT A RE-READ.    *
034900*--------------------------------------------------------------*
035000 01  WS-MSG-BUFFER.
035100     05  WS-MSG-BUFFER-ROW OCCURS 10 TIMES INDEXED BY MSG-IDX.
035200         10  WS-MSGB-SEV             PIC X(07).
035300         10  WS-MSGB-RULE            PIC X(05).
035400         10  WS-MSGB-TEXT            PIC X(60).
035500     05  FILLER                      PIC X(01).
035600
035700 01  WS-MSG-BUFFER-COUNT             PIC 9(02) COMP.
035800
035900 01  COUNTERS-AND-ACCUMULATORS.
036000     05  LINES-READ                  PIC 9(05) COMP.
036100     05  FILLER                      PIC X(01).
036200
036300 77  MORE-DOC-SW                 PIC X(01) VALUE "Y".
036400     88  NO-MORE-DOC-DATA            VALUE "N".
036500 77  MORE-SECTN-SW               PIC X(01) VALUE "Y".
036600     88  NO-MORE-SECTN-DATA          VALUE "N".
036700 01  FLAGS-AND-SWITCHES.
036800
036900*--------------------------------------------------------------*
037000*    SUBMISSION ANALYSIS REPORT PRINT LINES.                    *
037100*--------------------------------------------------------------*
037200     05  FILLER                      PIC X(01).
037300 01  WS-ANAL-HDR1.
037400     05  FILLER                      PIC X(01) VALUE SPACE.
037500     05  FILLER                      PIC X(10) VALUE "VENDOR:   ".
037600     05  ANAL-VENDOR-O               PIC X(10).
037700     05  FILLER                      PIC X(02) VALUE SPACES.
037800     05  FILLER                      PIC X(10) VALUE "FIRMWARE: ".
037900     05  ANAL-FIRMWARE-O             PIC X(08).
038000     05  FILLER                      PIC X(02) VALUE SPACES.
038100     05  FILLER                      PIC X(07) VALUE "MODEL: ".
038200     05  ANAL-MODEL-O                PIC X(16).
038300     05  FILLER                      PIC X(02) VALUE SPACES.
038400     05  FILLER                      PIC X(10) VALUE "HOSTNAME: ".
038500     05  ANAL-HOSTNAME-O             PIC X(24).
038600     05  FILLER                      PIC X(30) VALUE SPACES.
038700
038800 01  WS-ANAL-HDR2.
038900     05  FILLER                      PIC X(01) VALUE SPACE.
039000     05  FILLER                      PIC X(11) VALUE "SUB-TYPE: ".
039100     05  ANAL-SUBTYPE-O              PIC X(10).
039200     05  FILLER                      PIC X(02) VALUE SPACES.
039300     05  FILLER                      PIC X(11) VALUE "CFG-LINES: ".
039400     05  ANAL-CFGLINES-O             PIC ZZZZ9.
039500     05  FILLER                      PIC X(02) VALUE SPACES.
039600     05  FILLER                      PIC X(08) VALUE "ERRORS: ".
039700     05  ANAL-ERR-O                  PIC ZZ9.
039800     05  FILLER                      PIC X(02) VALUE SPACES.
039900     05  FILLER                      PIC X(10) VALUE "WARNINGS: ".
040000     05  ANAL-WARN-O                 PIC ZZ9.
040100     05  FILLER                      PIC X(02) VALUE SPACES.
040200     05  FILLER                      PIC X(07) VALUE "VALID: ".
040300     05  ANAL-VALID-O                PIC X(01).
040400     05  FILLER                      PIC X(54) VALUE SPACES.
040500
040600 01  WS-ANAL-BLANK.
040700     05  FILLER                      PIC X(132) VALUE SPACES.
040800
040900 01  WS-TALLY-HDR.
041000     05  FILLER                      PIC X(133)
041100                 VALUE "SECTION TALLY:   SECTION-NAME        LINE-COUNT"
041200                 & "                                                 ".
041300
041400 01  WS-TALLY-RPT-REC.
041500     05  FILLER                      PIC X(03) VALUE SPACES.
041600     05  TAL-SECTION-O               PIC X(12).
041700     05  FILLER                      PIC X(05) VALUE SPACES.
041800     05  TAL-COUNT-O                 PIC ZZZZ9.
041900     05  FILLER                      PIC X(107) VALUE SPACES.
042000
042100 01  WS-MSG-HDR.
042200     05  FILLER                      PIC X(133)
042300                 VALUE "TRIAGE MESSAGES: SEV     RULE   MESSAGE"
042400                 & "                                              ".
042500
042600 01  WS-MSG-RPT-REC.
042700     05  FILLER                      PIC X(03) VALUE SPACES.
042800     05  MSG-SEV-O                   PIC X(07).
042900     05  FILLER                      PIC X(02) VALUE SPACES.
043000     05  MSG-RULE-O                  PIC X(05).
043100     05  FILLER                      PIC X(02) VALUE SPACES.
043200     05  MSG-TEXT-O                  PIC X(60).
043300     05  FILLER                      PIC X(53) VALUE SPACES.
043400
043500 PROCEDURE DIVISION.
043600
043700 0000-MAINLINE.
043800     PERFORM 0100-HOUSEKEEPING THRU 0100-EXIT.
043900     PERFORM 0200-LOAD-DOC THRU 0200-EXIT
044000             UNTIL NO-MORE-DOC-DATA.
044100     PERFORM 0250-READ-DETECTED-METADATA THRU 0250-EXIT.
044200     PERFORM 0930-READ-NETSECTN THRU 0930-EXIT.
044300     PERFORM 0260-LOAD-SECTION-TALLIES THRU 0260-EXIT
044400             UNTIL NO-MORE-SECTN-DATA.
044500     PERFORM 0300-SCAN-DOC-PASS THRU 0300-EXIT
044600             VARYING DOC-IDX FROM 1 BY 1
044700             UNTIL DOC-IDX > WS-DOC-LINE-COUNT.
044800     PERFORM 0450-APPLY-NORMALIZATION THRU 0450-EXIT.
044900     PERFORM 0460-MERGE-METADATA THRU 0460-EXIT.
045000     PERFORM 0500-VALIDATE-CONFIG-LENGTH THRU 0500-EXIT.
045100     PERFORM 0510-VALIDATE-SWITCH-SYNTAX THRU 0510-EXIT.
045200     PERFORM 0520-VALIDATE-SPAM THRU 0520-EXIT.
045300     PERFORM 0530-VALIDATE-CHECKBOXES THRU 0530-EXIT.
045400     PERFORM 0540-VALIDATE-REQUIRED-FIELDS THRU 0540-EXIT.
045500     PERFORM 0550-CLASSIFY-SUBMISSION THRU 0550-EXIT.
045600     PERFORM 0560-VALIDATE-CREDENTIALS THRU 0560-EXIT.
045700     PERFORM 0700-WRITE-MERGED-METADATA THRU 0700-EXIT.
045800     PERFORM 0750-WRITE-TRIAGE-SUMMARY THRU 0750-EXIT.
045900     PERFORM 0800-WRITE-ANALYSIS-REPORT THRU 0800-EXIT.
046000     PERFORM 0900-CLEANUP THRU 0900-EXIT.
046100     MOVE ZERO TO RETURN-CODE.
046200     GOBACK.
046300
046400 0100-HOUSEKEEPING.
046500     MOVE "0100-HOUSEKEEPING" TO PARA-NAME.
046600     DISPLAY "******** NETTRIAGE - SUBMISSION TRIAGE - START ********".
046700     INITIALIZE WS-DOC-LINE-COUNT, WS-TALLY-RAW-COUNT,
046800                WS-REQUIRED-FIELD-SWITCHES, WS-CHECK-SWITCHES,
046900                WS-TRIAGE-COUNTERS, WS-CONTENT-CAPTURE,
047000                WS-MISSING-WORK, WS-MSG-BUFFER-COUNT,
047100                NET-METADATA-SET-REC, COUNTERS-AND-ACCUMULATORS.
047200     MOVE "UNKNOWN" TO WS-SUB-TYPE.
047300     MOVE "NONE" TO WS-CURRENT-DOC-SECTION.
047400     ACCEPT WS-CURRENT-DATE FROM DATE.
047500     OPEN INPUT SUBMDOC, NETDETM, NETSECTN.
047600     OPEN OUTPUT NETMERGE, NETTRERR, NETANAL, SYSOUT.
047700     PERFORM 0910-READ-SUBMDOC THRU 0910-EXIT.
047800 0100-EXIT.
047900     EXIT.
048000
048100*--------------------------------------------------------------*
048200*    PASS 1 - BUFFER EVERY LINE OF THE SUBMISSION DOCUMENT.     *
048300*--------------------------------------------------------------*
048400 0200-LOAD-DOC.
048500     MOVE "0200-LOAD-DOC" TO PARA-NAME.
048600     ADD 1 TO WS-DOC-LINE-COUNT.
048700     MOVE WS-RAW-LINE TO WS-DOC-LINE-TEXT(WS-DOC-LINE-COUNT).
048800     PERFORM 0910-READ-SUBMDOC THRU 0910-EXIT.
048900 0200-EXIT.
049000     EXIT.
049100
049200*--------------------------------------------------------------*
049300*    INPUT - THE DETECTED HALF OF THE METADATA SET NETSECT      *
049400*    ALREADY WROTE FOR THIS SUBMISSION.                         *
049500*--------------------------------------------------------------*
049600 0250-READ-DETECTED-METADATA.
049700     MOVE "0250-READ-DETECTED-METADATA" TO PARA-NAME.
049800     PERFORM 0920-READ-NETDETM THRU 0920-EXIT.
049900 0250-EXIT.
050000     EXIT.
050100
050200*--------------------------------------------------------------*
050300*    BUFFER THE TALLY/TRAILER RECORDS SO THE REPORT CAN LIST    *
050400*    THE NON-EMPTY SECTIONS WITHOUT CARING WHICH SLOT THE       *
050500*    TRAILER LANDED IN UNTIL EOF IS SEEN.                       *
050600*--------------------------------------------------------------*
050700 0260-LOAD-SECTION-TALLIES.
050800     MOVE "0260-LOAD-SECTION-TALLIES" TO PARA-NAME.
050900     ADD 1 TO WS-TALLY-RAW-COUNT.
051000     SET TAL-IDX TO WS-TALLY-RAW-COUNT.
051100     MOVE NETSECTN-REC TO WS-TALLY-RAW-TEXT(TAL-IDX).
051200     PERFORM 0930-READ-NETSECTN THRU 0930-EXIT.
051300 0260-EXIT.
051400     EXIT.
051500
051600*--------------------------------------------------------------*
051700*    PASS 2 - WALK THE BUFFERED DOCUMENT, CLASSIFYING HEADERS   *
051800*    AND SCORING EVERY CHECK BELOW NEEDS AGAINST THE BODY TEXT. *
051900*--------------------------------------------------------------*
052000 0300-SCAN-DOC-PASS.
052100     MOVE "0300-SCAN-DOC-PASS" TO PARA-NAME.
052200     MOVE WS-DOC-LINE-TEXT(DOC-IDX) TO WS-RAW-LINE.
052300     MOVE WS-RAW-LINE TO WS-UC-LINE.
052400     INSPECT WS-UC-LINE CONVERTING
052500             "abcdefghijklmnopqrstuvwxyz" TO
052600             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
052700
052800     IF WS-UC-LINE(1:4) = "### "
052900         PERFORM 0310-CLASSIFY-HEADER THRU 0310-EXIT
053000     ELSE
053100         PERFORM 0320-CAPTURE-SECTION-CONTENT THRU 0320-EXIT
053200         IF WS-UC-LINE NOT = SPACES
053300             PERFORM 0330-SCAN-CHECKBOX THRU 0330-EXIT
053400             PERFORM 0340-SCAN-SWITCH-SYNTAX THRU 0340-EXIT
053500             PERFORM 0350-SCAN-ATTACHED-MENTION THRU 0350-EXIT
053600             PERFORM 0360-SCAN-SPAM-PATTERNS THRU 0360-EXIT
053700             PERFORM 0370-SCAN-TEMPLATE-PATTERNS THRU 0370-EXIT
053800             IF WS-CURRENT-DOC-SECTION = "CONFIG"
053900                 PERFORM 0380-SCAN-CREDENTIALS THRU 0380-EXIT
054000             END-IF
054100         END-IF
054200     END-IF.
054300 0300-EXIT.
054400     EXIT.
054500
054600*--------------------------------------------------------------*
054700*    "### TITLE" HEADER CLASSIFICATION - THE SIX REQUIRED       *
054800*    FIELDS ARE MATCHED BY PREFIX, "WHAT'S WRONG" AND THE       *
054900*    CONFIG SECTION (NO FIXED TITLE REQUIRED, TAKEN HERE AS ANY*
055000*    TITLE CONTAINING "CONFIG") BY AN ANYWHERE-IN-TITLE SCAN.   *
055100*--------------------------------------------------------------*
055200 0310-CLASSIFY-HEADER.
055300     MOVE "0310-CLASSIFY-HEADER" TO PARA-NAME.
055400     MOVE WS-RAW-LINE(5:60) TO WS-HDR-TITLE-TEXT.
055500     MOVE WS-UC-LINE(5:60) TO WS-HDR-TITLE-UC.
055600     MOVE "OTHER" TO WS-CURRENT-DOC-SECTION.
055700     MOVE "N" TO WS-SECTION-JUST-STARTED-SW.
055800
055900     IF WS-UC-LINE(5:16) = "WHAT DO YOU NEED"
056000         MOVE "NEED" TO WS-CURRENT-DOC-SECTION
056100         MOVE "Y" TO WS-NEED-FOUND-SW
056200         MOVE "Y" TO WS-SECTION-JUST-STARTED-SW
056300         GO TO 0310-EXIT
056400     END-IF.
056500     IF WS-UC-LINE(5:18) = "DEPLOYMENT PATTERN"
056600         MOVE "PATTERN" TO WS-CURRENT-DOC-SECTION
056700         MOVE "Y" TO WS-PATTERN-FOUND-SW
056800         MOVE "Y" TO WS-SECTION-JUST-STARTED-SW
056900         GO TO 0310-EXIT
057000     END-IF.
057100     IF WS-UC-LINE(5:13) = "SWITCH VENDOR"
057200         MOVE "VENDOR" TO WS-CURRENT-DOC-SECTION
057300         MOVE "Y" TO WS-VENDOR-FOUND-SW
057400         MOVE "Y" TO WS-SECTION-JUST-STARTED-SW
057500         GO TO 0310-EXIT
057600     END-IF.
057700     IF WS-UC-LINE(5:8) = "FIRMWARE"
057800         MOVE "FIRMWARE" TO WS-CURRENT-DOC-SECTION
057900         MOVE "Y" TO WS-FIRMWARE-FOUND-SW
058000         MOVE "Y" TO WS-SECTION-JUST-STARTED-SW
058100         GO TO 0310-EXIT
058200     END-IF.
058300     IF WS-UC-LINE(5:12) = "SWITCH MODEL"
058400         MOVE "MODEL" TO WS-CURRENT-DOC-SECTION
058500         MOVE "Y" TO WS-MODEL-FOUND-SW
058600         MOVE "Y" TO WS-SECTION-JUST-STARTED-SW
058700         GO TO 0310-EXIT
058800     END-IF.
058900     IF WS-UC-LINE(5:11) = "SWITCH ROLE"
059000         MOVE "ROLE" TO WS-CURRENT-DOC-SECTION
059100         MOVE "Y" TO WS-ROLE-FOUND-SW
059200         MOVE "Y" TO WS-SECTION-JUST-STARTED-SW
059300         GO TO 0310-EXIT
059400     END-IF.
059500
059600     MOVE "WRONG" TO WS-SCAN-PATTERN.
059700     MOVE 5 TO WS-SCAN-PATTERN-LEN.
059800     PERFORM 0850-GENERIC-SUBSTRING-SCAN THRU 0850-EXIT.
059900     IF WS-SCAN-FOUND
060000         MOVE "WRONG" TO WS-CURRENT-DOC-SECTION
060100         MOVE "Y" TO WS-SECTION-JUST-STARTED-SW
060200         GO TO 0310-EXIT
060300     END-IF.
060400
060500     MOVE "CONFIG" TO WS-SCAN-PATTERN.
060600     MOVE 6 TO WS-SCAN-PATTERN-LEN.
060700     PERFORM 0850-GENERIC-SUBSTRING-SCAN THRU 0850-EXIT.
060800     IF WS-SCAN-FOUND
060900         MOVE "CONFIG" TO WS-CURRENT-DOC-SECTION
061000     END-IF.
061100 0310-EXIT.
061200     EXIT.
061300
061400*--------------------------------------------------------------*
061500*    ONLY THE FIRST NON-BLANK LINE OF A REQUIRED-FIELD OR       *
061600*    "WHAT'S WRONG" SECTION IS CAPTURED; EVERY NON-BLANK LINE   *
061700*    OF THE CONFIG SECTION IS TALLIED FOR CHECK 1.              *
061800*--------------------------------------------------------------*
061900 0320-CAPTURE-SECTION-CONTENT.
062000     MOVE "0320-CAPTURE-SECTION-CONTENT" TO PARA-NAME.
062100     IF WS-CURRENT-DOC-SECTION = "CONFIG"
062200         IF WS-RAW-LINE NOT = SPACES
062300             ADD 1 TO WS-CFG-SECTION-LINES
062400         END-IF
062500         GO TO 0320-EXIT
062600     END-IF.
062700
062800     IF NOT WS-SECTION-IS-STARTING
062900         GO TO 0320-EXIT.
063000     IF WS-RAW-LINE = SPACES
063100         GO TO 0320-EXIT.
063200
063300     MOVE "N" TO WS-SECTION-JUST-STARTED-SW.
063400     EVALUATE WS-CURRENT-DOC-SECTION
063500         WHEN "NEED"
063600             MOVE "Y" TO WS-NEED-CONTENT-SW
063700             MOVE WS-RAW-LINE(1:60) TO WS-NEED-TEXT
063800         WHEN "PATTERN"
063900             MOVE "Y" TO WS-PATTERN-CONTENT-SW
064000             MOVE WS-RAW-LINE(1:20) TO NSB-USER-PATTERN
064100         WHEN "VENDOR"
064200             MOVE "Y" TO WS-VENDOR-CONTENT-SW
064300             MOVE WS-RAW-LINE(1:10) TO NSB-USER-VENDOR
064400         WHEN "FIRMWARE"
064500             MOVE "Y" TO WS-FIRMWARE-CONTENT-SW
064600             MOVE WS-RAW-LINE(1:8) TO NSB-USER-FIRMWARE
064700         WHEN "MODEL"
064800             MOVE "Y" TO WS-MODEL-CONTENT-SW
064900             MOVE WS-RAW-LINE(1:16) TO NSB-USER-MODEL
065000         WHEN "ROLE"
065100             MOVE "Y" TO WS-ROLE-CONTENT-SW
065200             MOVE WS-RAW-LINE(1:4) TO NSB-USER-ROLE
065300         WHEN "WRONG"
065400             MOVE WS-RAW-LINE(1:60) TO WS-WRONG-TEXT
065500             PERFORM 0385-MEASURE-WRONG-LEN THRU 0385-EXIT
065600         WHEN OTHER
065700             CONTINUE
065800     END-EVALUATE.
065900 0320-EXIT.
066000     EXIT.
066100
066200 0330-SCAN-CHECKBOX.
066300     MOVE "0330-SCAN-CHECKBOX" TO PARA-NAME.
066400     MOVE "- [X]" TO WS-SCAN-PATTERN.
066500     MOVE 5 TO WS-SCAN-PATTERN-LEN.
066600     PERFORM 0850-GENERIC-SUBSTRING-SCAN THRU 0850-EXIT.
066700     IF WS-SCAN-FOUND
066800         ADD 1 TO WS-CHECKBOX-COUNT.
066900 0330-EXIT.
067000     EXIT.
067100
067200*--------------------------------------------------------------*
067300*    CHECK 2 PATTERNS - TESTED AT COLUMN ONE ONLY, THE          *
067400*    SAME WAY NETSECT TESTS ITS OWN VENDOR/SECTION MARKERS.     *
067500*--------------------------------------------------------------*
067600 0340-SCAN-SWITCH-SYNTAX.
067700     MOVE "0340-SCAN-SWITCH-SYNTAX" TO PARA-NAME.
067800     IF WS-UC-LINE(1:9)  = "HOSTNAME " OR
067900        WS-UC-LINE(1:19) = "INTERFACE ETHERNET" OR
068000        WS-UC-LINE(1:14) = "INTERFACE VLAN" OR
068100        WS-UC-LINE(1:22) = "INTERFACE PORT-CHANNEL" OR
068200        WS-UC-LINE(1:18) = "INTERFACE LOOPBACK" OR
068300        WS-UC-LINE(1:5)  = "VLAN " OR
068400        WS-UC-LINE(1:11) = "IP ADDRESS "
068500         MOVE "Y" TO WS-SWITCH-SYNTAX-FOUND-SW.
068600 0340-EXIT.
068700     EXIT.
068800
068900 0350-SCAN-ATTACHED-MENTION.
069000     MOVE "0350-SCAN-ATTACHED-MENTION" TO PARA-NAME.
069100     MOVE "ATTACHED" TO WS-SCAN-PATTERN.
069200     MOVE 8 TO WS-SCAN-PATTERN-LEN.
069300     PERFORM 0850-GENERIC-SUBSTRING-SCAN THRU 0850-EXIT.
069400     IF WS-SCAN-FOUND
069500         MOVE "Y" TO WS-ATTACHED-MENTION-SW
069600         GO TO 0350-EXIT
069700     END-IF.
069800     MOVE "SEE FILE" TO WS-SCAN-PATTERN.
069900     MOVE 8 TO WS-SCAN-PATTERN-LEN.
070000     PERFORM 0850-GENERIC-SUBSTRING-SCAN THRU 0850-EXIT.
070100     IF WS-SCAN-FOUND
070200         MOVE "Y" TO WS-ATTACHED-MENTION-SW.
070300 0350-EXIT.
070400     EXIT.
070500
070600*--------------------------------------------------------------*
070700*    CHECK 3 - SCRIPT/INJECTION PATTERNS ANYWHERE IN THE        *
070800*    DOCUMENT, GENERIC SUBSTRING SCAN REUSED FOR EACH TOKEN.    *
070900*--------------------------------------------------------------*
071000 0360-SCAN-SPAM-PATTERNS.
071100     MOVE "0360-SCAN-SPAM-PATTERNS" TO PARA-NAME.
071200     MOVE "<SCRIPT" TO WS-SCAN-PATTERN.
071300     MOVE 7 TO WS-SCAN-PATTERN-LEN.
071400     PERFORM 0850-GENERIC-SUBSTRING-SCAN THRU 0850-EXIT.
071500     IF WS-SCAN-FOUND
071600         MOVE "Y" TO WS-SPAM-FOUND-SW
071700         GO TO 0360-EXIT
071800     END-IF.
071900     MOVE "JAVASCRIPT:" TO WS-SCAN-PATTERN.
072000     MOVE 11 TO WS-SCAN-PATTERN-LEN.
072100     PERFORM 0850-GENERIC-SUBSTRING-SCAN THRU 0850-EXIT.
072200     IF WS-SCAN-FOUND
072300         MOVE "Y" TO WS-SPAM-FOUND-SW
072400         GO TO 0360-EXIT
072500     END-IF.
072600     MOVE "ONCLICK=" TO WS-SCAN-PATTERN.
072700     MOVE 8 TO WS-SCAN-PATTERN-LEN.
072800     PERFORM 0850-GENERIC-SUBSTRING-SCAN THRU 0850-EXIT.
072900     IF WS-SCAN-FOUND
073000         MOVE "Y" TO WS-SPAM-FOUND-SW
073100         GO TO 0360-EXIT
073200     END-IF.
073300     MOVE "ONERROR=" TO WS-SCAN-PATTERN.
073400     MOVE 8 TO WS-SCAN-PATTERN-LEN.
073500     PERFORM 0850-GENERIC-SUBSTRING-SCAN THRU 0850-EXIT.
073600     IF WS-SCAN-FOUND
073700         MOVE "Y" TO WS-SPAM-FOUND-SW.
073800 0360-EXIT.
073900     EXIT.
074000
074100*--------------------------------------------------------------*
074200*    CHECK 3 (WARNING HALF) - TEMPLATE PLACEHOLDER TEXT.        *
074300*--------------------------------------------------------------*
074400 0370-SCAN-TEMPLATE-PATTERNS.
074500     MOVE "0370-SCAN-TEMPLATE-PATTERNS" TO PARA-NAME.
074600     MOVE "${" TO WS-SCAN-PATTERN.
074700     MOVE 2 TO WS-SCAN-PATTERN-LEN.
074800     PERFORM 0850-GENERIC-SUBSTRING-SCAN THRU 0850-EXIT.
074900     IF WS-SCAN-FOUND
075000         MOVE "Y" TO WS-TEMPLATE-FOUND-SW
075100         GO TO 0370-EXIT
075200     END-IF.
075300     MOVE "{{" TO WS-SCAN-PATTERN.
075400     MOVE 2 TO WS-SCAN-PATTERN-LEN.
075500     PERFORM 0850-GENERIC-SUBSTRING-SCAN THRU 0850-EXIT.
075600     IF WS-SCAN-FOUND
075700         MOVE "Y" TO WS-TEMPLATE-FOUND-SW.
075800 0370-EXIT.
075900     EXIT.
076000
076100*--------------------------------------------------------------*
076200*    CHECK 7 - CREDENTIAL SCAN OF THE CONFIG SECTION TEXT       *
076300*    ONLY.  THE LITERAL $CREDENTIAL_PLACEHOLDER$ VALUE DOES     *
076400*    NOT COUNT AS A REAL CREDENTIAL.                             *
076500*--------------------------------------------------------------*
076600 0380-SCAN-CREDENTIALS.
076700     MOVE "0380-SCAN-CREDENTIALS" TO PARA-NAME.
076800     IF WS-UC-LINE(1:9) = "PASSWORD "
076900         IF WS-RAW-LINE(10:24) NOT = "$CREDENTIAL_PLACEHOLDER$"
077000             MOVE "Y" TO WS-CRED-VIOLATION-SW
077100         END-IF
077200     END-IF.
077300     IF WS-UC-LINE(1:14) = "ENABLE SECRET "
077400         IF WS-RAW-LINE(15:24) NOT = "$CREDENTIAL_PLACEHOLDER$"
077500             MOVE "Y" TO WS-CRED-VIOLATION-SW
077600         END-IF
077700     END-IF.
077800     IF WS-UC-LINE(1:22) = "SNMP-SERVER COMMUNITY "
077900         IF WS-RAW-LINE(23:24) NOT = "$CREDENTIAL_PLACEHOLDER$"
078000             MOVE "Y" TO WS-CRED-VIOLATION-SW
078100         END-IF
078200     END-IF.
078300     IF WS-UC-LINE(1:5) = "BEGIN"
078400         MOVE "PRIVATE KEY" TO WS-SCAN-PATTERN
078500         MOVE 11 TO WS-SCAN-PATTERN-LEN
078600         PERFORM 0850-GENERIC-SUBSTRING-SCAN THRU 0850-EXIT
078700         IF WS-SCAN-FOUND
078800             MOVE "Y" TO WS-CRED-VIOLATION-SW
078900         END-IF
079000     END-IF.
079100     IF WS-UC-LINE(1:13) = "TACACS-SERVER"
079200         MOVE "KEY " TO WS-SCAN-PATTERN
079300         MOVE 4 TO WS-SCAN-PATTERN-LEN
079400         PERFORM 0850-GENERIC-SUBSTRING-SCAN THRU 0850-EXIT
079500         IF WS-SCAN-FOUND
079600             MOVE "Y" TO WS-CRED-VIOLATION-SW
079700         END-IF
079800     END-IF.
079900     IF WS-UC-LINE(1:13) = "RADIUS-SERVER"
080000         MOVE "KEY " TO WS-SCAN-PATTERN
080100         MOVE 4 TO WS-SCAN-PATTERN-LEN
080200         PERFORM 0850-GENERIC-SUBSTRING-SCAN THRU 0850-EXIT
080300         IF WS-SCAN-FOUND
080400             MOVE "Y" TO WS-CRED-VIOLATION-SW
080500         END-IF
080600     END-IF.
080700 0380-EXIT.
080800     EXIT.
080900
081000*--------------------------------------------------------------*
081100*    "WHAT'S WRONG" CONTENT LENGTH - WALK BACKWARD FROM THE     *
081200*    END OF THE CAPTURED TEXT TO FIND THE LAST NON-SPACE.       *
081300*--------------------------------------------------------------*
081400 0385-MEASURE-WRONG-LEN.
081500     MOVE "0385-MEASURE-WRONG-LEN" TO PARA-NAME.
081600     MOVE 60 TO WS-SCAN-IDX.
081700     MOVE ZERO TO WS-WRONG-CONTENT-LEN.
081800     PERFORM 0386-TEST-ONE-CHAR THRU 0386-EXIT
081900             VARYING WS-SCAN-IDX FROM 60 BY -1
082000             UNTIL WS-SCAN-IDX < 1 OR WS-WRONG-CONTENT-LEN > ZERO.
082100 0385-EXIT.
082200     EXIT.
082300
082400 0386-TEST-ONE-CHAR.
082500     IF WS-WRONG-TEXT(WS-SCAN-IDX:1) NOT = SPACE
082600         MOVE WS-SCAN-IDX TO WS-WRONG-CONTENT-LEN.
082700 0386-EXIT.
082800     EXIT.
082900
083000*--------------------------------------------------------------*
083100*    GENERIC ANYWHERE-IN-LINE SUBSTRING SCAN - TESTS            *
083200*    WS-SCAN-PATTERN AGAINST EVERY VALID START POSITION OF      *
083300*    WS-UC-LINE.                                                 *
083400*--------------------------------------------------------------*
083500 0850-GENERIC-SUBSTRING-SCAN.
083600     MOVE "0850-GENERIC-SUBSTRING-SCAN" TO PARA-NAME.
083700     MOVE "N" TO WS-SCAN-FOUND-SW.
083800     PERFORM 0851-TEST-ONE-POSITION THRU 0851-EXIT
083900             VARYING WS-SCAN-IDX FROM 1 BY 1
084000             UNTIL WS-SCAN-IDX > 81 - WS-SCAN-PATTERN-LEN
084100                OR WS-SCAN-FOUND.
084200 0850-EXIT.
084300     EXIT.
084400
084500 0851-TEST-ONE-POSITION.
084600     IF WS-UC-LINE(WS-SCAN-IDX:WS-SCAN-PATTERN-LEN) =
084700             WS-SCAN-PATTERN(1:WS-SCAN-PATTERN-LEN)
084800         MOVE "Y" TO WS-SCAN-FOUND-SW.
084900 0851-EXIT.
085000     EXIT.
085100
085200*--------------------------------------------------------------*
085300*    NORMALIZATION - TRIM/LOWERCASE AND MAP THE KNOWN           *
085400*    SPELLING VARIANTS; AN UNMAPPED NON-BLANK VENDOR IS A        *
085500*    "NEW VENDOR" WELCOME MESSAGE, NOT AN ERROR.                 *
085600*--------------------------------------------------------------*
085700 0450-APPLY-NORMALIZATION.
085800     MOVE "0450-APPLY-NORMALIZATION" TO PARA-NAME.
085900     MOVE SPACES TO WS-NORM-WORK.
086000     MOVE NSB-USER-VENDOR TO WS-NORM-WORK(1:10).
086100     INSPECT WS-NORM-WORK CONVERTING
086200             "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
086300             "abcdefghijklmnopqrstuvwxyz".
086400     IF WS-NORM-WORK(1:5) = "cisco"
086500         MOVE "cisco" TO NSB-NOR-VENDOR
086600     ELSE
086700         IF WS-NORM-WORK(1:7) = "dellemc" OR
086800            WS-NORM-WORK(1:8) = "dell emc" OR
086900            WS-NORM-WORK(1:4) = "dell"
087000             MOVE "dellemc" TO NSB-NOR-VENDOR
087100         ELSE
087200             IF WS-NORM-WORK NOT = SPACES
087300                 MOVE WS-NORM-WORK(1:10) TO NSB-NOR-VENDOR
087400                 MOVE "Y" TO NSB-NEW-VENDOR-SW
087500             END-IF
087600         END-IF
087700     END-IF.
087800
087900     MOVE SPACES TO WS-NORM-WORK.
088000     MOVE NSB-USER-FIRMWARE TO WS-NORM-WORK(1:8).
088100     INSPECT WS-NORM-WORK CONVERTING
088200             "ABCDEFGHIJKLMNOPQRSTUVWXYZ" TO
088300             "abcdefghijklmnopqrstuvwxyz".
088400     IF WS-NORM-WORK(1:4) = "nxos" OR WS-NORM-WORK(1:5) = "nx-os"
088500         MOVE "nxos" TO NSB-NOR-FIRMWARE
088600     ELSE
088700         IF WS-NORM-WORK(1:4) = "os10" OR WS-NORM-WORK(1:5) = "os-10"
088800             MOVE "os10" TO NSB-NOR-FIRMWARE
088900         ELSE
089000             IF WS-NORM-WORK NOT = SPACES
089100                 MOVE WS-NORM-WORK(1:8) TO NSB-NOR-FIRMWARE
089200             END-IF
089300         END-IF
089400     END-IF.
089500
089600     MOVE SPACES TO WS-NORM-WORK.
089700     MOVE NSB-USER-ROLE TO WS-NORM-WORK(1:4).
089800     INSPECT WS-NORM-WORK CONVERTING
089900             "abcdefghijklmnopqrstuvwxyz" TO
090000             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
090100     IF WS-NORM-WORK(1:4) = "TOR1" OR WS-NORM-WORK(1:5) = "TOR-1"
090200         MOVE "TOR1" TO NSB-NOR-ROLE
090300     ELSE
090400         IF WS-NORM-WORK(1:4) = "TOR2" OR WS-NORM-WORK(1:5) = "TOR-2"
090500             MOVE "TOR2" TO NSB-NOR-ROLE
090600         ELSE
090700             IF WS-NORM-WORK(1:3) = "BMC"
090800                 MOVE "BMC" TO NSB-NOR-ROLE
090900             ELSE
091000                 IF WS-NORM-WORK NOT = SPACES
091100                     MOVE WS-NORM-WORK(1:4) TO NSB-NOR-ROLE
091200                 END-IF
091300             END-IF
091400         END-IF
091500     END-IF.
091600
091700     IF NSB-USER-MODEL NOT = SPACES
091800         MOVE NSB-USER-MODEL TO NSB-NOR-MODEL.
091900     IF NSB-USER-HOSTNAME NOT = SPACES
092000         MOVE NSB-USER-HOSTNAME TO NSB-NOR-HOSTNAME.
092100     IF NSB-USER-PATTERN NOT = SPACES
092200         MOVE NSB-USER-PATTERN TO NSB-NOR-PATTERN.
092300 0450-EXIT.
092400     EXIT.
092500
092600*--------------------------------------------------------------*
092700*    MERGE - DETECTED LOWEST, THEN USER, THEN NORMALIZED        *
092800*    HIGHEST; A NON-BLANK HIGHER-PRIORITY VALUE OVERWRITES.     *
092900*    VENDOR AND FIRMWARE MUST SURVIVE THE MERGE NON-BLANK.      *
093000*--------------------------------------------------------------*
093100 0460-MERGE-METADATA.
093200     MOVE "0460-MERGE-METADATA" TO PARA-NAME.
093300     IF NSB-DET-VENDOR NOT = SPACES AND NSB-USER-VENDOR NOT = SPACES
093400         IF NSB-DET-VENDOR NOT = WS-NORM-WORK(1:10)
093500             MOVE "Y" TO NSB-VENDOR-MISMATCH-SW
093600             MOVE "WARNING" TO WS-MSG-SEVERITY
093700             MOVE "VND01" TO WS-MSG-RULE
093800             MOVE "DETECTED VENDOR DOES NOT MATCH DECLARED VENDOR"
093900                 TO WS-MSG-TEXT
094000             PERFORM 0600-WRITE-TRIAGE-MSG THRU 0600-EXIT
094100         END-IF
094200     END-IF.
094300
094400     IF NSB-IS-NEW-VENDOR
094500         MOVE "WARNING" TO WS-MSG-SEVERITY
094600         MOVE "VND02" TO WS-MSG-RULE
094700         MOVE "NEW VENDOR VALUE NOT YET IN THE NORMALIZATION TABLE"
094800             TO WS-MSG-TEXT
094900         PERFORM 0600-WRITE-TRIAGE-MSG THRU 0600-EXIT
095000     END-IF.
095100
095200     MOVE NSB-DET-VENDOR    TO NSB-MERGED-VENDOR.
095300     MOVE NSB-DET-FIRMWARE  TO NSB-MERGED-FIRMWARE.
095400     MOVE NSB-DET-MODEL     TO NSB-MERGED-MODEL.
095500     MOVE NSB-DET-HOSTNAME  TO NSB-MERGED-HOSTNAME.
095600     MOVE NSB-DET-ROLE      TO NSB-MERGED-ROLE.
095700     MOVE NSB-DET-PATTERN   TO NSB-MERGED-PATTERN.
095800
095900     IF NSB-USER-VENDOR NOT = SPACES
096000         MOVE NSB-USER-VENDOR TO NSB-MERGED-VENDOR.
096100     IF NSB-USER-FIRMWARE NOT = SPACES
096200         MOVE NSB-USER-FIRMWARE TO NSB-MERGED-FIRMWARE.
096300     IF NSB-USER-MODEL NOT = SPACES
096400         MOVE NSB-USER-MODEL TO NSB-MERGED-MODEL.
096500     IF NSB-USER-HOSTNAME NOT = SPACES
096600         MOVE NSB-USER-HOSTNAME TO NSB-MERGED-HOSTNAME.
096700     IF NSB-USER-ROLE NOT = SPACES
096800         MOVE NSB-USER-ROLE TO NSB-MERGED-ROLE.
096900     IF NSB-USER-PATTERN NOT = SPACES
097000         MOVE NSB-USER-PATTERN TO NSB-MERGED-PATTERN.
097100
097200     IF NSB-NOR-VENDOR NOT = SPACES
097300         MOVE NSB-NOR-VENDOR TO NSB-MERGED-VENDOR.
097400     IF NSB-NOR-FIRMWARE NOT = SPACES
097500         MOVE NSB-NOR-FIRMWARE TO NSB-MERGED-FIRMWARE.
097600     IF NSB-NOR-MODEL NOT = SPACES
097700         MOVE NSB-NOR-MODEL TO NSB-MERGED-MODEL.
097800     IF NSB-NOR-HOSTNAME NOT = SPACES
097900         MOVE NSB-NOR-HOSTNAME TO NSB-MERGED-HOSTNAME.
098000     IF NSB-NOR-ROLE NOT = SPACES
098100         MOVE NSB-NOR-ROLE TO NSB-MERGED-ROLE.
098200     IF NSB-NOR-PATTERN NOT = SPACES
098300         MOVE NSB-NOR-PATTERN TO NSB-MERGED-PATTERN.
098400
098500     IF NSB-MERGED-VENDOR = SPACES OR NSB-MERGED-FIRMWARE = SPACES
098600         MOVE "ERROR" TO WS-MSG-SEVERITY
098700         MOVE "MRG01" TO WS-MSG-RULE
098800         MOVE "MERGE FAILED - VENDOR OR FIRMWARE STILL BLANK"
098900             TO WS-MSG-TEXT
099000         PERFORM 0600-WRITE-TRIAGE-MSG THRU 0600-EXIT
099100     END-IF.
099200 0460-EXIT.
099300     EXIT.
099400
099500*--------------------------------------------------------------*
099600*    CHECK 1 - CONFIG SECTION LINE-COUNT THRESHOLDS.            *
099700*--------------------------------------------------------------*
099800 0500-VALIDATE-CONFIG-LENGTH.
099900     MOVE "0500-VALIDATE-CONFIG-LENGTH" TO PARA-NAME.
100000     IF WS-CFG-SECTION-LINES < 10
100100         MOVE "ERROR" TO WS-MSG-SEVERITY
100200         MOVE "CHK01" TO WS-MSG-RULE
100300         MOVE "CONFIG SECTION HAS FEWER THAN 10 NON-BLANK LINES"
100400             TO WS-MSG-TEXT
100500         PERFORM 0600-WRITE-TRIAGE-MSG THRU 0600-EXIT
100600     ELSE
100700         IF WS-CFG-SECTION-LINES < 30
100800             MOVE "WARNING" TO WS-MSG-SEVERITY
100900             MOVE "CHK01" TO WS-MSG-RULE
101000             MOVE "CONFIG SECTION HAS FEWER THAN 30 NON-BLANK LINES"
101100                 TO WS-MSG-TEXT
101200             PERFORM 0600-WRITE-TRIAGE-MSG THRU 0600-EXIT
101300         END-IF
101400     END-IF.
101500 0500-EXIT.
101600     EXIT.
101700
101800*--------------------------------------------------------------*
101900*    CHECK 2 - SWITCH-SYNTAX PATTERN PRESENCE.                  *
102000*--------------------------------------------------------------*
102100 0510-VALIDATE-SWITCH-SYNTAX.
102200     MOVE "0510-VALIDATE-SWITCH-SYNTAX" TO PARA-NAME.
102300     IF NOT WS-SWITCH-SYNTAX-FOUND
102400         IF WS-ATTACHED-MENTIONED
102500             MOVE "WARNING" TO WS-MSG-SEVERITY
102600             MOVE "CHK02" TO WS-MSG-RULE
102700             MOVE "NO SWITCH SYNTAX FOUND - TEXT SAYS CONFIG IS ATTACHED"
102800                 TO WS-MSG-TEXT
102900         ELSE
103000             MOVE "ERROR" TO WS-MSG-SEVERITY
103100             MOVE "CHK02" TO WS-MSG-RULE
103200             MOVE "NO RECOGNIZABLE SWITCH CONFIGURATION SYNTAX FOUND"
103300                 TO WS-MSG-TEXT
103400         END-IF
103500         PERFORM 0600-WRITE-TRIAGE-MSG THRU 0600-EXIT
103600     END-IF.
103700 0510-EXIT.
103800     EXIT.
103900
104000*--------------------------------------------------------------*
104100*    CHECK 3 - SPAM/INJECTION PATTERNS, TEMPLATE TEXT.          *
104200*--------------------------------------------------------------*
104300 0520-VALIDATE-SPAM.
104400     MOVE "0520-VALIDATE-SPAM" TO PARA-NAME.
104500     IF WS-SPAM-FOUND
104600         MOVE "ERROR" TO WS-MSG-SEVERITY
104700         MOVE "CHK03" TO WS-MSG-RULE
104800         MOVE "SPAM OR SCRIPT-INJECTION PATTERN FOUND IN SUBMISSION"
104900             TO WS-MSG-TEXT
105000         PERFORM 0600-WRITE-TRIAGE-MSG THRU 0600-EXIT
105100     ELSE
105200         IF WS-TEMPLATE-FOUND
105300             MOVE "WARNING" TO WS-MSG-SEVERITY
105400             MOVE "CHK03" TO WS-MSG-RULE
105500             MOVE "TEMPLATE PLACEHOLDER TEXT FOUND IN SUBMISSION"
105600                 TO WS-MSG-TEXT
105700             PERFORM 0600-WRITE-TRIAGE-MSG THRU 0600-EXIT
105800         END-IF
105900     END-IF.
106000 0520-EXIT.
106100     EXIT.
106200
106300*--------------------------------------------------------------*
106400*    CHECK 4 - MINIMUM CHECKED CHECKBOXES.                      *
106500*--------------------------------------------------------------*
106600 0530-VALIDATE-CHECKBOXES.
106700     MOVE "0530-VALIDATE-CHECKBOXES" TO PARA-NAME.
106800     IF WS-CHECKBOX-COUNT < 2
106900         MOVE "ERROR" TO WS-MSG-SEVERITY
107000         MOVE "CHK04" TO WS-MSG-RULE
107100         MOVE "FEWER THAN 2 CHECKED CHECKBOXES FOUND ON THE FORM"
107200             TO WS-MSG-TEXT
107300         PERFORM 0600-WRITE-TRIAGE-MSG THRU 0600-EXIT
107400     END-IF.
107500 0530-EXIT.
107600     EXIT.
107700
107800*--------------------------------------------------------------*
107900*    CHECK 5 - EACH REQUIRED FIELD HEADER MUST BE FOLLOWED      *
108000*    BY CONTENT; MISSING ONES ARE ROLLED INTO ONE ERROR LINE.   *
108100*--------------------------------------------------------------*
108200 0540-VALIDATE-REQUIRED-FIELDS.
108300     MOVE "0540-VALIDATE-REQUIRED-FIELDS" TO PARA-NAME.
108400     MOVE SPACES TO WS-MISSING-FIELDS-TEXT.
108500     MOVE 1 TO WS-MISSING-PTR.
108600     MOVE "N" TO WS-MISSING-FOUND-SW.
108700
108800     IF NOT (WS-NEED-FOUND AND WS-NEED-HAS-CONTENT)
108900         MOVE "WHAT DO YOU NEED" TO WS-MISSING-NAME
109000         PERFORM 0541-APPEND-MISSING THRU 0541-EXIT
109100     END-IF.
109200     IF NOT (WS-PATTERN-FOUND AND WS-PATTERN-HAS-CONTENT)
109300         MOVE "DEPLOYMENT PATTERN" TO WS-MISSING-NAME
109400         PERFORM 0541-APPEND-MISSING THRU 0541-EXIT
109500     END-IF.
109600     IF NOT (WS-VENDOR-FOUND AND WS-VENDOR-HAS-CONTENT)
109700         MOVE "SWITCH VENDOR" TO WS-MISSING-NAME
109800         PERFORM 0541-APPEND-MISSING THRU 0541-EXIT
109900     END-IF.
110000     IF NOT (WS-FIRMWARE-FOUND AND WS-FIRMWARE-HAS-CONTENT)
110100         MOVE "FIRMWARE/OS VERSION" TO WS-MISSING-NAME
110200         PERFORM 0541-APPEND-MISSING THRU 0541-EXIT
110300     END-IF.
110400     IF NOT (WS-MODEL-FOUND AND WS-MODEL-HAS-CONTENT)
110500         MOVE "SWITCH MODEL" TO WS-MISSING-NAME
110600         PERFORM 0541-APPEND-MISSING THRU 0541-EXIT
110700     END-IF.
110800     IF NOT (WS-ROLE-FOUND AND WS-ROLE-HAS-CONTENT)
110900         MOVE "SWITCH ROLE" TO WS-MISSING-NAME
111000         PERFORM 0541-APPEND-MISSING THRU 0541-EXIT
111100     END-IF.
111200
111300     IF WS-MISSING-FIELDS-EXIST
111400         MOVE "ERROR" TO WS-MSG-SEVERITY
111500         MOVE "CHK05" TO WS-MSG-RULE
111600         STRING "MISSING REQUIRED FIELDS: " DELIMITED BY SIZE
111700                WS-MISSING-FIELDS-TEXT DELIMITED BY SIZE
111800             INTO WS-MSG-TEXT
111900         END-STRING
112000         PERFORM 0600-WRITE-TRIAGE-MSG THRU 0600-EXIT
112100     END-IF.
112200 0540-EXIT.
112300     EXIT.
112400
112500 0541-APPEND-MISSING.
112600     IF WS-MISSING-PTR > 1
112700         STRING ", " DELIMITED BY SIZE
112800             INTO WS-MISSING-FIELDS-TEXT
112900             WITH POINTER WS-MISSING-PTR
113000         END-STRING
113100     END-IF.
113200     STRING WS-MISSING-NAME DELIMITED BY SPACE
113300         INTO WS-MISSING-FIELDS-TEXT
113400         WITH POINTER WS-MISSING-PTR
113500     END-STRING.
113600     MOVE "Y" TO WS-MISSING-FOUND-SW.
113700 0541-EXIT.
113800     EXIT.
113900
114000*--------------------------------------------------------------*
114100*    CHECK 6 - SUBMISSION TYPE FROM THE "WHAT DO YOU NEED"      *
114200*    TEXT; FIX-TYPE SUBMISSIONS ALSO NEED A REAL "WHAT'S        *
114300*    WRONG" EXPLANATION.                                        *
114400*--------------------------------------------------------------*
114500 0550-CLASSIFY-SUBMISSION.
114600     MOVE "0550-CLASSIFY-SUBMISSION" TO PARA-NAME.
114700     MOVE WS-NEED-TEXT TO WS-NEED-TEXT-UC.
114800     INSPECT WS-NEED-TEXT-UC CONVERTING
114900             "abcdefghijklmnopqrstuvwxyz" TO
115000             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
115100     MOVE WS-NEED-TEXT-UC TO WS-UC-LINE(1:60).
115200     MOVE SPACES TO WS-UC-LINE(61:20).
115300     MOVE "UNKNOWN" TO WS-SUB-TYPE.
115400
115500     MOVE "FIX" TO WS-SCAN-PATTERN.
115600     MOVE 3 TO WS-SCAN-PATTERN-LEN.
115700     PERFORM 0850-GENERIC-SUBSTRING-SCAN THRU 0850-EXIT.
115800     IF WS-SCAN-FOUND
115900         MOVE "FIX" TO WS-SUB-TYPE.
116000
116100     IF WS-SUB-TYPE = "UNKNOWN"
116200         MOVE "IMPROVEMENT" TO WS-SCAN-PATTERN
116300         MOVE 11 TO WS-SCAN-PATTERN-LEN
116400         PERFORM 0850-GENERIC-SUBSTRING-SCAN THRU 0850-EXIT
116500         IF WS-SCAN-FOUND
116600             MOVE "FIX" TO WS-SUB-TYPE
116700         END-IF
116800     END-IF.
116900
117000     IF WS-SUB-TYPE = "UNKNOWN"
117100         MOVE "NEW VENDOR" TO WS-SCAN-PATTERN
117200         MOVE 10 TO WS-SCAN-PATTERN-LEN
117300         PERFORM 0850-GENERIC-SUBSTRING-SCAN THRU 0850-EXIT
117400         IF WS-SCAN-FOUND
117500             MOVE "NEW_VENDOR" TO WS-SUB-TYPE
117600         END-IF
117700     END-IF.
117800
117900     IF WS-SUB-TYPE = "UNKNOWN"
118000         MOVE "NEW MODEL" TO WS-SCAN-PATTERN
118100         MOVE 9 TO WS-SCAN-PATTERN-LEN
118200         PERFORM 0850-GENERIC-SUBSTRING-SCAN THRU 0850-EXIT
118300         IF WS-SCAN-FOUND
118400             MOVE "NEW_VENDOR" TO WS-SUB-TYPE
118500         END-IF
118600     END-IF.
118700
118800     IF WS-SUB-TYPE = "FIX"
118900         IF WS-WRONG-CONTENT-LEN < 10
119000             MOVE "WARNING" TO WS-MSG-SEVERITY
119100             MOVE "CHK06" TO WS-MSG-RULE
119200             MOVE "WHAT'S WRONG TEXT IS UNDER 10 CHARACTERS FOR A FIX"
119300                 TO WS-MSG-TEXT
119400             PERFORM 0600-WRITE-TRIAGE-MSG THRU 0600-EXIT
119500         END-IF
119600     END-IF.
119700 0550-EXIT.
119800     EXIT.
119900
120000*--------------------------------------------------------------*
120100*    CHECK 7 - STRAY CREDENTIALS IN THE CONFIG SECTION.         *
120200*--------------------------------------------------------------*
120300 0560-VALIDATE-CREDENTIALS.
120400     MOVE "0560-VALIDATE-CREDENTIALS" TO PARA-NAME.
120500     IF WS-CRED-VIOLATION
120600         MOVE "ERROR" TO WS-MSG-SEVERITY
120700         MOVE "CHK07" TO WS-MSG-RULE
120800         MOVE "CREDENTIAL OR SECRET VALUE FOUND IN CONFIG SECTION TEXT"
120900             TO WS-MSG-TEXT
121000         PERFORM 0600-WRITE-TRIAGE-MSG THRU 0600-EXIT
121100     END-IF.
121200 0560-EXIT.
121300     EXIT.
121400
121500*--------------------------------------------------------------*
121600*    GENERIC TRIAGE-MESSAGE WRITER - EXPECTS WS-MSG-SEVERITY,   *
121700*    WS-MSG-RULE AND WS-MSG-TEXT ALREADY MOVED BY THE CALLER.   *
121800*--------------------------------------------------------------*
121900 0600-WRITE-TRIAGE-MSG.
122000     MOVE "0600-WRITE-TRIAGE-MSG" TO PARA-NAME.
122100     INITIALIZE NET-TRIAGE-MSG-REC.
122200     MOVE WS-MSG-SEVERITY TO TRG-SEVERITY.
122300     MOVE WS-MSG-RULE     TO TRG-RULE-ID.
122400     MOVE WS-MSG-TEXT     TO TRG-MESSAGE.
122500     WRITE NETTRERR-REC FROM NET-TRIAGE-MSG-REC.
122600     IF TRG-IS-ERROR
122700         ADD 1 TO WS-ERROR-COUNT
122800     ELSE
122900         ADD 1 TO WS-WARNING-COUNT
123000     END-IF.
123100     IF WS-MSG-BUFFER-COUNT < 10
123200         ADD 1 TO WS-MSG-BUFFER-COUNT
123300         SET MSG-IDX TO WS-MSG-BUFFER-COUNT
123400         MOVE WS-MSG-SEVERITY TO WS-MSGB-SEV(MSG-IDX)
123500         MOVE WS-MSG-RULE     TO WS-MSGB-RULE(MSG-IDX)
123600         MOVE WS-MSG-TEXT     TO WS-MSGB-TEXT(MSG-IDX)
123700     END-IF.
123800 0600-EXIT.
123900     EXIT.
124000
124100*--------------------------------------------------------------*
124200*    OUTPUT - THE FULL MERGED METADATA RECORD.                  *
124300*--------------------------------------------------------------*
124400 0700-WRITE-MERGED-METADATA.
124500     MOVE "0700-WRITE-MERGED-METADATA" TO PARA-NAME.
124600     WRITE NETMERGE-REC FROM NET-METADATA-SET-REC.
124700 0700-EXIT.
124800     EXIT.
124900
125000*--------------------------------------------------------------*
125100*    TRAILER RECORD - SUBMISSION TYPE, CONFIG LINE COUNT AND    *
125200*    THE ERROR/WARNING TALLY.                                    *
125300*--------------------------------------------------------------*
125400 0750-WRITE-TRIAGE-SUMMARY.
125500     MOVE "0750-WRITE-TRIAGE-SUMMARY" TO PARA-NAME.
125600     INITIALIZE NET-TRIAGE-SUMMARY-REC.
125700     MOVE WS-SUB-TYPE TO TRG-SUB-TYPE.
125800     MOVE WS-CFG-SECTION-LINES TO TRG-CFG-LINE-COUNT.
125900     MOVE WS-ERROR-COUNT TO TRG-ERROR-COUNT.
126000     MOVE WS-WARNING-COUNT TO TRG-WARNING-COUNT.
126100     IF WS-ERROR-COUNT = ZERO
126200         MOVE "Y" TO TRG-VALID-SW
126300     ELSE
126400         MOVE "N" TO TRG-VALID-SW
126500     END-IF.
126600     WRITE NETTRERR-REC FROM NET-TRIAGE-SUMMARY-REC.
126700 0750-EXIT.
126800     EXIT.
126900
127000*--------------------------------------------------------------*
127100*    SUBMISSION ANALYSIS REPORT - MERGED METADATA, SECTION      *
127200*    TALLIES AND EVERY TRIAGE MESSAGE RAISED.                   *
127300*--------------------------------------------------------------*
127400 0800-WRITE-ANALYSIS-REPORT.
127500     MOVE "0800-WRITE-ANALYSIS-REPORT" TO PARA-NAME.
127600     MOVE NSB-MERGED-VENDOR   TO ANAL-VENDOR-O.
127700     MOVE NSB-MERGED-FIRMWARE TO ANAL-FIRMWARE-O.
127800     MOVE NSB-MERGED-MODEL    TO ANAL-MODEL-O.
127900     MOVE NSB-MERGED-HOSTNAME TO ANAL-HOSTNAME-O.
128000     WRITE NETANAL-REC FROM WS-ANAL-HDR1.
128100
128200     MOVE WS-SUB-TYPE TO ANAL-SUBTYPE-O.
128300     MOVE WS-CFG-SECTION-LINES TO ANAL-CFGLINES-O.
128400     MOVE WS-ERROR-COUNT TO ANAL-ERR-O.
128500     MOVE WS-WARNING-COUNT TO ANAL-WARN-O.
128600     IF WS-ERROR-COUNT = ZERO
128700         MOVE "Y" TO ANAL-VALID-O
128800     ELSE
128900         MOVE "N" TO ANAL-VALID-O
129000     END-IF.
129100     WRITE NETANAL-REC FROM WS-ANAL-HDR2.
129200     WRITE NETANAL-REC FROM WS-ANAL-BLANK.
129300
129400     WRITE NETANAL-REC FROM WS-TALLY-HDR.
129500     IF WS-TALLY-RAW-COUNT > 1
129600         PERFORM 0810-PRINT-ONE-TALLY THRU 0810-EXIT
129700                 VARYING TAL-IDX FROM 1 BY 1
129800                 UNTIL TAL-IDX > WS-TALLY-RAW-COUNT - 1
129900     END-IF.
130000     WRITE NETANAL-REC FROM WS-ANAL-BLANK.
130100
130200     WRITE NETANAL-REC FROM WS-MSG-HDR.
130300     IF WS-MSG-BUFFER-COUNT > ZERO
130400         PERFORM 0820-PRINT-ONE-MESSAGE THRU 0820-EXIT
130500                 VARYING MSG-IDX FROM 1 BY 1
130600                 UNTIL MSG-IDX > WS-MSG-BUFFER-COUNT
130700     END-IF.
130800 0800-EXIT.
130900     EXIT.
131000
131100 0810-PRINT-ONE-TALLY.
131200     MOVE WS-TALLY-RAW-TEXT(TAL-IDX) TO NET-SECTION-TALLY-REC.
131300     MOVE STL-SECTION TO TAL-SECTION-O.
131400     MOVE STL-LINE-COUNT TO TAL-COUNT-O.
131500     WRITE NETANAL-REC FROM WS-TALLY-RPT-REC.
131600 0810-EXIT.
131700     EXIT.
131800
131900 0820-PRINT-ONE-MESSAGE.
132000     MOVE WS-MSGB-SEV(MSG-IDX) TO MSG-SEV-O.
132100     MOVE WS-MSGB-RULE(MSG-IDX) TO MSG-RULE-O.
132200     MOVE WS-MSGB-TEXT(MSG-IDX) TO MSG-TEXT-O.
132300     WRITE NETANAL-REC FROM WS-MSG-RPT-REC.
132400 0820-EXIT.
132500     EXIT.
132600
132700 0900-CLEANUP.
132800     MOVE "0900-CLEANUP" TO PARA-NAME.
132900     CLOSE SUBMDOC, NETDETM, NETSECTN, NETMERGE, NETTRERR, NETANAL,
133000           SYSOUT.
133100     DISPLAY "** LINES READ **".
133200     DISPLAY LINES-READ.
133300     DISPLAY "** SUBMISSION TYPE **".
133400     DISPLAY WS-SUB-TYPE.
133500     DISPLAY "** ERROR COUNT **".
133600     DISPLAY WS-ERROR-COUNT.
133700     DISPLAY "** WARNING COUNT **".
133800     DISPLAY WS-WARNING-COUNT.
133900     DISPLAY "******** NETTRIAGE - SUBMISSION TRIAGE - END ********".
134000 0900-EXIT.
134100     EXIT.
134200
134300 0910-READ-SUBMDOC.
134400     MOVE "0910-READ-SUBMDOC" TO PARA-NAME.
134500     READ SUBMDOC INTO NET-CONFIG-LINE-REC
134600         AT END
134700             MOVE "N" TO MORE-DOC-SW
134800             GO TO 0910-EXIT
134900     END-READ.
135000     MOVE CLN-TEXT TO WS-RAW-LINE.
135100     ADD 1 TO LINES-READ.
135200 0910-EXIT.
135300     EXIT.
135400
135500 0920-READ-NETDETM.
135600     MOVE "0920-READ-NETDETM" TO PARA-NAME.
135700     READ NETDETM INTO NET-METADATA-SET-REC
135800         AT END
135900             CONTINUE
136000     END-READ.
136100 0920-EXIT.
136200     EXIT.
136300
136400 0930-READ-NETSECTN.
136500     MOVE "0930-READ-NETSECTN" TO PARA-NAME.
136600     READ NETSECTN
136700         AT END
136800             MOVE "N" TO MORE-SECTN-SW
136900             GO TO 0930-EXIT
137000     END-READ.
137100 0930-EXIT.
137200     EXIT.
137300
137400 1000-ABEND-RTN.
137500     WRITE SYSOUT-REC FROM NET-ABEND-REC.
137600     CLOSE SUBMDOC, NETDETM, NETSECTN, NETMERGE, NETTRERR, NETANAL,
137700           SYSOUT.
137800     DISPLAY "*** ABNORMAL END OF JOB-NETTRIAGE ***" UPON CONSOLE.
137900     MOVE +8 TO RETURN-CODE.
138000     GOBACK.
