000100******************************************************************
000200* NETABND    -- STANDARD ABEND / DIAGNOSTIC TRACE RECORD          *
000300*               WRITTEN TO SYSOUT BY EVERY NETCFG BATCH STEP      *
000400*               WHEN A FATAL CONDITION IS DETECTED                *
000500******************************************************************
000600* 03/14/94  JRS  ORIGINAL COPYBOOK - STANDARD ABEND LAYOUT SO     *
000700*                EVERY NETCFG BATCH JOB DUMPS THE SAME WAY        *
000800*                INSTEAD OF EACH STEP ROLLING ITS OWN             *
000900* 11/02/98  TGD  WIDENED ACTUAL-VAL/EXPECTED-VAL FOR Y2K DATE     *
001000*                COMPARES ELSEWHERE IN THE SUITE                  *
001100******************************************************************
001200 01  NET-ABEND-REC.
001300     05  ABND-JOBSTEP-ID             PIC X(08).
001400     05  FILLER                      PIC X(01) VALUE SPACE.
001500     05  PARA-NAME                   PIC X(30).
001600     05  FILLER                      PIC X(01) VALUE SPACE.
001700     05  ABEND-REASON                PIC X(40).
001800     05  FILLER                      PIC X(01) VALUE SPACE.
001900     05  EXPECTED-VAL                PIC X(15).
002000     05  FILLER                      PIC X(01) VALUE SPACE.
002100     05  ACTUAL-VAL                  PIC X(15).
002200     05  FILLER                      PIC X(18) VALUE SPACES.
