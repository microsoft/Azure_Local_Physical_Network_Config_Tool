000100******************************************************************
000200* NETDALY    -- DAILY SWITCH DEPLOYMENT DEFINITION RECORD         *
000300*               ONE RECORD PER SWITCH LISTED IN A LAB-FORMAT OR   *
000400*               STANDARD-FORMAT DEPLOYMENT INPUT                  *
000500*                                                                 *
000600*               RECORD CARRIES EITHER A DETAIL (ONE SWITCH) OR A  *
000700*               TRAILER (RUN BALANCING) IMAGE - SEE SDR-REC-TYPE  *
000800******************************************************************
000900* 02/06/95  JRS  ORIGINAL - CONVERTED FROM THE SITE SPREADSHEETS  *
001000*                NETWORK ENG WAS FAXING OVER TO DATA ENTRY        *
001100* 08/30/96  JRS  ADDED SDR-HDR-KEY-FLAGS SO NETEDIT CAN TELL LAB  *
001200*                DEPLOYMENTS FROM STANDARD ONES WITHOUT A SECOND  *
001300*                PASS OF THE FILE - TICKET NE-0447                *
001400* 11/18/98  TGD  Y2K - NO DATE FIELDS ON THIS RECORD, NO CHANGE   *
001500*                REQUIRED, LOGGED FOR THE AUDIT ANYWAY            *
001600* 04/02/03  RLP  ADDED SDR-SWITCH-FIRMWARE, SDR-QOS-IND, SDR-BGP- *
001700*                SECTION-IND AND SDR-MLAG-SECTION-IND FOR THE     *
001800*                CONTEXT-FLAG WORK ON NETXREF - TICKET NE-0812    *
001850* 07/30/05  RLP  ADDED NET-SUPERNET-DEF-REC - SUPERNET FEED USED  *
001860*                TO COME IN ON A SEPARATE TAPE, IP ADDRESSING     *
001870*                FOLDED IT INTO THE SAME JCL STEP - NE-0901       *
001900******************************************************************
002000 01  NET-SWITCH-DEF-REC.
002100     05  SDR-REC-TYPE                PIC X(01).
002200         88  SDR-DETAIL-REC              VALUE "D".
002300         88  SDR-TRAILER-REC             VALUE "T".
002400         88  SDR-VALID-REC-TYPE
002500             VALUES ARE "D", "T".
002600     05  SDR-SITE-NAME                   PIC X(12).
002700     05  SDR-FORMAT-SW                   PIC X(01).
002800         88  SDR-LAB-FORMAT              VALUE "L".
002900         88  SDR-STD-FORMAT              VALUE "S".
003000     05  SDR-HDR-KEY-FLAGS.
003100         10  SDR-HAS-SWITCH-KEY          PIC X(01).
003200         10  SDR-HAS-VLANS-KEY           PIC X(01).
003300         10  SDR-HAS-INTERFACES-KEY      PIC X(01).
003400         10  SDR-HAS-VERSION-KEY         PIC X(01).
003500         10  SDR-HAS-DESCRIPTION-KEY     PIC X(01).
003600         10  SDR-HAS-INPUTDATA-KEY       PIC X(01).
003700             88  SDR-ANY-LAB-KEY-PRESENT VALUE "Y".
003800     05  SDR-SWITCH-MAKE                 PIC X(10).
003900     05  SDR-SWITCH-MODEL                PIC X(16).
004000     05  SDR-SWITCH-TYPE                 PIC X(04).
004100         88  SDR-TYPE-TOR1               VALUE "TOR1".
004200         88  SDR-TYPE-TOR2               VALUE "TOR2".
004300         88  SDR-TYPE-BMC                VALUE "BMC ".
004400         88  SDR-VALID-SWITCH-TYPE
004500             VALUES ARE "TOR1", "TOR2", "BMC ".
004600     05  SDR-SWITCH-HOSTNAME             PIC X(24).
004700     05  SDR-SWITCH-VERSION              PIC X(12).
004800     05  SDR-SWITCH-FIRMWARE             PIC X(08).
004900     05  SDR-QOS-IND                     PIC X(01).
005000         88  SDR-QOS-PRESENT             VALUE "Y".
005100     05  SDR-BGP-SECTION-IND             PIC X(01).
005200         88  SDR-BGP-PRESENT             VALUE "Y".
005300     05  SDR-MLAG-SECTION-IND            PIC X(01).
005400         88  SDR-MLAG-PRESENT            VALUE "Y".
005500     05  SDR-TRAILER-SWITCH-CNT REDEFINES SDR-SWITCH-MAKE
005600                                         PIC 9(10).
005700     05  SDR-TRAILER-SUPERNET-CNT REDEFINES SDR-SWITCH-MODEL
005800                                         PIC 9(16).
005900     05  FILLER                          PIC X(102).
006000*--------------------------------------------------------------*
006100*    SUPERNET (IP ADDRESS BLOCK) DEFINITION RECORD               *
006200*--------------------------------------------------------------*
006300 01  NET-SUPERNET-DEF-REC.
006400     05  SPR-REC-TYPE                PIC X(01).
006500         88  SPR-DETAIL-REC              VALUE "D".
006600         88  SPR-TRAILER-REC             VALUE "T".
006700     05  SPR-GROUP-NAME                  PIC X(20).
006800     05  SPR-SUPERNET-NAME               PIC X(24).
006900     05  SPR-VLAN-ID                     PIC 9(04).
007000     05  SPR-NETWORK                     PIC X(15).
007100     05  SPR-CIDR                        PIC 9(02).
007200     05  SPR-GATEWAY                     PIC X(15).
007300     05  SPR-SWITCH-SVI                  PIC X(01).
007400         88  SPR-SVI-REQUESTED           VALUE "Y".
007500     05  SPR-TRAILER-SUPERNET-CNT REDEFINES SPR-GROUP-NAME
007600                                         PIC 9(20).
007700     05  FILLER                          PIC X(88).
