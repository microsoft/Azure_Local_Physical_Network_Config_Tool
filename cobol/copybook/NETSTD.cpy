000100******************************************************************
000200* NETSTD     -- STANDARDIZED SWITCH CONFIGURATION MASTER RECORD   *
000300*               ONE RECORD PER PHYSICAL SWITCH, CARRYING THE      *
000400*               FULLY-CONVERTED VLAN / INTERFACE / PORT-CHANNEL / *
000500*               STATIC-ROUTE / BGP-NEIGHBOR / COMPUTED-PRIORITY   *
000600*               TABLES USED BY NETXREF AND NETRPT                 *
000700*                                                                 *
000800*               BUILT BY NETCNVRT FOR EACH BMC SWITCH CONVERTED   *
000900*               OUT OF A LAB DEPLOYMENT, AND WRITTEN DIRECTLY BY  *
001000*               NETEDIT WHEN THE INPUT ALREADY ARRIVES STANDARD   *
001100******************************************************************
001200* 05/11/95  JRS  ORIGINAL - FIRST CUT AT THE STANDARD SWITCH      *
001300*                MASTER RECORD, BUILT IN THE SAME I-O MODULE      *
001400*                STYLE THE REST OF THE SHOP USES                  *
001500* 09/02/96  JRS  ADDED SWR-PORT-CHANNEL-TABLE, VLT/MLAG TEAM      *
001600*                WANTED PORT-CHANNELS CARRIED ON THE MASTER, NOT  *
001700*                RECOMPUTED EVERY RUN - TICKET NE-0501            *
001800* 11/24/98  TGD  Y2K - NO TWO-DIGIT YEARS ON THIS RECORD, LOGGED  *
001900*                FOR THE AUDIT, NO CHANGE REQUIRED                *
002000* 06/19/01  RLP  ADDED SWR-STATIC-ROUTE-TABLE AND SWR-BGP-NEIGHBOR*
002100*                TABLE FOR THE BMC DEFAULT-GATEWAY WORK - NE-0733 *
002200* 03/08/04  RLP  ADDED SWR-COMPUTED-PRI GROUP (HSRP/MLAG/MST) SO  *
002300*                NETXREF DID NOT HAVE TO RE-CALL NETPRI ON EVERY  *
002400*                REPORT PASS - TICKET NE-0869                     *
002500* 08/19/05  RLP  ADDED SWR-PFX-LIST-TABLE SO A BGP NEIGHBOR'S     *
002600*                PREFIX-LIST REFERENCE CAN BE CHECKED AGAINST A   *
002700*                LIST THAT IS ACTUALLY DEFINED ON THE SWITCH      *
002800*                RATHER THAN JUST CHECKED FOR A NON-BLANK NAME -  *
002900*                TICKET NE-0912                                   *
003000* 08/09/26  SMT  SWR-VLAN-COUNT, SWR-INTERFACE-COUNT,             *
003100*                SWR-PC-COUNT, SWR-ROUTE-COUNT,                   *
003200*                SWR-NEIGHBOR-COUNT, SWR-PFX-LIST-COUNT AND       *
003300*                SWR-ERROR-COUNT CHANGED FROM COMP-3 TO COMP -    *
003400*                NONE OF THEM EVER CARRIED DECIMAL SCALING -      *
003500*                TICKET NE-1241                                   *
003600******************************************************************
003700 01  NET-STANDARD-SWITCH-REC.
003800*--------------------------------------------------------------*
003900*    BASIC SWITCH IDENTIFICATION                                *
004000*--------------------------------------------------------------*
004100     05  SWR-SWITCH-INFO.
004200         10  SWR-MAKE                PIC X(10).
004300         10  SWR-MODEL               PIC X(16).
004400         10  SWR-TYPE                PIC X(04).
004500             88  SWR-TYPE-TOR1           VALUE "TOR1".
004600             88  SWR-TYPE-TOR2           VALUE "TOR2".
004700             88  SWR-TYPE-BMC            VALUE "BMC ".
004800         10  SWR-HOSTNAME            PIC X(24).
004900         10  SWR-VERSION             PIC X(12).
005000         10  SWR-FIRMWARE            PIC X(08).
005100         10  SWR-SITE                PIC X(12).
005200*--------------------------------------------------------------*
005300*    COMPUTED ROLE-DEFAULT PRIORITIES, SUPPLIED BY NETPRI        *
005400*--------------------------------------------------------------*
005500     05  SWR-COMPUTED-PRI.
005600         10  SWR-HAS-COMPUTED-PRI    PIC X(01).
005700             88  SWR-COMPUTED-PRI-PRESENT  VALUE "Y".
005800         10  SWR-HSRP-PRI            PIC 9(03).
005900         10  SWR-MLAG-PRI            PIC 9(05).
006000         10  SWR-MST-PRI             PIC 9(05).
006100*--------------------------------------------------------------*
006200*    CONTEXT FLAGS - DERIVED ONCE BY NETXREF, CARRIED HERE      *
006300*--------------------------------------------------------------*
006400     05  SWR-CONTEXT-FLAGS.
006500         10  SWR-HAS-BGP-FL          PIC X(01).
006600         10  SWR-HAS-MLAG-FL         PIC X(01).
006700         10  SWR-HAS-QOS-FL          PIC X(01).
006800         10  SWR-HAS-STATIC-RTE-FL   PIC X(01).
006900         10  SWR-HAS-PFX-LIST-FL     PIC X(01).
007000         10  SWR-HAS-VLANS-FL        PIC X(01).
007100         10  SWR-HAS-INTERFACES-FL   PIC X(01).
007200         10  SWR-HAS-PORT-CHAN-FL    PIC X(01).
007300*--------------------------------------------------------------*
007400*    VLAN TABLE                                                 *
007500*--------------------------------------------------------------*
007600     05  SWR-VLAN-COUNT              PIC 9(03) COMP.
007700     05  SWR-VLAN-TABLE OCCURS 64 TIMES
007800                        INDEXED BY SWR-VLAN-IDX.
007900         10  SWR-VLAN-ID             PIC 9(04).
008000         10  SWR-VLAN-NAME           PIC X(24).
008100         10  SWR-VLAN-SHUTDOWN       PIC X(01).
008200             88  SWR-VLAN-IS-SHUTDOWN    VALUE "Y".
008300         10  SWR-VLAN-HAS-SVI        PIC X(01).
008400             88  SWR-VLAN-SVI-PRESENT    VALUE "Y".
008500         10  SWR-VLAN-SVI-IP         PIC X(15).
008600         10  SWR-VLAN-SVI-CIDR       PIC 9(02).
008700         10  SWR-VLAN-SVI-MTU        PIC 9(04).
008800*--------------------------------------------------------------*
008900*    INTERFACE TABLE                                            *
009000*--------------------------------------------------------------*
009100     05  SWR-INTERFACE-COUNT         PIC 9(03) COMP.
009200     05  SWR-INTERFACE-TABLE OCCURS 96 TIMES
009300                        INDEXED BY SWR-INTF-IDX.
009400         10  SWR-INTF-NAME           PIC X(24).
009500         10  SWR-INTF-PORT           PIC X(12).
009600         10  SWR-INTF-TYPE           PIC X(08).
009700         10  SWR-INTF-ACCESS-VLAN    PIC X(04).
009800         10  SWR-INTF-NATIVE-VLAN    PIC X(04).
009900         10  SWR-INTF-TAGGED-VLANS   PIC X(40).
010000*--------------------------------------------------------------*
010100*    PORT-CHANNEL TABLE                                         *
010200*--------------------------------------------------------------*
010300     05  SWR-PC-COUNT                PIC 9(03) COMP.
010400     05  SWR-PORT-CHANNEL-TABLE OCCURS 32 TIMES
010500                        INDEXED BY SWR-PC-IDX.
010600         10  SWR-PC-ID               PIC 9(04).
010700         10  SWR-PC-DESC             PIC X(24).
010800         10  SWR-PC-TYPE             PIC X(08).
010900         10  SWR-PC-NATIVE-VLAN      PIC X(04).
011000         10  SWR-PC-TAGGED-VLANS     PIC X(40).
011100         10  SWR-PC-MEMBER-COUNT     PIC 9(02).
011200         10  SWR-PC-MEMBERS OCCURS 8 TIMES
011300                        PIC X(12).
011400*--------------------------------------------------------------*
011500*    STATIC ROUTE TABLE                                         *
011600*--------------------------------------------------------------*
011700     05  SWR-ROUTE-COUNT             PIC 9(03) COMP.
011800     05  SWR-STATIC-ROUTE-TABLE OCCURS 16 TIMES
011900                        INDEXED BY SWR-RTE-IDX.
012000         10  SWR-RTE-PREFIX          PIC X(18).
012100         10  SWR-RTE-NEXT-HOP        PIC X(15).
012200         10  SWR-RTE-DESC            PIC X(30).
012300*--------------------------------------------------------------*
012400*    BGP NEIGHBOR TABLE                                         *
012500*--------------------------------------------------------------*
012600     05  SWR-NEIGHBOR-COUNT          PIC 9(03) COMP.
012700     05  SWR-BGP-NEIGHBOR-TABLE OCCURS 16 TIMES
012800                        INDEXED BY SWR-NBR-IDX.
012900         10  SWR-NBR-IP              PIC X(15).
013000         10  SWR-NBR-REMOTE-AS       PIC 9(10).
013100         10  SWR-NBR-PFX-LIST-IN     PIC X(16).
013200         10  SWR-NBR-PFX-LIST-OUT    PIC X(16).
013300*--------------------------------------------------------------*
013400*    DEFINED PREFIX-LIST NAMES - NOT A TABLE OF ITS OWN,         *
013500*    CARRIED HERE SO NETXREF CAN VALIDATE A BGP NEIGHBOR'S       *
013600*    PREFIX-LIST REFERENCE AGAINST SOMETHING THAT ACTUALLY       *
013700*    EXISTS ON THE SWITCH - TICKET NE-0912                       *
013800*--------------------------------------------------------------*
013900     05  SWR-PFX-LIST-COUNT          PIC 9(03) COMP.
014000     05  SWR-PFX-LIST-TABLE OCCURS 16 TIMES
014100                        INDEXED BY SWR-PFL-IDX.
014200         10  SWR-PFX-LIST-NAME       PIC X(16).
014300*--------------------------------------------------------------*
014400*    RUN-TIME CONTROL FIELDS CARRIED WITH THE RECORD, NOT ONE    *
014500*    OF THE CONVERTED TABLES - USED BY NETRPT FOR PASS/FAIL      *
014600*    TOTALS                                                     *
014700*--------------------------------------------------------------*
014800     05  SWR-VALIDATION-STATUS       PIC X(01).
014900         88  SWR-VALID-SWITCH            VALUE "V".
015000         88  SWR-FAILED-SWITCH           VALUE "F".
015100     05  SWR-ERROR-COUNT             PIC 9(03) COMP.
015200     05  FILLER                      PIC X(57).
