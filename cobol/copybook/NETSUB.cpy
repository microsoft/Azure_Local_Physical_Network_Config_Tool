000100******************************************************************
000200* NETSUB     -- RAW CONFIG LINE / SECTION TALLY / SUBMISSION      *
000300*               METADATA RECORDS USED BY NETSECT AND NETTRIAGE    *
000400*                                                                 *
000500*               THREE LOGICAL RECORDS LIVE IN THIS COPYBOOK -     *
000600*               A RAW CONFIG TEXT LINE, A PER-SECTION LINE-COUNT  *
000700*               TALLY, AND THE USER/DETECTED/NORMALIZED/MERGED    *
000800*               METADATA SET CARRIED FOR ONE SUBMISSION           *
000900******************************************************************
001000* 07/21/97  JRS  ORIGINAL - SUBMISSION TRIAGE WORK SPUN OUT OF    *
001100*                THE NIGHTLY SWITCH-FEED EDIT SUITE SO THE HELP   *
001200*                DESK COULD GET A VENDOR GUESS BACK SAME DAY      *
001300* 11/30/98  TGD  Y2K - NO DATE FIELDS ON THESE RECORDS, LOGGED    *
001400*                FOR THE AUDIT, NO CHANGE REQUIRED                *
001500* 02/14/02  RLP  ADDED NSB-META-SET GROUP (USER/DETECTED/NORM/    *
001600*                MERGED) REPLACING THE OLD SINGLE-VENDOR FIELD -  *
001700*                TICKET NE-0758                                  *
001800* 06/11/07  RLP  ADDED THE TRIAGE MESSAGE AND SUMMARY RECORDS     *
001900*                FOR NETTRIAGE'S SUBMISSION ERROR/WARNING LOG -   *
002000*                TICKET NE-0901                                  *
002100* 08/09/26  SMT  SAN-VLAN-ID-COUNT, SAN-INTERFACE-COUNT,          *
002200*                SAN-PORT-CHAN-COUNT, TRG-ERROR-COUNT AND         *
002300*                TRG-WARNING-COUNT CHANGED FROM COMP-3 TO COMP -  *
002400*                NONE OF THEM EVER CARRIED DECIMAL SCALING -      *
002500*                TICKET NE-1241                                  *
002600******************************************************************
002700*--------------------------------------------------------------*
002800*    RAW CONFIGURATION TEXT LINE                                *
002900*--------------------------------------------------------------*
003000 01  NET-CONFIG-LINE-REC.
003100     05  CLN-TEXT                    PIC X(80).
003200     05  FILLER                      PIC X(20).
003300*--------------------------------------------------------------*
003400*    SECTION LINE-COUNT TALLY                                   *
003500*--------------------------------------------------------------*
003600 01  NET-SECTION-TALLY-REC.
003700     05  STL-SECTION                 PIC X(12).
003800         88  STL-SECT-SYSTEM             VALUE "SYSTEM".
003900         88  STL-SECT-LOGIN              VALUE "LOGIN".
004000         88  STL-SECT-QOS                VALUE "QOS".
004100         88  STL-SECT-VLAN               VALUE "VLAN".
004200         88  STL-SECT-INTERFACE          VALUE "INTERFACE".
004300         88  STL-SECT-PORT-CHAN          VALUE "PORT_CHANNEL".
004400         88  STL-SECT-MLAG               VALUE "MLAG".
004500         88  STL-SECT-BGP                VALUE "BGP".
004600         88  STL-SECT-STATIC-RTE         VALUE "STATIC_ROUTE".
004700         88  STL-SECT-PFX-LIST           VALUE "PREFIX_LIST".
004800         88  STL-SECT-UNKNOWN            VALUE "UNKNOWN".
004900     05  STL-LINE-COUNT              PIC 9(05).
005000     05  FILLER                      PIC X(13).
005100*--------------------------------------------------------------*
005200*    ANALYSIS COUNTERS ACCUMULATED WHILE NETSECT WALKS THE       *
005300*    RAW CONFIG - NOT A RECORD NETSECT WRITES ON ITS OWN,        *
005400*    CARRIED NEXT TO THE TALLY TABLE FOR CONVENIENCE             *
005500*--------------------------------------------------------------*
005600 01  NET-SECTION-ANALYSIS-REC.
005700     05  SAN-VLAN-ID-COUNT           PIC 9(03) COMP.
005800     05  SAN-INTERFACE-COUNT         PIC 9(03) COMP.
005900     05  SAN-PORT-CHAN-COUNT         PIC 9(03) COMP.
006000     05  SAN-PORT-CHAN-IDS           PIC X(60).
006100     05  SAN-BGP-ASN                 PIC 9(10).
006200     05  SAN-BGP-ASN-FOUND           PIC X(01).
006300         88  SAN-BGP-ASN-IS-SET          VALUE "Y".
006400     05  FILLER                      PIC X(20).
006500*--------------------------------------------------------------*
006600*    SUBMISSION METADATA, ONE COPY PER SOURCE, PLUS THE MERGED   *
006700*    RESULT NETTRIAGE PRODUCES FROM THE THREE OF THEM             *
006800*--------------------------------------------------------------*
006900 01  NET-METADATA-SET-REC.
007000     05  NSB-META-USER.
007100         10  NSB-USER-VENDOR         PIC X(10).
007200         10  NSB-USER-FIRMWARE       PIC X(08).
007300         10  NSB-USER-MODEL          PIC X(16).
007400         10  NSB-USER-HOSTNAME       PIC X(24).
007500         10  NSB-USER-ROLE           PIC X(04).
007600         10  NSB-USER-PATTERN        PIC X(20).
007700     05  NSB-META-DETECTED.
007800         10  NSB-DET-VENDOR          PIC X(10).
007900         10  NSB-DET-FIRMWARE        PIC X(08).
008000         10  NSB-DET-MODEL           PIC X(16).
008100         10  NSB-DET-HOSTNAME        PIC X(24).
008200         10  NSB-DET-ROLE            PIC X(04).
008300         10  NSB-DET-PATTERN         PIC X(20).
008400     05  NSB-META-NORMALIZED.
008500         10  NSB-NOR-VENDOR          PIC X(10).
008600         10  NSB-NOR-FIRMWARE        PIC X(08).
008700         10  NSB-NOR-MODEL           PIC X(16).
008800         10  NSB-NOR-HOSTNAME        PIC X(24).
008900         10  NSB-NOR-ROLE            PIC X(04).
009000         10  NSB-NOR-PATTERN         PIC X(20).
009100     05  NSB-MERGED-VENDOR           PIC X(10).
009200     05  NSB-MERGED-FIRMWARE         PIC X(08).
009300     05  NSB-MERGED-MODEL            PIC X(16).
009400     05  NSB-MERGED-HOSTNAME         PIC X(24).
009500     05  NSB-MERGED-ROLE             PIC X(04).
009600     05  NSB-MERGED-PATTERN          PIC X(20).
009700     05  NSB-VENDOR-MISMATCH-SW      PIC X(01).
009800         88  NSB-VENDOR-MISMATCH         VALUE "Y".
009900     05  NSB-NEW-VENDOR-SW           PIC X(01).
010000         88  NSB-IS-NEW-VENDOR           VALUE "Y".
010100     05  FILLER                      PIC X(19).
010200*--------------------------------------------------------------*
010300*    ONE TRIAGE MESSAGE PER ERROR OR WARNING RAISED AGAINST THE  *
010400*    SUBMISSION DOCUMENT                                         *
010500*--------------------------------------------------------------*
010600 01  NET-TRIAGE-MSG-REC.
010700     05  TRG-SEVERITY                PIC X(07).
010800         88  TRG-IS-ERROR                VALUE "ERROR".
010900         88  TRG-IS-WARNING              VALUE "WARNING".
011000     05  TRG-RULE-ID                 PIC X(05).
011100     05  TRG-MESSAGE                 PIC X(60).
011200     05  FILLER                      PIC X(08).
011300*--------------------------------------------------------------*
011400*    TRAILER RECORD - SUBMISSION TYPE, CONFIG LINE COUNT AND     *
011500*    THE ERROR/WARNING TALLY, SAME DETAIL-PLUS-TRAILER SHAPE     *
011600*    NETSECT USES FOR ITS OWN SECTION OUTPUT                     *
011700*--------------------------------------------------------------*
011800 01  NET-TRIAGE-SUMMARY-REC.
011900     05  TRG-SUB-TYPE                PIC X(10).
012000         88  TRG-TYPE-FIX                VALUE "FIX".
012100         88  TRG-TYPE-NEW-VENDOR         VALUE "NEW_VENDOR".
012200         88  TRG-TYPE-UNKNOWN            VALUE "UNKNOWN".
012300     05  TRG-CFG-LINE-COUNT          PIC 9(05).
012400     05  TRG-ERROR-COUNT             PIC 9(03) COMP.
012500     05  TRG-WARNING-COUNT           PIC 9(03) COMP.
012600     05  TRG-VALID-SW                PIC X(01).
012700         88  TRG-SUBMISSION-VALID        VALUE "Y".
012800     05  FILLER                      PIC X(60).
